000100******************************************************************
000200*    COPY WCONFIG                                                *
000300*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000400*    SISTEMA ASTBA - CONTROLE DE TREINAMENTOS                    *
000500*    LAYOUT DO ARQUIVO DE PARAMETROS (SETTINGS.DAT)              *
000600*------------------------------------------------------------------
000700*    ANALISTA        : J. KOIKE                                  *
000800*    PROGRAMADOR(A)  : M.FARIAS                                  *
000900*    DATA CRIACAO    : 14/03/1991                                *
001000*    VRS    DATA           PROGR.    DESCRICAO                   *
001100*    1.0    14/03/1991     MF        LAYOUT ORIGINAL             *
001200******************************************************************
001300 01  REG-CONFIG.
001400     05  CFG-CHAVE                  PIC X(20).
001500     05  CFG-VALOR                  PIC X(10).
001600     05  FILLER                     PIC X(04).
