000100******************************************************************
000200*    COPY WCERTIF                                                *
000300*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000400*    SISTEMA ASTBA - CONTROLE DE TREINAMENTOS                    *
000500*    LAYOUT DO CADASTRO DE CERTIFICADOS (CERTIFICATES.DAT)       *
000600*------------------------------------------------------------------
000700*    ANALISTA        : J. KOIKE                                  *
000800*    PROGRAMADOR(A)  : R.C.SILVA                                 *
000900*    DATA CRIACAO    : 09/06/1996                                *
001000*    VRS    DATA           PROGR.    DESCRICAO                   *
001100*    1.0    09/06/1996     RCS       LAYOUT ORIGINAL             *
001200******************************************************************
001300 01  REG-CERTIFICADO.
001400     05  CER-CHAVE.
001500         10  CER-SEQUENCIA          PIC 9(09).
001600     05  CER-COD-ALUNO              PIC 9(09).
001700     05  CER-COD-TREINO             PIC 9(09).
001800     05  CER-NUM-CERTIF             PIC X(15).
001900     05  CER-DT-EMISSAO.
002000         10  CER-DT-EMIS-AAAA       PIC 9(04).
002100         10  CER-DT-EMIS-MM         PIC 9(02).
002200         10  CER-DT-EMIS-DD         PIC 9(02).
002300     05  CER-DT-EMISSAO-R REDEFINES CER-DT-EMISSAO
002400                                    PIC 9(08).
002500     05  FILLER                     PIC X(06).
