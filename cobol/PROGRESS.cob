000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PROGRESS-COB.
000300       AUTHOR. R.C.SILVA.
000400       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500       DATE-WRITTEN. 09/06/1996.
000600       DATE-COMPILED.
000700       SECURITY. NAO CLASSIFICADO - USO INTERNO.
000800*    ANALISTA         :J. KOIKE
000900*    PROGRAMADOR(A)   :R.C.SILVA
001000*    DATA             :09/06/1996
001100*    FINALIDADE       :APURACAO DE PROGRESSO DO ALUNO NO TREINO
001200*                      - SESSOES COMPLETAS, TAXA DE PRESENCA,
001300*                        NIVEIS COMPLETOS, ELEGIBILIDADE PARA
001400*                        CERTIFICACAO E MOTIVO DE BLOQUEIO
001500*    VRS              DATA              DESCRICAO
001600*    1.0              09/06/1996        TRABALHO ORIGINAL.
001700*    1.1              21/01/1999        CR-0118 REVISAO ANO 2000 -
001800*                                       CAMPO PRO-MOTIVO-BLOQ.
001900*    1.2              05/08/2003        CR-0204 REGRA DE NIVEL
002000*                                       FALTANTE QUANDO NAO HA
002100*                                       SESSOES CADASTRADAS (USA
002200*                                       SESSOES-POR-NIVEL PADRAO).
002300*    1.3              30/03/2012        CR-0402 TAXA DE PRESENCA
002400*                                       ARREDONDADA (NAO TRUNCADA).
002500*    1.4              18/09/2013        CR-0431 STATUS DE PRESENCA
002600*                                       (PRESENT/LATE/ABSENT) PASSA
002700*                                       A SER MAIUSCULIZADO NA
002800*                                       CARGA - ARQUIVO CHEGAVA COM
002900*                                       MINUSCULAS E A CONTAGEM DE
003000*                                       ATENDIDAS FICAVA ERRADA.
003100*    1.5              12/02/2015        CR-0458 0350-NIVEIS-SEM-
003200*                                       SESSOES NAO LIGAVA WS-ACHOU-
003300*                                       GAP QUANDO O NIVEL FICAVA
003400*                                       INCOMPLETO (SO O 0340 LIGAVA)
003500*                                       - O MOTIVO DO BLOQUEIO SAIA
003600*                                       SEMPRE GENERICO ("FALTAM N
003700*                                       SESSAO(OES)") PARA TREINO SEM
003800*                                       SESSOES CADASTRADAS, O CASO
003900*                                       MAIS COMUM. M.T.ALVES
004000*
004100       ENVIRONMENT DIVISION.
004200       CONFIGURATION SECTION.
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM.
004500       INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700           SELECT ALUNO-ENT ASSIGN TO STUDENTS
004800                         ORGANIZATION LINE SEQUENTIAL
004900                         FILE STATUS STATUS-ALU-ENT.
005000
005100           SELECT TREINO-ENT ASSIGN TO TRAININGS
005200                         ORGANIZATION LINE SEQUENTIAL
005300                         FILE STATUS STATUS-TRE-ENT.
005400
005500           SELECT SESSAO-ENT ASSIGN TO SESSIONS
005600                         ORGANIZATION LINE SEQUENTIAL
005700                         FILE STATUS STATUS-SES-ENT.
005800
005900           SELECT PRESENCA-ENT ASSIGN TO ATTENDANCE
006000                         ORGANIZATION LINE SEQUENTIAL
006100                         FILE STATUS STATUS-PRE-ENT.
006200
006300           SELECT PROGRE-SAI ASSIGN TO PROGRESS-OUT
006400                         ORGANIZATION LINE SEQUENTIAL
006500                         FILE STATUS STATUS-PRO-SAI.
006600
006700       DATA DIVISION.
006800       FILE SECTION.
006900       FD  ALUNO-ENT
007000           LABEL RECORD STANDARD.
007100       COPY WALUNO.
007200
007300       FD  TREINO-ENT
007400           LABEL RECORD STANDARD.
007500       COPY WTREINO.
007600
007700       FD  SESSAO-ENT
007800           LABEL RECORD STANDARD.
007900       COPY WSESSAO.
008000
008100       FD  PRESENCA-ENT
008200           LABEL RECORD STANDARD.
008300       COPY WPRESEN.
008400
008500       FD  PROGRE-SAI
008600           LABEL RECORD STANDARD.
008700       COPY WPROGRE.
008800
008900       WORKING-STORAGE SECTION.
009000       01  STATUS-ALU-ENT             PIC X(02) VALUE SPACES.
009100       01  STATUS-TRE-ENT             PIC X(02) VALUE SPACES.
009200       01  STATUS-SES-ENT             PIC X(02) VALUE SPACES.
009300       01  STATUS-PRE-ENT             PIC X(02) VALUE SPACES.
009400       01  STATUS-PRO-SAI             PIC X(02) VALUE SPACES.
009500*
009600*    DATA DA RODADA, SO PARA O CABECALHO DO LOG.
009700     01  WS-DATA-HOJE.
009800         05  WS-DH-ANO              PIC 9(04).
009900         05  WS-DH-MES              PIC 9(02).
010000         05  WS-DH-DIA              PIC 9(02).
010100     01  WS-DATA-HOJE-R REDEFINES WS-DATA-HOJE
010200                                    PIC 9(08).
010300*
010400*    TABELA COMPLETA DE SESSOES, NA ORDEM DO ARQUIVO (JA VEM
010500*    ORDENADA POR TREINO/NIVEL/NUMERO) - CARREGADA UMA UNICA VEZ.
010600     01  WS-SES-TAB.
010700         05  WS-SES-LINHA OCCURS 3000 TIMES.
010800             10  WS-SES-CODIGO      PIC 9(09).
010900             10  WS-SES-COD-TREINO  PIC 9(09).
011000             10  WS-SES-NIVEL       PIC 9(02).
011100     01  WS-QTD-SES                 PIC 9(05) COMP VALUE ZERO.
011200*
011300*    TABELA COMPLETA DE PRESENCAS, CARREGADA UMA UNICA VEZ - O
011400*    ARQUIVO DE ENTRADA JA VEM ORDENADO POR ALUNO.
011500     01  WS-PRE-TAB.
011600         05  WS-PRE-LINHA OCCURS 20000 TIMES.
011700             10  WS-PRE-COD-ALUNO   PIC 9(09).
011800             10  WS-PRE-COD-SESSAO  PIC 9(09).
011900             10  WS-PRE-STATUS      PIC X(08).
012000     01  WS-QTD-PRE                 PIC 9(05) COMP VALUE ZERO.
012100*
012200*    SESSOES DO TREINO DO ALUNO CORRENTE, COM A MARCA DE SE O
012300*    ALUNO TEM PRESENCA LANCADA NAQUELA SESSAO (REDEFINE NAO
012400*    USADO AQUI - VETOR DE TRABALHO MONTADO A CADA ALUNO).
012500     01  WS-SDT-TAB.
012600         05  WS-SDT-LINHA OCCURS 200 TIMES.
012700             10  WS-SDT-CODIGO      PIC 9(09).
012800             10  WS-SDT-NIVEL       PIC 9(02).
012900             10  WS-SDT-ATENDIDA    PIC X(01).
013000     01  WS-QTD-SDT                 PIC 9(03) COMP VALUE ZERO.
013100*
013200*    NIVEIS DISTINTOS DO TREINO DO ALUNO CORRENTE, EM ORDEM
013300*    CRESCENTE (O ARQUIVO DE SESSOES JA VEM NESSA ORDEM).
013400     01  WS-NVL-TAB.
013500         05  WS-NVL-LINHA OCCURS 50 TIMES.
013600             10  WS-NVL-NUMERO      PIC 9(02).
013700             10  WS-NVL-QTD-SESSOES PIC 9(03) COMP.
013800             10  WS-NVL-QTD-ATEND   PIC 9(03) COMP.
013900     01  WS-QTD-NVL                 PIC 9(02) COMP VALUE ZERO.
014000*
014100     01  WS-IDX-1                   PIC 9(05) COMP VALUE ZERO.
014200     01  WS-IDX-2                   PIC 9(05) COMP VALUE ZERO.
014300     01  WS-ACHEI-SESSAO            PIC X(01) VALUE 'N'.
014400         88  WS-E-ACHEI-SESSAO      VALUE 'Y'.
014500*
014600*    CAMPOS DE TRABALHO DA APURACAO DO ALUNO CORRENTE.
014700     01  WS-COMPLETAS               PIC 9(03) COMP VALUE ZERO.
014800     01  WS-ATENDIDAS               PIC 9(03) COMP VALUE ZERO.
014900     01  WS-FALTAS                  PIC 9(03) COMP VALUE ZERO.
015000     01  WS-TOTAL-SESSOES           PIC 9(03) COMP VALUE ZERO.
015100     01  WS-TOTAL-NIVEIS            PIC 9(02) COMP VALUE ZERO.
015200     01  WS-NIVEIS-COMPLETOS        PIC 9(02) COMP VALUE ZERO.
015300     01  WS-NIVEL-FALTANTE          PIC 9(02) COMP VALUE ZERO.
015400     01  WS-SESSOES-FALTANTES       PIC 9(03) COMP VALUE ZERO.
015500     01  WS-SESSOES-POR-NIVEL       PIC 9(03) COMP VALUE ZERO.
015600     01  WS-TAXA                    PIC 9(03) COMP VALUE ZERO.
015700     01  WS-ACHOU-GAP               PIC X(01) VALUE 'N'.
015800         88  WS-E-ACHOU-GAP         VALUE 'Y'.
015900*
016000*    CAMPOS EDITADOS USADOS NA MONTAGEM DO TEXTO DE BLOQUEIO.
016100     01  WS-N-EDIT                  PIC Z9.
016200     01  WS-L-EDIT                  PIC Z9.
016300     01  WS-R-EDIT                  PIC Z9.
016400*
016500     01  WS-CTR-ALUNOS              PIC 9(05) COMP VALUE ZERO.
016600     01  WS-CTR-ELEGIVEIS           PIC 9(05) COMP VALUE ZERO.
016700*
016800       PROCEDURE DIVISION.
016900*
017000       0100-INICIO.
017100           ACCEPT WS-DATA-HOJE-R FROM DATE.
017200           DISPLAY 'PROGRESS - INICIO DA APURACAO EM ' WS-DATA-HOJE-R.
017300           PERFORM 0120-CARREGA-SESSOES THRU 0120-EXIT.
017400           PERFORM 0130-CARREGA-PRESENCAS THRU 0130-EXIT.
017500           OPEN INPUT ALUNO-ENT
017600           IF STATUS-ALU-ENT NOT = '00'
017700              DISPLAY 'PROGRESS - STUDENTS.DAT NAO ENCONTRADO'
017800              CHAIN 'RELSUM.EXE'.
017900           OPEN OUTPUT PROGRE-SAI.
018000           GO TO 0200-PROCESSA-ALUNOS.
018100*
018200*    CARREGA TODAS AS SESSOES CADASTRADAS EM TABELA DE MEMORIA -
018300*    O ARQUIVO JA VEM ORDENADO POR TREINO/NIVEL/NUMERO.
018400       0120-CARREGA-SESSOES.
018500           OPEN INPUT SESSAO-ENT
018600           IF STATUS-SES-ENT NOT = '00'
018700              GO TO 0120-EXIT.
018800       0120-LOOP.
018900           READ SESSAO-ENT
019000               AT END
019100                   GO TO 0120-FECHA.
019200           ADD 1 TO WS-QTD-SES
019300           MOVE SES-CODIGO     TO WS-SES-CODIGO(WS-QTD-SES)
019400           MOVE SES-COD-TREINO TO WS-SES-COD-TREINO(WS-QTD-SES)
019500           MOVE SES-NIVEL      TO WS-SES-NIVEL(WS-QTD-SES)
019600           GO TO 0120-LOOP.
019700       0120-FECHA.
019800           CLOSE SESSAO-ENT.
019900       0120-EXIT.
020000           EXIT.
020100*
020200*    CARREGA TODOS OS LANCAMENTOS DE PRESENCA EM TABELA DE
020300*    MEMORIA.
020400       0130-CARREGA-PRESENCAS.
020500           OPEN INPUT PRESENCA-ENT
020600           IF STATUS-PRE-ENT NOT = '00'
020700              GO TO 0130-EXIT.
020800       0130-LOOP.
020900           READ PRESENCA-ENT
021000               AT END
021100                   GO TO 0130-FECHA.
021200           ADD 1 TO WS-QTD-PRE
021300           MOVE PRE-COD-ALUNO  TO WS-PRE-COD-ALUNO(WS-QTD-PRE)
021400           MOVE PRE-COD-SESSAO TO WS-PRE-COD-SESSAO(WS-QTD-PRE)
021500           MOVE PRE-STATUS     TO WS-PRE-STATUS(WS-QTD-PRE)
021600           INSPECT WS-PRE-STATUS(WS-QTD-PRE) CONVERTING
021700               'abcdefghijklmnopqrstuvwxyz' TO
021800               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
021900           GO TO 0130-LOOP.
022000       0130-FECHA.
022100           CLOSE PRESENCA-ENT.
022200       0130-EXIT.
022300           EXIT.
022400*
022500       0200-PROCESSA-ALUNOS.
022600           READ ALUNO-ENT NEXT
022700               AT END
022800                   GO TO 0900-FIM.
022900           ADD 1 TO WS-CTR-ALUNOS
023000           PERFORM 0300-APURA-PROGRESSO THRU 0300-EXIT.
023100           PERFORM 0800-GRAVA-PROGRESSO THRU 0800-EXIT.
023200           GO TO 0200-PROCESSA-ALUNOS.
023300*
023400*    APURA O PROGRESSO DO ALUNO CORRENTE (REG-ALUNO) NO SEU
023500*    TREINO ATUAL (ALU-COD-TREINO).
023600       0300-APURA-PROGRESSO.
023700           MOVE ZERO TO WS-COMPLETAS WS-ATENDIDAS WS-FALTAS
023800                        WS-TOTAL-SESSOES WS-TOTAL-NIVEIS
023900                        WS-NIVEIS-COMPLETOS WS-NIVEL-FALTANTE
024000                        WS-SESSOES-FALTANTES WS-TAXA WS-QTD-SDT
024100                        WS-QTD-NVL
024200           MOVE SPACES TO PRO-MOTIVO-BLOQ
024300           MOVE 'N' TO PRO-ELEGIVEL WS-ACHOU-GAP
024400           MOVE ALU-MATRICULA TO PRO-COD-ALUNO
024500           MOVE ALU-COD-TREINO TO PRO-COD-TREINO.
024600           IF ALU-COD-TREINO NOT = ZERO
024700              GO TO 0300-CALCULA-SESSOES.
024800           STRING 'No training assigned' DELIMITED BY SIZE
024900               INTO PRO-MOTIVO-BLOQ
025000           GO TO 0390-GRAVA-CAMPOS.
025100       0300-CALCULA-SESSOES.
025200           PERFORM 0310-MONTA-SESSOES-DO-TREINO THRU 0310-EXIT.
025300           PERFORM 0320-MONTA-NIVEIS THRU 0320-EXIT.
025400           IF WS-QTD-SDT NOT = ZERO
025500              GO TO 0300-TOTAL-SESSOES-SDT.
025600           MOVE 24 TO WS-TOTAL-SESSOES
025700           GO TO 0300-TOTAL-NIVEIS.
025800       0300-TOTAL-SESSOES-SDT.
025900           MOVE WS-QTD-SDT TO WS-TOTAL-SESSOES.
026000       0300-TOTAL-NIVEIS.
026100           IF WS-QTD-NVL NOT = ZERO
026200              GO TO 0300-TOTAL-NIVEIS-NVL.
026300           MOVE 4 TO WS-TOTAL-NIVEIS
026400           GO TO 0300-CONTA-PRESENCAS.
026500       0300-TOTAL-NIVEIS-NVL.
026600           MOVE WS-QTD-NVL TO WS-TOTAL-NIVEIS.
026700       0300-CONTA-PRESENCAS.
026800           PERFORM 0330-CONTA-PRESENCAS THRU 0330-EXIT.
026900           IF WS-COMPLETAS NOT = ZERO
027000              GO TO 0300-CALCULA-TAXA.
027100           MOVE ZERO TO WS-TAXA
027200           GO TO 0300-SESSOES-FALTANTES.
027300       0300-CALCULA-TAXA.
027400           COMPUTE WS-TAXA ROUNDED =
027500               WS-ATENDIDAS * 100 / WS-COMPLETAS.
027600       0300-SESSOES-FALTANTES.
027700           IF WS-TOTAL-SESSOES > WS-COMPLETAS
027800              GO TO 0300-FALTAM-SESSOES.
027900           MOVE ZERO TO WS-SESSOES-FALTANTES
028000           GO TO 0300-NIVEIS-COMPLETUDE.
028100       0300-FALTAM-SESSOES.
028200           COMPUTE WS-SESSOES-FALTANTES =
028300               WS-TOTAL-SESSOES - WS-COMPLETAS.
028400       0300-NIVEIS-COMPLETUDE.
028500           IF WS-QTD-SDT = ZERO
028600              GO TO 0300-NIVEIS-SEM-SESSOES.
028700           PERFORM 0340-NIVEIS-COM-SESSOES THRU 0340-EXIT.
028800           GO TO 0300-VERIFICA-ELEGIBILIDADE.
028900       0300-NIVEIS-SEM-SESSOES.
029000           PERFORM 0350-NIVEIS-SEM-SESSOES THRU 0350-EXIT.
029100       0300-VERIFICA-ELEGIBILIDADE.
029200           IF NOT (WS-TOTAL-SESSOES > ZERO AND
029300              WS-COMPLETAS >= WS-TOTAL-SESSOES AND WS-TAXA >= 80)
029400              GO TO 0300-MONTA-MOTIVO.
029500           MOVE 'Y' TO PRO-ELEGIVEL
029600           ADD 1 TO WS-CTR-ELEGIVEIS.
029700       0300-MONTA-MOTIVO.
029800           PERFORM 0360-MONTA-MOTIVO-BLOQ THRU 0360-EXIT.
029900       0390-GRAVA-CAMPOS.
030000           MOVE WS-COMPLETAS TO PRO-SESSOES-COMPLETAS
030100           MOVE WS-TOTAL-SESSOES TO PRO-SESSOES-TOTAIS
030200           MOVE WS-TAXA TO PRO-TAXA-PRESENCA
030300           MOVE WS-FALTAS TO PRO-QTD-FALTAS
030400           MOVE WS-TOTAL-NIVEIS TO PRO-NIVEIS-TOTAIS
030500           MOVE WS-NIVEIS-COMPLETOS TO PRO-NIVEIS-COMPLETOS.
030600           IF WS-TOTAL-NIVEIS NOT > WS-NIVEIS-COMPLETOS
030700              GO TO 0390-NIVEIS-RESTANTES-ZERO.
030800           COMPUTE PRO-NIVEIS-RESTANTES =
030900               WS-TOTAL-NIVEIS - WS-NIVEIS-COMPLETOS.
031000           GO TO 0390-SESSOES-RESTANTES.
031100       0390-NIVEIS-RESTANTES-ZERO.
031200           MOVE ZERO TO PRO-NIVEIS-RESTANTES.
031300       0390-SESSOES-RESTANTES.
031400           IF WS-TOTAL-SESSOES NOT > WS-COMPLETAS
031500              GO TO 0390-SESSOES-RESTANTES-ZERO.
031600           COMPUTE PRO-SESSOES-RESTANTES =
031700               WS-TOTAL-SESSOES - WS-COMPLETAS.
031800           GO TO 0390-GRAVA-FINAL.
031900       0390-SESSOES-RESTANTES-ZERO.
032000           MOVE ZERO TO PRO-SESSOES-RESTANTES.
032100       0390-GRAVA-FINAL.
032200           MOVE WS-SESSOES-FALTANTES TO PRO-SESSOES-FALTANTES
032300           MOVE WS-NIVEL-FALTANTE TO PRO-NIVEL-FALTANTE.
032400       0300-EXIT.
032500           EXIT.
032600*
032700*    MONTA A TABELA DE SESSOES DO TREINO DO ALUNO (JA NA ORDEM
032800*    CRESCENTE DE NIVEL, POIS O ARQUIVO DE SESSOES JA VEM
032900*    ORDENADO POR TREINO/NIVEL/NUMERO).
033000       0310-MONTA-SESSOES-DO-TREINO.
033100           MOVE 1 TO WS-IDX-1.
033200       0310-LOOP.
033300           IF WS-IDX-1 > WS-QTD-SES
033400              GO TO 0310-EXIT.
033500           IF WS-SES-COD-TREINO(WS-IDX-1) NOT = ALU-COD-TREINO
033600              GO TO 0310-PROX.
033700           ADD 1 TO WS-QTD-SDT
033800           MOVE WS-SES-CODIGO(WS-IDX-1) TO
033900                WS-SDT-CODIGO(WS-QTD-SDT)
034000           MOVE WS-SES-NIVEL(WS-IDX-1) TO
034100                WS-SDT-NIVEL(WS-QTD-SDT)
034200           MOVE 'N' TO WS-SDT-ATENDIDA(WS-QTD-SDT).
034300       0310-PROX.
034400           ADD 1 TO WS-IDX-1.
034500           GO TO 0310-LOOP.
034600       0310-EXIT.
034700           EXIT.
034800*
034900*    AGRUPA AS SESSOES DO TREINO POR NIVEL, PRESERVANDO A ORDEM
035000*    CRESCENTE JA GARANTIDA PELO ARQUIVO DE SESSOES.
035100       0320-MONTA-NIVEIS.
035200           MOVE 1 TO WS-IDX-1.
035300       0320-LOOP.
035400           IF WS-IDX-1 > WS-QTD-SDT
035500              GO TO 0320-EXIT.
035600           IF WS-QTD-NVL NOT = ZERO AND
035700              WS-SDT-NIVEL(WS-IDX-1) =
035800                  WS-NVL-NUMERO(WS-QTD-NVL)
035900              GO TO 0320-ACUMULA.
036000           ADD 1 TO WS-QTD-NVL
036100           MOVE WS-SDT-NIVEL(WS-IDX-1) TO
036200                WS-NVL-NUMERO(WS-QTD-NVL)
036300           MOVE ZERO TO WS-NVL-QTD-SESSOES(WS-QTD-NVL)
036400           MOVE ZERO TO WS-NVL-QTD-ATEND(WS-QTD-NVL).
036500       0320-ACUMULA.
036600           ADD 1 TO WS-NVL-QTD-SESSOES(WS-QTD-NVL).
036700           ADD 1 TO WS-IDX-1.
036800           GO TO 0320-LOOP.
036900       0320-EXIT.
037000           EXIT.
037100*
037200*    PERCORRE AS PRESENCAS DO ARQUIVO, SELECIONANDO AS DO ALUNO
037300*    CORRENTE; SE HA SESSOES DEFINIDAS PARA O TREINO, SO CONTA AS
037400*    QUE PERTENCEM A UMA SESSAO DO TREINO - SENAO CONTA TODAS.
037500       0330-CONTA-PRESENCAS.
037600           MOVE 1 TO WS-IDX-1.
037700       0330-LOOP.
037800           IF WS-IDX-1 > WS-QTD-PRE
037900              GO TO 0330-EXIT.
038000           IF WS-PRE-COD-ALUNO(WS-IDX-1) NOT = ALU-MATRICULA
038100              GO TO 0330-PROX.
038200           PERFORM 0335-ACHA-SESSAO-DO-TREINO THRU
038300               0335-EXIT.
038400           IF WS-QTD-SDT NOT = ZERO AND NOT WS-E-ACHEI-SESSAO
038500              GO TO 0330-PROX.
038600           ADD 1 TO WS-COMPLETAS.
038700           IF WS-PRE-STATUS(WS-IDX-1) NOT = 'PRESENT' AND
038800              WS-PRE-STATUS(WS-IDX-1) NOT = 'LATE'
038900              GO TO 0330-VERIFICA-AUSENTE.
039000           ADD 1 TO WS-ATENDIDAS.
039100       0330-VERIFICA-AUSENTE.
039200           IF WS-PRE-STATUS(WS-IDX-1) NOT = 'ABSENT'
039300              GO TO 0330-VERIFICA-NIVEL.
039400           ADD 1 TO WS-FALTAS.
039500       0330-VERIFICA-NIVEL.
039600           IF NOT WS-E-ACHEI-SESSAO OR
039700              WS-SDT-ATENDIDA(WS-IDX-2) = 'Y'
039800              GO TO 0330-PROX.
039900           MOVE 'Y' TO WS-SDT-ATENDIDA(WS-IDX-2)
040000           PERFORM 0337-MARCA-NIVEL THRU 0337-EXIT.
040100       0330-PROX.
040200           ADD 1 TO WS-IDX-1.
040300           GO TO 0330-LOOP.
040400       0330-EXIT.
040500           EXIT.
040600*
040700*    LOCALIZA, EM WS-SDT-TAB, A POSICAO DA SESSAO DESTA PRESENCA;
040800*    WS-IDX-2 FICA COM A POSICAO ENCONTRADA, WS-ACHEI-SESSAO COM
040900*    A INDICACAO SE HOUVE ACHADO.
041000       0335-ACHA-SESSAO-DO-TREINO.
041100           MOVE 'N' TO WS-ACHEI-SESSAO
041200           MOVE 1 TO WS-IDX-2.
041300       0335-LOOP.
041400           IF WS-IDX-2 > WS-QTD-SDT
041500              GO TO 0335-EXIT.
041600           IF WS-SDT-CODIGO(WS-IDX-2) NOT =
041700               WS-PRE-COD-SESSAO(WS-IDX-1)
041800              GO TO 0335-PROX.
041900           MOVE 'Y' TO WS-ACHEI-SESSAO
042000           GO TO 0335-EXIT.
042100       0335-PROX.
042200           ADD 1 TO WS-IDX-2.
042300           GO TO 0335-LOOP.
042400       0335-EXIT.
042500           EXIT.
042600*
042700*    SOMA A SESSAO RECEM-MARCADA (WS-IDX-2) NO CONTADOR DE
042800*    ATENDIDAS DO SEU NIVEL.
042900       0337-MARCA-NIVEL.
043000           MOVE 1 TO WS-IDX-1.
043100       0337-LOOP.
043200           IF WS-IDX-1 > WS-QTD-NVL
043300              GO TO 0337-EXIT.
043400           IF WS-NVL-NUMERO(WS-IDX-1) NOT = WS-SDT-NIVEL(WS-IDX-2)
043500              GO TO 0337-PROX.
043600           ADD 1 TO WS-NVL-QTD-ATEND(WS-IDX-1).
043700           GO TO 0337-EXIT.
043800       0337-PROX.
043900           ADD 1 TO WS-IDX-1.
044000           GO TO 0337-LOOP.
044100       0337-EXIT.
044200           EXIT.
044300*
044400*    COMPLETUDE DE NIVEIS QUANDO HA SESSOES CADASTRADAS - UM
044500*    NIVEL SO ESTA COMPLETO QUANDO TODAS AS SUAS SESSOES TEM
044600*    PRESENCA LANCADA; O PRIMEIRO NIVEL INCOMPLETO E O NIVEL
044700*    FALTANTE.
044800       0340-NIVEIS-COM-SESSOES.
044900           MOVE 1 TO WS-IDX-1.
045000       0340-LOOP.
045100           IF WS-IDX-1 > WS-QTD-NVL OR WS-E-ACHOU-GAP
045200              GO TO 0340-EXIT.
045300           IF WS-NVL-QTD-ATEND(WS-IDX-1) <
045400               WS-NVL-QTD-SESSOES(WS-IDX-1)
045500              GO TO 0340-GAP-ENCONTRADO.
045600           ADD 1 TO WS-NIVEIS-COMPLETOS.
045700           GO TO 0340-PROX.
045800       0340-GAP-ENCONTRADO.
045900           MOVE 'Y' TO WS-ACHOU-GAP
046000           MOVE WS-NVL-NUMERO(WS-IDX-1) TO WS-NIVEL-FALTANTE
046100           COMPUTE WS-SESSOES-FALTANTES =
046200               WS-NVL-QTD-SESSOES(WS-IDX-1) -
046300               WS-NVL-QTD-ATEND(WS-IDX-1).
046400       0340-PROX.
046500           ADD 1 TO WS-IDX-1.
046600           GO TO 0340-LOOP.
046700       0340-EXIT.
046800           EXIT.
046900*
047000*    COMPLETUDE DE NIVEIS QUANDO NAO HA SESSOES CADASTRADAS -
047100*    DIVIDE O TOTAL DE SESSOES PADRAO IGUALMENTE ENTRE OS NIVEIS
047200*    PADRAO (SESSOES-POR-NIVEL, NO MINIMO 1).
047300       0350-NIVEIS-SEM-SESSOES.
047400           COMPUTE WS-SESSOES-POR-NIVEL =
047500               WS-TOTAL-SESSOES / WS-TOTAL-NIVEIS
047600           IF WS-SESSOES-POR-NIVEL < 1
047700              MOVE 1 TO WS-SESSOES-POR-NIVEL.
047800           COMPUTE WS-NIVEIS-COMPLETOS =
047900               WS-COMPLETAS / WS-SESSOES-POR-NIVEL
048000           IF WS-NIVEIS-COMPLETOS > WS-TOTAL-NIVEIS
048100              MOVE WS-TOTAL-NIVEIS TO WS-NIVEIS-COMPLETOS.
048200*    CR-0458 SEM SESSOES DEFINIDAS TAMBEM E GAP DE NIVEL - ANTES
048300*    FICAVA SO NO 0340 E O MOTIVO DO BLOQUEIO SAIA GENERICO.
048400           IF WS-NIVEIS-COMPLETOS NOT < WS-TOTAL-NIVEIS
048500              GO TO 0350-EXIT.
048600           MOVE 'Y' TO WS-ACHOU-GAP.
048700           COMPUTE WS-NIVEL-FALTANTE = WS-NIVEIS-COMPLETOS + 1.
048800           COMPUTE WS-SESSOES-FALTANTES =
048900               WS-SESSOES-POR-NIVEL -
049000               (WS-COMPLETAS -
049100                    WS-NIVEIS-COMPLETOS * WS-SESSOES-POR-NIVEL).
049200           IF WS-SESSOES-FALTANTES >= 0
049300              GO TO 0350-EXIT.
049400           MOVE ZERO TO WS-SESSOES-FALTANTES.
049500       0350-EXIT.
049600           EXIT.
049700*
049800*    MONTA O TEXTO DO MOTIVO DE BLOQUEIO DA CERTIFICACAO, NA
049900*    ORDEM DE PRIORIDADE: SEM TREINO, SESSOES FALTANDO, TAXA
050000*    ABAIXO DE 80%, OU EM BRANCO QUANDO JA ESTA ELEGIVEL.
050100       0360-MONTA-MOTIVO-BLOQ.
050200           IF PRO-E-ELEGIVEL
050300              GO TO 0360-EXIT.
050400           IF WS-COMPLETAS < WS-TOTAL-SESSOES
050500              GO TO 0360-FALTAM-SESSOES.
050600           IF WS-TAXA >= 80
050700              GO TO 0360-EXIT.
050800           MOVE WS-TAXA TO WS-R-EDIT
050900           STRING 'Attendance rate below 80% (' DELIMITED
051000               BY SIZE
051100               WS-R-EDIT DELIMITED BY SIZE
051200               '%)' DELIMITED BY SIZE
051300               INTO PRO-MOTIVO-BLOQ.
051400           GO TO 0360-EXIT.
051500       0360-FALTAM-SESSOES.
051600           IF NOT (WS-E-ACHOU-GAP AND WS-SESSOES-FALTANTES > 0)
051700              GO TO 0360-SEM-NIVEL.
051800           MOVE WS-SESSOES-FALTANTES TO WS-N-EDIT
051900           MOVE WS-NIVEL-FALTANTE TO WS-L-EDIT
052000           STRING 'Missing ' DELIMITED BY SIZE
052100               WS-N-EDIT DELIMITED BY SIZE
052200               ' session(s) in level ' DELIMITED BY SIZE
052300               WS-L-EDIT DELIMITED BY SIZE
052400               INTO PRO-MOTIVO-BLOQ.
052500           GO TO 0360-EXIT.
052600       0360-SEM-NIVEL.
052700           MOVE WS-SESSOES-FALTANTES TO WS-N-EDIT
052800           STRING 'Missing ' DELIMITED BY SIZE
052900               WS-N-EDIT DELIMITED BY SIZE
053000               ' session(s)' DELIMITED BY SIZE
053100               INTO PRO-MOTIVO-BLOQ.
053200       0360-EXIT.
053300           EXIT.
053400*
053500       0800-GRAVA-PROGRESSO.
053600           WRITE REG-PROGRESSO.
053700       0800-EXIT.
053800           EXIT.
053900*
054000       0900-FIM.
054100           DISPLAY 'PROGRESS - ALUNOS PROCESSADOS    : ' WS-CTR-ALUNOS.
054200           DISPLAY 'PROGRESS - ELEGIVEIS P/ CERTIFICADO: ' WS-CTR-ELEGIVEIS.
054300           CLOSE ALUNO-ENT PROGRE-SAI.
054400           CHAIN 'RELSUM.EXE'.
