000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. CERTISS-COB.
000300       AUTHOR. R.C.SILVA.
000400       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500       DATE-WRITTEN. 09/06/1996.
000600       DATE-COMPILED.
000700       SECURITY. NAO CLASSIFICADO - USO INTERNO.
000800*    ANALISTA         :J. KOIKE
000900*    PROGRAMADOR(A)   :R.C.SILVA
001000*    DATA             :09/06/1996
001100*    FINALIDADE       :EMISSAO DE CERTIFICADOS DE CONCLUSAO DE
001200*                      TREINAMENTO
001300*                      - UM PEDIDO POR ALUNO (O TREINAMENTO
001400*                        CORRENTE DO PROPRIO CADASTRO DO ALUNO
001500*                        - NAO HA TELA/PEDIDO AVULSO NESTE LOTE)
001600*                      - NAO EMITE SE JA EXISTE CERTIFICADO PARA
001700*                        O PAR ALUNO/TREINAMENTO
001800*                      - ULTIMO PASSO DA RODADA NOTURNA - NAO
001900*                        ENCADEIA PARA OUTRO MODULO
002000*    VRS              DATA              DESCRICAO
002100*    1.0              09/06/1996        TRABALHO ORIGINAL.
002200*    1.1              21/01/1999        CR-0118 REVISAO ANO 2000.
002300*    1.2              11/11/2001        CR-0188 NUMERACAO DE
002400*                                       CERTIFICADO NO FORMATO
002500*                                       ASTBA-AAAA-NNNN, SORTEADA
002600*                                       E CONFERIDA CONTRA
002700*                                       COLISAO.
002800*    1.3              30/03/2012        CR-0402 TAXA DE PRESENCA
002900*                                       ARREDONDADA NA ELEGIBILI-
003000*                                       DADE, IGUAL AO APURA-
003100*                                       PROGRESSO.
003200*    1.4              18/09/2013        CR-0431 STATUS DE PRESENCA
003300*                                       MAIUSCULIZADO NA CARGA,
003400*                                       IGUAL AO APURA-PROGRESSO.
003500*
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM.
004000       INPUT-OUTPUT SECTION.
004100       FILE-CONTROL.
004200           SELECT ALUNO-ENT ASSIGN TO STUDENTS
004300                         ORGANIZATION LINE SEQUENTIAL
004400                         FILE STATUS STATUS-ALU-ENT.
004500
004600           SELECT SESSAO-ENT ASSIGN TO SESSIONS
004700                         ORGANIZATION LINE SEQUENTIAL
004800                         FILE STATUS STATUS-SES-ENT.
004900
005000           SELECT PRESENCA-ENT ASSIGN TO ATTENDANCE
005100                         ORGANIZATION LINE SEQUENTIAL
005200                         FILE STATUS STATUS-PRE-ENT.
005300
005400           SELECT CERTIF-ENT ASSIGN TO CERTIFICATES
005500                         ORGANIZATION LINE SEQUENTIAL
005600                         FILE STATUS STATUS-CER-ENT.
005700
005800           SELECT CERTIF-SAI ASSIGN TO CERTIFICATES-OUT
005900                         ORGANIZATION LINE SEQUENTIAL
006000                         FILE STATUS STATUS-CER-SAI.
006100
006200       DATA DIVISION.
006300       FILE SECTION.
006400       FD  ALUNO-ENT
006500           LABEL RECORD STANDARD.
006600       COPY WALUNO.
006700
006800       FD  SESSAO-ENT
006900           LABEL RECORD STANDARD.
007000       COPY WSESSAO.
007100
007200       FD  PRESENCA-ENT
007300           LABEL RECORD STANDARD.
007400       COPY WPRESEN.
007500
007600       FD  CERTIF-ENT
007700           LABEL RECORD STANDARD.
007800       COPY WCERTIF.
007900
008000       FD  CERTIF-SAI
008100           LABEL RECORD STANDARD.
008200       01  REG-CERTIF-SAI                 PIC X(56).
008300
008400       WORKING-STORAGE SECTION.
008500       01  STATUS-ALU-ENT             PIC X(02) VALUE SPACES.
008600       01  STATUS-SES-ENT             PIC X(02) VALUE SPACES.
008700       01  STATUS-PRE-ENT             PIC X(02) VALUE SPACES.
008800       01  STATUS-CER-ENT             PIC X(02) VALUE SPACES.
008900       01  STATUS-CER-SAI             PIC X(02) VALUE SPACES.
009000*
009100     01  WS-DATA-HOJE.
009200         05  WS-DH-ANO              PIC 9(04).
009300         05  WS-DH-MES              PIC 9(02).
009400         05  WS-DH-DIA              PIC 9(02).
009500     01  WS-DATA-HOJE-R REDEFINES WS-DATA-HOJE
009600                                    PIC 9(08).
009700*
009800*    TABELA COMPLETA DE SESSOES E DE PRESENCAS - MESMO ESQUEMA DE
009900*    CARGA DO APURA-PROGRESSO, REPETIDO AQUI PORQUE ESTE PROGRAMA
010000*    NAO LE ARQUIVO DE SAIDA DE OUTRO PROGRAMA.
010100     01  WS-SES-TAB.
010200         05  WS-SES-LINHA OCCURS 3000 TIMES.
010300             10  WS-SES-CODIGO      PIC 9(09).
010400             10  WS-SES-COD-TREINO  PIC 9(09).
010500     01  WS-QTD-SES                 PIC 9(05) COMP VALUE ZERO.
010600*
010700     01  WS-PRE-TAB.
010800         05  WS-PRE-LINHA OCCURS 20000 TIMES.
010900             10  WS-PRE-COD-ALUNO   PIC 9(09).
011000             10  WS-PRE-COD-SESSAO  PIC 9(09).
011100             10  WS-PRE-STATUS      PIC X(08).
011200     01  WS-QTD-PRE                 PIC 9(05) COMP VALUE ZERO.
011300*
011400*    SESSOES DO TREINO DO ALUNO CORRENTE.
011500     01  WS-SDT-TAB.
011600         05  WS-SDT-CODIGO OCCURS 200 TIMES
011700                                    PIC 9(09).
011800     01  WS-QTD-SDT                 PIC 9(03) COMP VALUE ZERO.
011900*
012000     01  WS-IDX-1                   PIC 9(05) COMP VALUE ZERO.
012100     01  WS-IDX-2                   PIC 9(05) COMP VALUE ZERO.
012200     01  WS-ACHEI-SESSAO            PIC X(01) VALUE 'N'.
012300         88  WS-E-ACHEI-SESSAO      VALUE 'Y'.
012400*
012500     01  WS-COMPLETAS               PIC 9(03) COMP VALUE ZERO.
012600     01  WS-ATENDIDAS               PIC 9(03) COMP VALUE ZERO.
012700     01  WS-TOTAL-SESSOES           PIC 9(03) COMP VALUE ZERO.
012800     01  WS-TAXA                    PIC 9(03) COMP VALUE ZERO.
012900     01  WS-ELEGIVEL                PIC X(01) VALUE 'N'.
013000         88  WS-E-ELEGIVEL          VALUE 'Y'.
013100*
013200*    CERTIFICADOS JA EXISTENTES, CARREGADOS NO INICIO PARA A
013300*    CONFERENCIA DE DUPLICIDADE E REGRAVADOS NO ARQUIVO DE SAIDA
013400*    ANTES DOS NOVOS.
013500     01  WS-CERT-TAB.
013600         05  WS-CERT-LINHA OCCURS 5000 TIMES.
013700             10  WS-CRT-SEQUENCIA   PIC 9(09).
013800             10  WS-CRT-COD-ALUNO   PIC 9(09).
013900             10  WS-CRT-COD-TREINO  PIC 9(09).
014000             10  WS-CRT-NUM-CERTIF  PIC X(15).
014100             10  WS-CRT-DT-EMISSAO  PIC 9(08).
014200     01  WS-QTD-CERT                PIC 9(05) COMP VALUE ZERO.
014300     01  WS-PROX-SEQUENCIA          PIC 9(09) COMP VALUE ZERO.
014400*
014500     01  WS-ACHOU-DUP               PIC X(01) VALUE 'N'.
014600         88  WS-E-ACHOU-DUP         VALUE 'Y'.
014700     01  WS-ACHOU-COLISAO           PIC X(01) VALUE 'N'.
014800         88  WS-E-ACHOU-COLISAO     VALUE 'Y'.
014900*
015000*    GERADOR DE NUMEROS PSEUDO-ALEATORIOS (PARK-MILLER, MODULO
015100*    2**31-1) - SEMENTE TOMADA DA HORA DO RELOGIO NO INICIO DA
015200*    RODADA, IGUAL AO GERADOR DO STUAPRV/USRAPRV.
015300     01  WS-SEMENTE                 PIC S9(09) COMP VALUE 1.
015400     01  WS-SEMENTE-PROD            PIC S9(18) COMP VALUE ZERO.
015500     01  WS-SEMENTE-QUOC            PIC S9(09) COMP VALUE ZERO.
015600     01  WS-NOVO-NUM-SEQ            PIC 9(04) VALUE ZERO.
015700     01  WS-NOVO-CERTIF-ID          PIC X(15) VALUE SPACES.
015800     01  WS-ANO-EDIT                PIC 9(04).
015900*
016000     01  WS-CTR-ALUNOS              PIC 9(05) COMP VALUE ZERO.
016100     01  WS-CTR-EMITIDOS           PIC 9(05) COMP VALUE ZERO.
016200     01  WS-CTR-REJEITADOS          PIC 9(05) COMP VALUE ZERO.
016300     01  WS-CTR-PULADOS             PIC 9(05) COMP VALUE ZERO.
016400*
016500       PROCEDURE DIVISION.
016600*
016700       0100-INICIO.
016800           ACCEPT WS-DATA-HOJE-R FROM DATE.
016900           ACCEPT WS-SEMENTE FROM TIME.
017000           IF WS-SEMENTE = ZERO
017100              MOVE 1 TO WS-SEMENTE.
017200           DISPLAY 'CERTISS - INICIO DA RODADA EM ' WS-DATA-HOJE-R.
017300           PERFORM 0110-CARREGA-SESSOES THRU 0110-EXIT.
017400           PERFORM 0120-CARREGA-PRESENCAS THRU 0120-EXIT.
017500           PERFORM 0130-CARREGA-CERTIFICADOS THRU 0130-EXIT.
017600           OPEN INPUT ALUNO-ENT
017700           IF STATUS-ALU-ENT NOT = '00'
017800              DISPLAY 'CERTISS - STUDENTS.DAT NAO ENCONTRADO'
017900              STOP RUN.
018000           OPEN OUTPUT CERTIF-SAI.
018100           PERFORM 0140-REGRAVA-CERTIFICADOS THRU 0140-EXIT.
018200           GO TO 0200-PROCESSA-ALUNOS.
018300*
018400*    CARREGA TODAS AS SESSOES (SO CODIGO E TREINO - ESTE PROGRAMA
018500*    NAO PRECISA DE NIVEL).
018600       0110-CARREGA-SESSOES.
018700           OPEN INPUT SESSAO-ENT
018800           IF STATUS-SES-ENT NOT = '00'
018900              GO TO 0110-EXIT.
019000       0110-LOOP.
019100           READ SESSAO-ENT
019200               AT END
019300                   GO TO 0110-FECHA.
019400           ADD 1 TO WS-QTD-SES
019500           MOVE SES-CODIGO     TO WS-SES-CODIGO(WS-QTD-SES)
019600           MOVE SES-COD-TREINO TO WS-SES-COD-TREINO(WS-QTD-SES)
019700           GO TO 0110-LOOP.
019800       0110-FECHA.
019900           CLOSE SESSAO-ENT.
020000       0110-EXIT.
020100           EXIT.
020200*
020300       0120-CARREGA-PRESENCAS.
020400           OPEN INPUT PRESENCA-ENT
020500           IF STATUS-PRE-ENT NOT = '00'
020600              GO TO 0120-EXIT.
020700       0120-LOOP.
020800           READ PRESENCA-ENT
020900               AT END
021000                   GO TO 0120-FECHA.
021100           ADD 1 TO WS-QTD-PRE
021200           MOVE PRE-COD-ALUNO  TO WS-PRE-COD-ALUNO(WS-QTD-PRE)
021300           MOVE PRE-COD-SESSAO TO WS-PRE-COD-SESSAO(WS-QTD-PRE)
021400           MOVE PRE-STATUS     TO WS-PRE-STATUS(WS-QTD-PRE)
021500           INSPECT WS-PRE-STATUS(WS-QTD-PRE) CONVERTING
021600               'abcdefghijklmnopqrstuvwxyz' TO
021700               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
021800           GO TO 0120-LOOP.
021900       0120-FECHA.
022000           CLOSE PRESENCA-ENT.
022100       0120-EXIT.
022200           EXIT.
022300*
022400*    CARREGA OS CERTIFICADOS JA EMITIDOS E CALCULA A PROXIMA
022500*    SEQUENCIA DISPONIVEL (MAIOR CHAVE + 1).
022600       0130-CARREGA-CERTIFICADOS.
022700           OPEN INPUT CERTIF-ENT
022800           IF STATUS-CER-ENT NOT = '00'
022900              MOVE 1 TO WS-PROX-SEQUENCIA
023000              GO TO 0130-EXIT.
023100       0130-LOOP.
023200           READ CERTIF-ENT
023300               AT END
023400                   GO TO 0130-FECHA.
023500           ADD 1 TO WS-QTD-CERT
023600           MOVE CER-SEQUENCIA  TO WS-CRT-SEQUENCIA(WS-QTD-CERT)
023700           MOVE CER-COD-ALUNO  TO WS-CRT-COD-ALUNO(WS-QTD-CERT)
023800           MOVE CER-COD-TREINO TO WS-CRT-COD-TREINO(WS-QTD-CERT)
023900           MOVE CER-NUM-CERTIF TO WS-CRT-NUM-CERTIF(WS-QTD-CERT)
024000           MOVE CER-DT-EMISSAO-R TO WS-CRT-DT-EMISSAO(WS-QTD-CERT)
024100           IF CER-SEQUENCIA < WS-PROX-SEQUENCIA
024200              GO TO 0130-LOOP.
024300           COMPUTE WS-PROX-SEQUENCIA = CER-SEQUENCIA + 1.
024400           GO TO 0130-LOOP.
024500       0130-FECHA.
024600           CLOSE CERTIF-ENT.
024700           IF WS-PROX-SEQUENCIA = ZERO
024800              MOVE 1 TO WS-PROX-SEQUENCIA.
024900       0130-EXIT.
025000           EXIT.
025100*
025200*    REGRAVA NO ARQUIVO DE SAIDA OS CERTIFICADOS QUE JA EXISTIAM,
025300*    ANTES DE ACRESCENTAR OS NOVOS DESTA RODADA.
025400       0140-REGRAVA-CERTIFICADOS.
025500           MOVE 1 TO WS-IDX-1.
025600       0142-REGRAVA-UM.
025700           IF WS-IDX-1 > WS-QTD-CERT
025800              GO TO 0140-EXIT.
025900           MOVE WS-CRT-SEQUENCIA(WS-IDX-1)  TO CER-SEQUENCIA
026000           MOVE WS-CRT-COD-ALUNO(WS-IDX-1)  TO CER-COD-ALUNO
026100           MOVE WS-CRT-COD-TREINO(WS-IDX-1) TO CER-COD-TREINO
026200           MOVE WS-CRT-NUM-CERTIF(WS-IDX-1) TO CER-NUM-CERTIF
026300           MOVE WS-CRT-DT-EMISSAO(WS-IDX-1) TO CER-DT-EMISSAO-R
026400           WRITE REG-CERTIF-SAI FROM REG-CERTIFICADO.
026500           ADD 1 TO WS-IDX-1.
026600           GO TO 0142-REGRAVA-UM.
026700       0140-EXIT.
026800           EXIT.
026900*
027000*    PASSA POR TODOS OS ALUNOS - O TREINAMENTO CORRENTE DO PROPRIO
027100*    CADASTRO DO ALUNO E O "PEDIDO" DE CERTIFICADO DESTE LOTE.
027200       0200-PROCESSA-ALUNOS.
027300           READ ALUNO-ENT NEXT
027400               AT END
027500                   GO TO 0900-FIM.
027600           ADD 1 TO WS-CTR-ALUNOS.
027700           IF ALU-COD-TREINO = ZERO
027800              GO TO 0200-PROCESSA-ALUNOS.
027900           PERFORM 0250-TRATA-PEDIDO THRU 0250-EXIT.
028000           GO TO 0200-PROCESSA-ALUNOS.
028100*
028200       0250-TRATA-PEDIDO.
028300           PERFORM 0260-VERIFICA-DUPLICADO THRU 0260-EXIT.
028400           IF NOT WS-E-ACHOU-DUP
028500              GO TO 0252-APURA-ELEGIBILIDADE.
028600           ADD 1 TO WS-CTR-PULADOS
028700           DISPLAY 'CERTISS - JA EXISTE CERTIFICADO - ALUNO '
028800               ALU-MATRICULA ' TREINO ' ALU-COD-TREINO
028900           GO TO 0250-EXIT.
029000       0252-APURA-ELEGIBILIDADE.
029100           PERFORM 0300-APURA-ELEGIBILIDADE THRU 0300-EXIT.
029200           IF NOT WS-E-ELEGIVEL
029300              GO TO 0254-REJEITA-PEDIDO.
029400           PERFORM 0400-EMITE-CERTIFICADO THRU 0400-EXIT.
029500           ADD 1 TO WS-CTR-EMITIDOS.
029600           GO TO 0250-EXIT.
029700       0254-REJEITA-PEDIDO.
029800           ADD 1 TO WS-CTR-REJEITADOS
029900           DISPLAY 'CERTISS - REJEITADO - ALUNO ' ALU-MATRICULA
030000               ' TREINO ' ALU-COD-TREINO
030100               ' MOTIVO: Student is not eligible for'
030200               ' certification'.
030300       0250-EXIT.
030400           EXIT.
030500*
030600       0260-VERIFICA-DUPLICADO.
030700           MOVE 'N' TO WS-ACHOU-DUP
030800           MOVE 1 TO WS-IDX-1.
030900       0262-PROCURA-DUP.
031000           IF WS-IDX-1 > WS-QTD-CERT
031100              GO TO 0260-EXIT.
031200           IF WS-CRT-COD-ALUNO(WS-IDX-1) = ALU-MATRICULA AND
031300              WS-CRT-COD-TREINO(WS-IDX-1) = ALU-COD-TREINO
031400              MOVE 'Y' TO WS-ACHOU-DUP
031500              GO TO 0260-EXIT.
031600           ADD 1 TO WS-IDX-1.
031700           GO TO 0262-PROCURA-DUP.
031800       0260-EXIT.
031900           EXIT.
032000*
032100*    REFAZ O CALCULO DE PROGRESSO DO ALUNO (COMPLETAS, TOTAL,
032200*    TAXA) DA MESMA FORMA QUE O APURA-PROGRESSO E O RELSUM -
032300*    ESTE PROGRAMA NAO PRECISA DA PARTE DE NIVEIS, SO DA
032400*    ELEGIBILIDADE FINAL.
032500       0300-APURA-ELEGIBILIDADE.
032600           MOVE ZERO TO WS-COMPLETAS WS-ATENDIDAS WS-QTD-SDT WS-TAXA
032700           MOVE 'N' TO WS-ELEGIVEL
032800           MOVE 1 TO WS-IDX-1.
032900       0302-VARRE-SESSOES-TREINO.
033000           IF WS-IDX-1 > WS-QTD-SES
033100              GO TO 0304-TOTAL-SESSOES.
033200           IF WS-SES-COD-TREINO(WS-IDX-1) NOT = ALU-COD-TREINO
033300              GO TO 0303-PROX-SESSAO.
033400           ADD 1 TO WS-QTD-SDT
033500           MOVE WS-SES-CODIGO(WS-IDX-1) TO
033600                WS-SDT-CODIGO(WS-QTD-SDT).
033700       0303-PROX-SESSAO.
033800           ADD 1 TO WS-IDX-1.
033900           GO TO 0302-VARRE-SESSOES-TREINO.
034000       0304-TOTAL-SESSOES.
034100           IF WS-QTD-SDT NOT = ZERO
034200              GO TO 0305-TOTAL-DE-SDT.
034300           MOVE 24 TO WS-TOTAL-SESSOES
034400           GO TO 0306-VARRE-PRESENCAS.
034500       0305-TOTAL-DE-SDT.
034600           MOVE WS-QTD-SDT TO WS-TOTAL-SESSOES.
034700       0306-VARRE-PRESENCAS.
034800           MOVE 1 TO WS-IDX-1.
034900       0308-VARRE-UMA-PRESENCA.
035000           IF WS-IDX-1 > WS-QTD-PRE
035100              GO TO 0309-CALCULA-TAXA.
035200           IF WS-PRE-COD-ALUNO(WS-IDX-1) NOT = ALU-MATRICULA
035300              GO TO 0307-PROX-PRESENCA.
035400           PERFORM 0310-ACHA-SESSAO-DO-TREINO THRU 0310-EXIT.
035500           IF WS-QTD-SDT NOT = ZERO AND NOT WS-E-ACHEI-SESSAO
035600              GO TO 0307-PROX-PRESENCA.
035700           ADD 1 TO WS-COMPLETAS.
035800           IF WS-PRE-STATUS(WS-IDX-1) NOT = 'PRESENT' AND
035900              WS-PRE-STATUS(WS-IDX-1) NOT = 'LATE'
036000              GO TO 0307-PROX-PRESENCA.
036100           ADD 1 TO WS-ATENDIDAS.
036200       0307-PROX-PRESENCA.
036300           ADD 1 TO WS-IDX-1.
036400           GO TO 0308-VARRE-UMA-PRESENCA.
036500       0309-CALCULA-TAXA.
036600           IF WS-COMPLETAS = ZERO
036700              GO TO 0300-EXIT.
036800           COMPUTE WS-TAXA ROUNDED =
036900               WS-ATENDIDAS * 100 / WS-COMPLETAS.
037000           IF WS-TOTAL-SESSOES > ZERO AND
037100              WS-COMPLETAS >= WS-TOTAL-SESSOES AND WS-TAXA >= 80
037200              MOVE 'Y' TO WS-ELEGIVEL.
037300       0300-EXIT.
037400           EXIT.
037500*
037600       0310-ACHA-SESSAO-DO-TREINO.
037700           MOVE 'N' TO WS-ACHEI-SESSAO
037800           MOVE 1 TO WS-IDX-2.
037900       0315-PROCURA-SESSAO.
038000           IF WS-IDX-2 > WS-QTD-SDT
038100              GO TO 0310-EXIT.
038200           IF WS-SDT-CODIGO(WS-IDX-2) =
038300               WS-PRE-COD-SESSAO(WS-IDX-1)
038400              MOVE 'Y' TO WS-ACHEI-SESSAO
038500              GO TO 0310-EXIT.
038600           ADD 1 TO WS-IDX-2.
038700           GO TO 0315-PROCURA-SESSAO.
038800       0310-EXIT.
038900           EXIT.
039000*
039100*    MONTA E GRAVA O NOVO CERTIFICADO, SORTEANDO UM NUMERO DE 4
039200*    DIGITOS (1000-9999) QUE NAO COLIDA COM NENHUM JA EMITIDO.
039300       0400-EMITE-CERTIFICADO.
039400           PERFORM 0410-GERA-NUM-CERTIF THRU 0410-EXIT.
039500           ADD 1 TO WS-QTD-CERT
039600           MOVE WS-PROX-SEQUENCIA TO WS-CRT-SEQUENCIA(WS-QTD-CERT)
039700           MOVE ALU-MATRICULA    TO WS-CRT-COD-ALUNO(WS-QTD-CERT)
039800           MOVE ALU-COD-TREINO   TO WS-CRT-COD-TREINO(WS-QTD-CERT)
039900           MOVE WS-NOVO-CERTIF-ID TO WS-CRT-NUM-CERTIF(WS-QTD-CERT)
040000           MOVE WS-DATA-HOJE-R   TO WS-CRT-DT-EMISSAO(WS-QTD-CERT)
040100           MOVE WS-PROX-SEQUENCIA TO CER-SEQUENCIA
040200           MOVE ALU-MATRICULA    TO CER-COD-ALUNO
040300           MOVE ALU-COD-TREINO   TO CER-COD-TREINO
040400           MOVE WS-NOVO-CERTIF-ID TO CER-NUM-CERTIF
040500           MOVE WS-DATA-HOJE-R   TO CER-DT-EMISSAO-R
040600           WRITE REG-CERTIF-SAI FROM REG-CERTIFICADO
040700           ADD 1 TO WS-PROX-SEQUENCIA.
040800       0400-EXIT.
040900           EXIT.
041000*
041100       0410-GERA-NUM-CERTIF.
041200           PERFORM 0420-PROXIMO-ALEATORIO THRU 0420-EXIT
041300           DIVIDE WS-SEMENTE BY 9000 GIVING WS-SEMENTE-QUOC
041400               REMAINDER WS-NOVO-NUM-SEQ
041500           ADD 1000 TO WS-NOVO-NUM-SEQ
041600           MOVE WS-DH-ANO TO WS-ANO-EDIT
041700           STRING 'ASTBA-' DELIMITED BY SIZE
041800               WS-ANO-EDIT DELIMITED BY SIZE
041900               '-' DELIMITED BY SIZE
042000               WS-NOVO-NUM-SEQ DELIMITED BY SIZE
042100               INTO WS-NOVO-CERTIF-ID
042200           PERFORM 0430-VERIFICA-COLISAO THRU 0430-EXIT.
042300           IF WS-E-ACHOU-COLISAO
042400              GO TO 0410-GERA-NUM-CERTIF.
042500       0410-EXIT.
042600           EXIT.
042700*
042800*    PROXIMO NUMERO PSEUDO-ALEATORIO (GERADOR PARK-MILLER).
042900       0420-PROXIMO-ALEATORIO.
043000           COMPUTE WS-SEMENTE-PROD = WS-SEMENTE * 16807
043100           DIVIDE WS-SEMENTE-PROD BY 2147483647 GIVING
043200               WS-SEMENTE-QUOC REMAINDER WS-SEMENTE.
043300           IF WS-SEMENTE <= 0
043400              ADD 2147483647 TO WS-SEMENTE.
043500       0420-EXIT.
043600           EXIT.
043700*
043800       0430-VERIFICA-COLISAO.
043900           MOVE 'N' TO WS-ACHOU-COLISAO
044000           MOVE 1 TO WS-IDX-1.
044100       0432-PROCURA-COLISAO.
044200           IF WS-IDX-1 > WS-QTD-CERT
044300              GO TO 0430-EXIT.
044400           IF WS-CRT-NUM-CERTIF(WS-IDX-1) = WS-NOVO-CERTIF-ID
044500              MOVE 'Y' TO WS-ACHOU-COLISAO
044600              GO TO 0430-EXIT.
044700           ADD 1 TO WS-IDX-1.
044800           GO TO 0432-PROCURA-COLISAO.
044900       0430-EXIT.
045000           EXIT.
045100*
045200       0900-FIM.
045300           DISPLAY 'CERTISS - ALUNOS PROCESSADOS      : ' WS-CTR-ALUNOS.
045400           DISPLAY 'CERTISS - CERTIFICADOS EMITIDOS   : ' WS-CTR-EMITIDOS.
045500           DISPLAY 'CERTISS - PEDIDOS REJEITADOS      : ' WS-CTR-REJEITADOS.
045600           DISPLAY 'CERTISS - PEDIDOS JA CERTIFICADOS : ' WS-CTR-PULADOS.
045700           CLOSE ALUNO-ENT CERTIF-SAI.
045800           STOP RUN.
045900