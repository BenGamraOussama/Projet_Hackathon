000100******************************************************************
000200*    COPY WCANDID                                                *
000300*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000400*    SISTEMA ASTBA - CONTROLE DE TREINAMENTOS                    *
000500*    LAYOUT DO CADASTRO DE CANDIDATURAS (JOB-APPLICATIONS.DAT)   *
000600*    CANDIDATOS A FORMADOR (FORMATEUR) OU RESPONSAVEL            *
000700*    (RESPONSABLE) DE TREINAMENTO                                *
000800*------------------------------------------------------------------
000900*    ANALISTA        : J. KOIKE                                  *
001000*    PROGRAMADOR(A)  : R.C.SILVA                                 *
001100*    DATA CRIACAO    : 09/06/1996                                *
001200*    VRS    DATA           PROGR.    DESCRICAO                   *
001300*    1.0    09/06/1996     RCS       LAYOUT ORIGINAL             *
001400*    1.1    03/04/1998     RCS       CAMPO CAN-SCORE (FILTRAGEM) *
001450*    1.2    03/09/2004     RCS       CAMPO CAN-SENHA-TEMP (CR-219)*
001500******************************************************************
001600 01  REG-CANDIDATO.
001700     05  CAN-CHAVE.
001800         10  CAN-CODIGO             PIC 9(09).
001900     05  CAN-EMAIL                  PIC X(40).
002000     05  CAN-PRENOME                PIC X(20).
002100     05  CAN-SOBRENOME              PIC X(20).
002200     05  CAN-FUNCAO                 PIC X(12).
002300         88  CAN-FUNC-FORMADOR      VALUE 'FORMATEUR'.
002400         88  CAN-FUNC-RESPONSAVEL   VALUE 'RESPONSABLE'.
002500     05  CAN-STATUS                 PIC X(10).
002600         88  CAN-ST-PENDENTE        VALUE 'PENDING'.
002700         88  CAN-ST-APROVADO        VALUE 'APPROVED'.
002800         88  CAN-ST-REJEITADO       VALUE 'REJECTED'.
002900     05  CAN-DESCR-CARREIRA         PIC X(200).
003000     05  CAN-SCORE                  PIC 9(01)V99.
003050     05  CAN-SENHA-TEMP             PIC X(10).
003100     05  FILLER                     PIC X(08).
