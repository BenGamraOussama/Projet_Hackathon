000100******************************************************************
000200*    COPY WPRESEN                                                *
000300*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000400*    SISTEMA ASTBA - CONTROLE DE TREINAMENTOS                    *
000500*    LAYOUT DE MOVIMENTO DE PRESENCA (ATTENDANCE.DAT)            *
000600*------------------------------------------------------------------
000700*    ANALISTA        : J. KOIKE                                  *
000800*    PROGRAMADOR(A)  : M.FARIAS                                  *
000900*    DATA CRIACAO    : 02/05/1991                                *
001000*    VRS    DATA           PROGR.    DESCRICAO                   *
001100*    1.0    02/05/1991     MF        LAYOUT ORIGINAL             *
001200******************************************************************
001300 01  REG-PRESENCA.
001400     05  PRE-CHAVE.
001500         10  PRE-CODIGO             PIC 9(09).
001600     05  PRE-COD-ALUNO              PIC 9(09).
001700     05  PRE-COD-SESSAO             PIC 9(09).
001800     05  PRE-DATA.
001900         10  PRE-DATA-AAAA          PIC 9(04).
002000         10  PRE-DATA-MM            PIC 9(02).
002100         10  PRE-DATA-DD            PIC 9(02).
002200     05  PRE-DATA-R REDEFINES PRE-DATA
002300                                    PIC 9(08).
002400     05  PRE-STATUS                 PIC X(08).
002500         88  PRE-ST-PRESENTE        VALUE 'PRESENT'.
002600         88  PRE-ST-ATRASADO        VALUE 'LATE'.
002700         88  PRE-ST-AUSENTE         VALUE 'ABSENT'.
002800         88  PRE-ST-JUSTIFICADO     VALUE 'EXCUSED'.
002900     05  FILLER                     PIC X(05).
