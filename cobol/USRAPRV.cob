000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. USRAPRV-COB.
000300       AUTHOR. E.TANAKA.
000400       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500       DATE-WRITTEN. 14/05/1997.
000600       DATE-COMPILED.
000700       SECURITY. NAO CLASSIFICADO - USO INTERNO.
000800*    ANALISTA         :J. KOIKE
000900*    PROGRAMADOR(A)   :E.TANAKA
001000*    DATA             :14/05/1997
001100*    FINALIDADE       :APROVACAO/REJEICAO DE CANDIDATURAS A
001200*                      FORMADOR/RESPONSAVEL JA FILTRADAS E
001300*                      PONTUADAS PELO JOBFILT
001400*                      - NAO HA CONTROLE DE VAGA AQUI (SO
001500*                        ALUNO TEM LIMITE DE VAGAS, VIA
001600*                        MAX_STUDENTS)
001700*                      - EMITE SENHA PROVISORIA NA APROVACAO
001800*    VRS              DATA              DESCRICAO
001900*    1.0              14/05/1997        TRABALHO ORIGINAL.
002000*    1.1              19/01/1999        CR-0118 REVISAO ANO 2000.
002100*    1.2              03/09/2004        CR-0219 GERACAO DE SENHA
002200*                                       PROVISORIA NA APROVACAO.
002300*    1.3              30/03/2012        CR-0402 TRAVA DE
002400*                                       REPROCESSAMENTO - SO
002500*                                       DECIDE CANDIDATURA AINDA
002600*                                       PENDENTE.
002700*    1.4              18/09/2013        CR-0431 A TRAVA DA CR-0402
002800*                                       FICOU PRESA EM PENDING E
002900*                                       NUNCA MAIS APROVAVA NINGUEM;
003000*                                       CORRIGIDO PARA DECIDIR PELO
003100*                                       CODIGO DE DECISAO (APPROVE/
003200*                                       REJECT) GRAVADO PELO
003300*                                       JOBFILT, DISTINTO DO STATUS
003400*                                       FINAL (PENDING/APPROVED/
003500*                                       REJECTED).
003600*
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM.
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300           SELECT CANDID-ENT ASSIGN TO JOB-APPLICATIONS
004400                         ORGANIZATION LINE SEQUENTIAL
004500                         FILE STATUS STATUS-CAN-ENT.
004600
004700           SELECT CANDID-SAI ASSIGN TO JOB-APPLICATIONS-OUT
004800                         ORGANIZATION LINE SEQUENTIAL
004900                         FILE STATUS STATUS-CAN-SAI.
005000
005100       DATA DIVISION.
005200       FILE SECTION.
005300       FD  CANDID-ENT
005400           LABEL RECORD STANDARD.
005500       COPY WCANDID.
005600
005700       FD  CANDID-SAI
005800           LABEL RECORD STANDARD.
005900       01  REG-CANDID-SAI             PIC X(332).
006000
006100       WORKING-STORAGE SECTION.
006200       01  STATUS-CAN-ENT             PIC X(02) VALUE SPACES.
006300       01  STATUS-CAN-SAI             PIC X(02) VALUE SPACES.
006400*
006500     01  WS-DATA-HOJE.
006600         05  WS-DH-ANO              PIC 9(04).
006700         05  WS-DH-MES              PIC 9(02).
006800         05  WS-DH-DIA              PIC 9(02).
006900     01  WS-DATA-HOJE-R REDEFINES WS-DATA-HOJE
007000                                    PIC 9(08).
007100     01  WS-HORA-RODADA.
007200         05  WS-HR-HH               PIC 9(02).
007300         05  WS-HR-MM               PIC 9(02).
007400     01  WS-HORA-RODADA-R REDEFINES WS-HORA-RODADA
007500                                    PIC 9(04).
007600*
007700*    GERADOR DE NUMEROS PSEUDO-ALEATORIOS (PARK-MILLER, MODULO
007800*    2**31-1) - SEMENTE TOMADA DA HORA DO RELOGIO NO INICIO DA
007900*    RODADA, IGUAL AO GERADOR DO STUAPRV.
008000     01  WS-SEMENTE                 PIC S9(09) COMP VALUE 1.
008100     01  WS-SEMENTE-PROD            PIC S9(18) COMP VALUE ZERO.
008200     01  WS-SEMENTE-QUOC            PIC S9(09) COMP VALUE ZERO.
008300     01  WS-POS-CHARSET             PIC 9(02) COMP VALUE ZERO.
008400*
008500*    CONJUNTO DE CARACTERES DA SENHA, REDEFINIDO COMO VETOR PARA
008600*    QUE O SORTEIO POSSA INDEXAR POSICAO A POSICAO.
008700     01  WS-CHARSET-SENHA           PIC X(61) VALUE
008800         'ABCDEFGHJKLMNPQRSTUVWXYZabcdefghijkmnopqrstuvwxyz23456789!@#$'.
008900     01  WS-CHARSET-TAB REDEFINES WS-CHARSET-SENHA.
009000         05  WS-CHARSET-CHAR OCCURS 61 TIMES
009100                                    PIC X(01).
009200     01  WS-SENHA-NOVA              PIC X(10) VALUE SPACES.
009300     01  WS-IND-SENHA               PIC 9(02) COMP VALUE ZERO.
009400*
009500     01  WS-STATUS-MAIUSC           PIC X(10) VALUE SPACES.
009600*
009700     01  WS-CTR-APROVADOS           PIC 9(05) COMP VALUE ZERO.
009800     01  WS-CTR-REJEITADOS          PIC 9(05) COMP VALUE ZERO.
009900*
010000       PROCEDURE DIVISION.
010100*
010200       0100-INICIO.
010300           ACCEPT WS-DATA-HOJE-R FROM DATE.
010400           ACCEPT WS-HORA-RODADA-R FROM TIME.
010500           ACCEPT WS-SEMENTE FROM TIME.
010600           IF WS-SEMENTE = ZERO
010700              MOVE 1 TO WS-SEMENTE.
010800           DISPLAY 'USRAPRV - INICIO DA RODADA EM ' WS-DATA-HOJE-R.
010900           OPEN INPUT CANDID-ENT
011000           IF STATUS-CAN-ENT NOT = '00'
011100              DISPLAY 'USRAPRV - JOB-APPLICATIONS.DAT NAO ENCONTRADO'
011200              CHAIN 'PROGRESS.EXE'.
011300           OPEN OUTPUT CANDID-SAI
011400           GO TO 0200-PROCESSA-CANDIDATOS.
011500*
011600       0200-PROCESSA-CANDIDATOS.
011700           READ CANDID-ENT NEXT
011800               AT END
011900                   GO TO 0900-FIM.
012000           PERFORM 0250-TRATA-CANDIDATO THRU 0250-EXIT.
012100           WRITE REG-CANDID-SAI FROM REG-CANDIDATO.
012200           GO TO 0200-PROCESSA-CANDIDATOS.
012300*
012400*    O CAMPO CAN-STATUS CHEGA NESTE PASSO CARREGANDO A DECISAO
012500*    (APPROVE/REJECT) GRAVADA PELO JOBFILT, NAO O STATUS FINAL
012600*    (PENDING/APPROVED/REJECTED) - SAO VALORES DISTINTOS DE
012700*    PROPOSITO, PARA QUE UMA CANDIDATURA JA DECIDIDA NUMA RODADA
012800*    ANTERIOR (OU AINDA SEM PASSAR PELO JOBFILT) PASSE DIRETO SEM
012900*    SER REPROCESSADA. CR-0431.
013000       0250-TRATA-CANDIDATO.
013100           MOVE SPACES TO WS-STATUS-MAIUSC
013200           MOVE CAN-STATUS TO WS-STATUS-MAIUSC
013300           INSPECT WS-STATUS-MAIUSC CONVERTING
013400               'abcdefghijklmnopqrstuvwxyz' TO
013500               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013600           IF WS-STATUS-MAIUSC = 'APPROVE'
013700              PERFORM 0300-TRATA-APROVACAO THRU 0300-EXIT
013800              GO TO 0250-EXIT.
013900           IF WS-STATUS-MAIUSC = 'REJECT'
014000              MOVE 'REJECTED' TO CAN-STATUS
014100              ADD 1 TO WS-CTR-REJEITADOS.
014200       0250-EXIT.
014300           EXIT.
014400*
014500*    APROVACAO - SEM CONTROLE DE VAGA, SO EMITE SENHA PROVISORIA.
014600       0300-TRATA-APROVACAO.
014700           PERFORM 0320-GERA-SENHA THRU 0320-EXIT.
014800           MOVE 'APPROVED' TO CAN-STATUS
014900           MOVE WS-SENHA-NOVA(1:10) TO CAN-SENHA-TEMP
015000           ADD 1 TO WS-CTR-APROVADOS.
015100       0300-EXIT.
015200           EXIT.
015300*
015400*    GERA UMA SENHA PROVISORIA DE 10 CARACTERES, SORTEANDO CADA
015500*    POSICAO NO CONJUNTO DE CARACTERES PERMITIDO.
015600       0320-GERA-SENHA.
015700           MOVE SPACES TO WS-SENHA-NOVA
015800           MOVE 1 TO WS-IND-SENHA.
015900       0322-SORTEIA-POSICAO.
016000           IF WS-IND-SENHA > 10
016100              GO TO 0320-EXIT.
016200           PERFORM 0330-PROXIMO-ALEATORIO THRU 0330-EXIT.
016300           DIVIDE WS-SEMENTE BY 61 GIVING WS-SEMENTE-QUOC
016400               REMAINDER WS-POS-CHARSET.
016500           ADD 1 TO WS-POS-CHARSET.
016600           MOVE WS-CHARSET-CHAR(WS-POS-CHARSET)
016700               TO WS-SENHA-NOVA(WS-IND-SENHA:1).
016800           ADD 1 TO WS-IND-SENHA.
016900           GO TO 0322-SORTEIA-POSICAO.
017000       0320-EXIT.
017100           EXIT.
017200*
017300*    PROXIMO NUMERO PSEUDO-ALEATORIO (GERADOR PARK-MILLER).
017400       0330-PROXIMO-ALEATORIO.
017500           COMPUTE WS-SEMENTE-PROD = WS-SEMENTE * 16807
017600           DIVIDE WS-SEMENTE-PROD BY 2147483647 GIVING
017700               WS-SEMENTE-QUOC REMAINDER WS-SEMENTE.
017800           IF WS-SEMENTE <= 0
017900              ADD 2147483647 TO WS-SEMENTE.
018000       0330-EXIT.
018100           EXIT.
018200*
018300       0900-FIM.
018400           DISPLAY 'USRAPRV - CANDIDATURAS APROVADAS : ' WS-CTR-APROVADOS.
018500           DISPLAY 'USRAPRV - CANDIDATURAS REJEITADAS: ' WS-CTR-REJEITADOS.
018600           CLOSE CANDID-ENT CANDID-SAI.
018700           CHAIN 'PROGRESS.EXE'.
018800