000100******************************************************************
000200*    COPY WPROGRE                                                *
000300*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000400*    SISTEMA ASTBA - CONTROLE DE TREINAMENTOS                    *
000500*    LAYOUT DA PROGRESSAO DO ALUNO (PROGRESS-OUT.DAT)            *
000600*    UM REGISTRO POR ALUNO, GERADO PELO APURA-PROGRESSO          *
000700*------------------------------------------------------------------
000800*    ANALISTA        : J. KOIKE                                  *
000900*    PROGRAMADOR(A)  : R.C.SILVA                                 *
001000*    DATA CRIACAO    : 09/06/1996                                *
001100*    VRS    DATA           PROGR.    DESCRICAO                   *
001200*    1.0    09/06/1996     RCS       LAYOUT ORIGINAL             *
001300*    1.1    21/01/1999     RCS       CAMPO PRO-MOTIVO-BLOQ (Y2K) *
001400******************************************************************
001500 01  REG-PROGRESSO.
001600     05  PRO-COD-ALUNO              PIC 9(09).
001700     05  PRO-COD-TREINO             PIC 9(09).
001800     05  PRO-SESSOES-COMPLETAS      PIC 9(03).
001900     05  PRO-SESSOES-TOTAIS         PIC 9(03).
002000     05  PRO-TAXA-PRESENCA          PIC 9(03).
002100     05  PRO-QTD-FALTAS             PIC 9(03).
002200     05  PRO-NIVEIS-TOTAIS          PIC 9(02).
002300     05  PRO-NIVEIS-COMPLETOS       PIC 9(02).
002400     05  PRO-NIVEIS-RESTANTES       PIC 9(02).
002500     05  PRO-SESSOES-RESTANTES      PIC 9(03).
002600     05  PRO-SESSOES-FALTANTES      PIC 9(03).
002700     05  PRO-NIVEL-FALTANTE         PIC 9(02).
002800     05  PRO-ELEGIVEL               PIC X(01).
002900         88  PRO-E-ELEGIVEL         VALUE 'Y'.
003000         88  PRO-E-NAO-ELEGIVEL     VALUE 'N'.
003100     05  PRO-MOTIVO-BLOQ            PIC X(60).
003200     05  FILLER                     PIC X(07).
