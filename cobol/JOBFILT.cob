000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. JOBFILT-COB.
000300       AUTHOR. R.C.SILVA.
000400       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500       DATE-WRITTEN. 03/04/1998.
000600       DATE-COMPILED.
000700       SECURITY. NAO CLASSIFICADO - USO INTERNO.
000800*    ANALISTA         :J. KOIKE
000900*    PROGRAMADOR(A)   :R.C.SILVA
001000*    DATA             :03/04/1998
001100*    FINALIDADE       :FILTRAGEM DE CANDIDATURAS A FORMADOR E
001200*                      RESPONSAVEL POR AFINIDADE DE PALAVRAS-CHAVE
001300*                      - NAO HA SERVICO DE IA NESTA MAQUINA; O
001400*                        CALCULO DE AFINIDADE E FEITO POR
001500*                        CONTAGEM DE PALAVRAS-CHAVE NA DESCRICAO
001600*                        DE CARREIRA DO CANDIDATO (PONTUACAO
001700*                        DE RESERVA), MAS SO QUANDO HOUVER
001800*                        CRITERIO DO ADMIN PARA A VAGA
001900*                      - SEM CRITERIO DO ADMIN (CASO UNICO DESTE
002000*                        PASSO - VIDE CR-0452), TODO PENDENTE DE
002100*                        FORMADOR/RESPONSAVEL E APROVADO DIRETO
002200*                        COM ESCORE 1,00; A CONTAGEM DE PALAVRAS-
002300*                        CHAVE E O CORTE DO ESCORE MINIMO FICAM
002400*                        RESERVADOS PARA QUANDO ESSE CRITERIO
002500*                        EXISTIR
002600*                      - CANDIDATOS PONTUADOS SAO REORDENADOS DO
002700*                        MAIOR PARA O MENOR ESCORE E MARCADOS COM
002800*                        A DECISAO APPROVE
002900*    VRS              DATA              DESCRICAO
003000*    1.0              03/04/1998        TRABALHO ORIGINAL.
003100*    1.1              19/01/1999        CR-0118 REVISAO ANO 2000.
003200*    1.2              11/08/2008        CR-0311 REMOCAO DE ACENTOS
003300*                                       NA DESCRICAO DE CARREIRA
003400*                                       ANTES DA CONTAGEM.
003500*    1.3              18/09/2013        CR-0431 GRAVA A DECISAO
003600*                                       (APPROVE/REJECT) NO CAMPO
003700*                                       CAN-STATUS PARA O USRAPRV
003800*                                       CONCLUIR - ANTES, O
003900*                                       CANDIDATO APROVADO FICAVA
004000*                                       PARADO EM PENDING PARA
004100*                                       SEMPRE.
004200*    1.4              07/05/2014        CR-0452 ESTE PASSO NUNCA
004300*                                       RECEBE CRITERIO DO ADMIN
004400*                                       (TELA NAO EXISTE NESTA
004500*                                       MAQUINA) - PORTANTO TODO
004600*                                       PENDENTE DE FORMADOR/
004700*                                       RESPONSAVEL E APROVADO
004800*                                       DIRETO COM ESCORE 1,00 NO
004900*                                       0210-LE-CANDIDATO; A
005000*                                       CONTAGEM DE PALAVRAS-CHAVE
005100*                                       (0300 EM DIANTE) FICA
005200*                                       RESERVADA NO PROGRAMA,
005300*                                       DESLIGADA DO FLUXO, PARA O
005400*                                       DIA EM QUE ESSE CRITERIO
005500*                                       FOR CADASTRADO.
005600*                                       M.T.ALVES
005700*
005800       ENVIRONMENT DIVISION.
005900       CONFIGURATION SECTION.
006000       SPECIAL-NAMES.
006100           C01 IS TOP-OF-FORM.
006200       INPUT-OUTPUT SECTION.
006300       FILE-CONTROL.
006400           SELECT CANDID-ENT ASSIGN TO JOB-APPLICATIONS
006500                         ORGANIZATION LINE SEQUENTIAL
006600                         FILE STATUS STATUS-CAN-ENT.
006700
006800           SELECT CANDID-SAI ASSIGN TO JOB-APPLICATIONS-OUT
006900                         ORGANIZATION LINE SEQUENTIAL
007000                         FILE STATUS STATUS-CAN-SAI.
007100
007200           SELECT CANDID-SORT ASSIGN TO WSORT02.
007300
007400       DATA DIVISION.
007500       FILE SECTION.
007600       FD  CANDID-ENT
007700           LABEL RECORD STANDARD.
007800       COPY WCANDID.
007900
008000       FD  CANDID-SAI
008100           LABEL RECORD STANDARD.
008200       01  REG-CANDID-SAI             PIC X(332).
008300
008400       SD  CANDID-SORT.
008500       01  REG-CANDID-SORT.
008600           05  SRT-GRUPO              PIC 9(01).
008700           05  SRT-SCORE-INV          PIC 9(03).
008800           05  SRT-DETALHE            PIC X(332).
008900
009000       WORKING-STORAGE SECTION.
009100       01  STATUS-CAN-ENT             PIC X(02) VALUE SPACES.
009200       01  STATUS-CAN-SAI             PIC X(02) VALUE SPACES.
009300*
009400*    DATA/HORA DA RODADA, SO PARA O CABECALHO DO LOG.
009500     01  WS-DATA-HOJE.
009600         05  WS-DH-ANO              PIC 9(04).
009700         05  WS-DH-MES              PIC 9(02).
009800         05  WS-DH-DIA              PIC 9(02).
009900     01  WS-DATA-HOJE-R REDEFINES WS-DATA-HOJE
010000                                    PIC 9(08).
010100*
010200*    DESCRICAO DE CARREIRA NORMALIZADA (SEM ACENTO, MAIUSCULA),
010300*    REDEFINIDA COMO VETOR DE CARACTERES PARA A VARREDURA DE
010400*    PALAVRAS (TOKENS).
010500     01  WS-DESC                    PIC X(200).
010600     01  WS-DESC-TAB REDEFINES WS-DESC.
010700         05  WS-DESC-CHAR OCCURS 200 TIMES
010800                                    PIC X(01).
010900*
011000*    PALAVRA (TOKEN) CORRENTE, MONTADA CARACTERE A CARACTERE;
011100*    REDEFINIDA DA MESMA FORMA QUE A DESCRICAO.
011200     01  WS-TOKEN                   PIC X(20).
011300     01  WS-TOKEN-TAB REDEFINES WS-TOKEN.
011400         05  WS-TOKEN-CHAR OCCURS 20 TIMES
011500                                    PIC X(01).
011600     01  WS-TOKEN-LEN               PIC 9(02) COMP VALUE ZERO.
011700*
011800*    TABELA DE PALAVRAS-CHAVE ATIVA PARA O CANDIDATO CORRENTE -
011900*    CARREGADA COM O CONJUNTO DE FORMATEUR OU DE RESPONSABLE
012000*    CONFORME A FUNCAO PEDIDA PELO CANDIDATO.
012100     01  WS-KW-ATIVA.
012200         05  WS-KW-ITEM OCCURS 8 TIMES
012300                                    PIC X(15).
012400     01  WS-KW-TAMANHO              PIC 9(02) COMP VALUE 8.
012500*
012600     01  WS-POS                     PIC 9(03) COMP VALUE ZERO.
012700     01  WS-MATCHES                 PIC 9(02) COMP VALUE ZERO.
012800     01  WS-SCORE-INT               PIC 9(03) COMP VALUE ZERO.
012900     01  WS-ACHOU-KW                PIC X(01) VALUE 'N'.
013000         88  WS-E-ACHOU-KW          VALUE 'Y'.
013100     01  WS-IND-KW                  PIC 9(02) COMP VALUE ZERO.
013200*
013300     01  WS-CTR-SCORADOS            PIC 9(05) COMP VALUE ZERO.
013400     01  WS-CTR-REJ-SCORE           PIC 9(05) COMP VALUE ZERO.
013500*
013600       PROCEDURE DIVISION.
013700*
013800       0100-INICIO.
013900           ACCEPT WS-DATA-HOJE-R FROM DATE.
014000           DISPLAY 'JOBFILT - INICIO DA FILTRAGEM EM ' WS-DATA-HOJE-R.
014100           OPEN INPUT CANDID-ENT
014200           IF STATUS-CAN-ENT NOT = '00'
014300              DISPLAY 'JOBFILT - JOB-APPLICATIONS.DAT NAO ENCONTRADO'
014400              CHAIN 'USRAPRV.EXE'.
014500           CLOSE CANDID-ENT.
014600           MOVE SPACES TO STATUS-CAN-ENT
014700           SORT CANDID-SORT ASCENDING KEY SRT-GRUPO
014800                                          SRT-SCORE-INV
014900                INPUT  PROCEDURE 0200-CALCULA-E-LIBERA
015000                OUTPUT PROCEDURE 0700-GRAVA-ORDENADO.
015100           DISPLAY 'JOBFILT - CANDIDATOS PONTUADOS   : ' WS-CTR-SCORADOS.
015200           DISPLAY 'JOBFILT - REJEITADOS POR ESCORE  : ' WS-CTR-REJ-SCORE.
015300           CHAIN 'USRAPRV.EXE'.
015400*
015500       0200-CALCULA-E-LIBERA.
015600           OPEN INPUT CANDID-ENT.
015700       0210-LE-CANDIDATO.
015800           READ CANDID-ENT NEXT
015900               AT END
016000                   GO TO 0290-FECHA.
016100           MOVE 1 TO SRT-GRUPO
016200           MOVE 999 TO SRT-SCORE-INV
016300           IF NOT CAN-ST-PENDENTE
016400              GO TO 0212-SEM-SCORE.
016500           IF NOT (CAN-FUNC-FORMADOR OR CAN-FUNC-RESPONSAVEL)
016600              GO TO 0212-SEM-SCORE.
016700*    SEM CRITERIO DO ADMIN NESTE PASSO (CR-0452) - PENDENTE DE
016800*    FORMADOR/RESPONSAVEL E APROVADO DIRETO COM ESCORE MAXIMO.
016900           MOVE 1.00 TO CAN-SCORE.
017000           ADD 1 TO WS-CTR-SCORADOS.
017100           COMPUTE WS-SCORE-INT = CAN-SCORE * 100.
017200           COMPUTE SRT-SCORE-INV = 999 - WS-SCORE-INT.
017300           MOVE 'APPROVE' TO CAN-STATUS.
017400           GO TO 0214-GRAVA-SORT.
017500       0212-SEM-SCORE.
017600           MOVE 2 TO SRT-GRUPO.
017700       0214-GRAVA-SORT.
017800           MOVE REG-CANDIDATO TO SRT-DETALHE
017900           RELEASE REG-CANDID-SORT.
018000           GO TO 0210-LE-CANDIDATO.
018100       0290-FECHA.
018200           CLOSE CANDID-ENT.
018300*
018400*    CALCULA O ESCORE DE AFINIDADE DO CANDIDATO PELA CONTAGEM DE
018500*    PALAVRAS-CHAVE DA SUA PROPRIA FUNCAO PEDIDA NA DESCRICAO DE
018600*    CARREIRA (PONTUACAO DE RESERVA, SEM SERVICO DE IA).
018700*    DESDE A CR-0452, 0210-LE-CANDIDATO NAO CHAMA MAIS ESTE
018800*    PARAGRAFO (E OS SEGUINTES ATE 0350) PORQUE NAO HA CRITERIO
018900*    DO ADMIN NESTE PASSO - FICAM NO PROGRAMA PARA O DIA EM QUE
019000*    ESSE CRITERIO FOR CADASTRADO E PRECISAR VOLTAR A SER
019100*    CHAMADOS.
019200       0300-CALCULA-SCORE.
019300           MOVE ZERO TO CAN-SCORE
019400           MOVE ZERO TO WS-MATCHES
019500           IF CAN-DESCR-CARREIRA = SPACES
019600              GO TO 0300-EXIT.
019700           PERFORM 0310-CARREGA-TABELA-ATIVA THRU 0310-EXIT.
019800           PERFORM 0320-NORMALIZA-DESCRICAO THRU 0320-EXIT.
019900           PERFORM 0330-VARRE-TOKENS THRU 0330-EXIT.
020000           COMPUTE CAN-SCORE ROUNDED = WS-MATCHES / WS-KW-TAMANHO.
020100       0300-EXIT.
020200           EXIT.
020300*
020400       0310-CARREGA-TABELA-ATIVA.
020500           IF NOT CAN-FUNC-FORMADOR
020600              GO TO 0312-TABELA-RESPONSAVEL.
020700           MOVE 'FORMATION'      TO WS-KW-ITEM(1)
020800           MOVE 'FORMATEUR'      TO WS-KW-ITEM(2)
020900           MOVE 'ENSEIGNEMENT'   TO WS-KW-ITEM(3)
021000           MOVE 'PEDAGOGIE'      TO WS-KW-ITEM(4)
021100           MOVE 'COURS'          TO WS-KW-ITEM(5)
021200           MOVE 'ATELIER'        TO WS-KW-ITEM(6)
021300           MOVE 'COACH'          TO WS-KW-ITEM(7)
021400           MOVE 'EDUCATION'      TO WS-KW-ITEM(8)
021500           GO TO 0310-EXIT.
021600       0312-TABELA-RESPONSAVEL.
021700           MOVE 'RESPONSABLE'    TO WS-KW-ITEM(1)
021800           MOVE 'COORDINATION'   TO WS-KW-ITEM(2)
021900           MOVE 'GESTION'        TO WS-KW-ITEM(3)
022000           MOVE 'PLANNING'       TO WS-KW-ITEM(4)
022100           MOVE 'PILOTAGE'       TO WS-KW-ITEM(5)
022200           MOVE 'SUPERVISION'    TO WS-KW-ITEM(6)
022300           MOVE 'ADMINISTRATION' TO WS-KW-ITEM(7)
022400           MOVE 'MANAGEMENT'     TO WS-KW-ITEM(8).
022500       0310-EXIT.
022600           EXIT.
022700*
022800*    MAIUSCULIZA A DESCRICAO E REMOVE ACENTUACAO LATINA COMUM
022900*    (FRANCES/PORTUGUES) ANTES DA VARREDURA DE PALAVRAS.
023000       0320-NORMALIZA-DESCRICAO.
023100           MOVE CAN-DESCR-CARREIRA TO WS-DESC
023200           INSPECT WS-DESC CONVERTING
023300               'abcdefghijklmnopqrstuvwxyz' TO
023400               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
023500           INSPECT WS-DESC CONVERTING
023600               'ÁÀÂÃÄáàâãäÉÈÊËéèêëÍÌÎÏíìîïÓÒÔÕÖóòôõöÚÙÛÜúùûüÇçÑñ' TO
023700               'AAAAAaaaaaEEEEeeeeIIIIiiiiOOOOOooooouuuucCNn'.
023800       0320-EXIT.
023900           EXIT.
024000*
024100*    VARRE A DESCRICAO CARACTERE A CARACTERE, SEPARANDO TOKENS
024200*    EM QUALQUER CARACTERE NAO ALFANUMERICO, E CONTA QUANTOS
024300*    TOKENS DE TAMANHO 3 OU MAIS BATEM COM A TABELA ATIVA.
024400       0330-VARRE-TOKENS.
024500           MOVE ZERO TO WS-TOKEN-LEN
024600           MOVE SPACES TO WS-TOKEN
024700           MOVE 1 TO WS-POS.
024800       0332-VARRE-UM-CARACTER.
024900           IF WS-POS > 200
025000              GO TO 0338-FECHA-FINAL.
025100           IF (WS-DESC-CHAR(WS-POS) >= 'A' AND
025200              WS-DESC-CHAR(WS-POS) <= 'Z') OR
025300              (WS-DESC-CHAR(WS-POS) >= '0' AND
025400               WS-DESC-CHAR(WS-POS) <= '9')
025500              GO TO 0334-ACUMULA-TOKEN.
025600           PERFORM 0340-FECHA-TOKEN THRU 0340-EXIT.
025700           GO TO 0336-PROX-CARACTER.
025800       0334-ACUMULA-TOKEN.
025900           IF WS-TOKEN-LEN >= 20
026000              GO TO 0336-PROX-CARACTER.
026100           ADD 1 TO WS-TOKEN-LEN
026200           MOVE WS-DESC-CHAR(WS-POS) TO
026300                WS-TOKEN-CHAR(WS-TOKEN-LEN).
026400       0336-PROX-CARACTER.
026500           ADD 1 TO WS-POS.
026600           GO TO 0332-VARRE-UM-CARACTER.
026700       0338-FECHA-FINAL.
026800           PERFORM 0340-FECHA-TOKEN THRU 0340-EXIT.
026900       0330-EXIT.
027000           EXIT.
027100*
027200       0340-FECHA-TOKEN.
027300           IF WS-TOKEN-LEN < 3
027400              GO TO 0342-LIMPA-TOKEN.
027500           PERFORM 0350-TESTA-TOKEN THRU 0350-EXIT.
027600       0342-LIMPA-TOKEN.
027700           MOVE ZERO TO WS-TOKEN-LEN
027800           MOVE SPACES TO WS-TOKEN.
027900       0340-EXIT.
028000           EXIT.
028100*
028200       0350-TESTA-TOKEN.
028300           MOVE 'N' TO WS-ACHOU-KW
028400           SET WS-IND-KW TO 1
028500       0350-LOOP.
028600           IF WS-IND-KW > WS-KW-TAMANHO
028700              GO TO 0350-EXIT.
028800           IF WS-TOKEN(1:WS-TOKEN-LEN) = WS-KW-ITEM(WS-IND-KW)
028900              (1:WS-TOKEN-LEN)
029000              AND WS-KW-ITEM(WS-IND-KW)(WS-TOKEN-LEN + 1:1) = SPACE
029100              MOVE 'Y' TO WS-ACHOU-KW
029200              ADD 1 TO WS-MATCHES
029300              GO TO 0350-EXIT.
029400           SET WS-IND-KW UP BY 1.
029500           GO TO 0350-LOOP.
029600       0350-EXIT.
029700           EXIT.
029800*
029900       0700-GRAVA-ORDENADO.
030000           OPEN OUTPUT CANDID-SAI.
030100       0710-LE-ORDENADO.
030200           RETURN CANDID-SORT
030300               AT END
030400                   GO TO 0790-EXIT.
030500           MOVE SRT-DETALHE TO REG-CANDID-SAI
030600           WRITE REG-CANDID-SAI.
030700           GO TO 0710-LE-ORDENADO.
030800       0790-EXIT.
030900           CLOSE CANDID-SAI.
