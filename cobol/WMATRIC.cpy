000100******************************************************************
000200*    COPY WMATRIC                                                *
000300*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000400*    SISTEMA ASTBA - CONTROLE DE TREINAMENTOS                    *
000500*    LAYOUT DA MATRICULA DO ALUNO NO TREINAMENTO (ENROLLMENTS)   *
000600*------------------------------------------------------------------
000700*    ANALISTA        : J. KOIKE                                  *
000800*    PROGRAMADOR(A)  : R.C.SILVA                                 *
000900*    DATA CRIACAO    : 09/06/1996                                *
001000*    VRS    DATA           PROGR.    DESCRICAO                   *
001100*    1.0    09/06/1996     RCS       LAYOUT ORIGINAL             *
001200******************************************************************
001300 01  REG-MATRICULA.
001400     05  MAT-COD-ALUNO              PIC 9(09).
001500     05  MAT-COD-TREINO             PIC 9(09).
001600     05  MAT-STATUS                 PIC X(10).
001700         88  MAT-ST-ATIVA           VALUE 'ACTIVE'.
001800         88  MAT-ST-CONCLUIDA       VALUE 'COMPLETED'.
001900     05  MAT-DT-INICIO.
002000         10  MAT-DT-INIC-AAAA       PIC 9(04).
002100         10  MAT-DT-INIC-MM         PIC 9(02).
002200         10  MAT-DT-INIC-DD         PIC 9(02).
002300     05  MAT-DT-INICIO-R REDEFINES MAT-DT-INICIO
002400                                    PIC 9(08).
002500     05  MAT-DT-TERMINO.
002600         10  MAT-DT-TERM-AAAA       PIC 9(04).
002700         10  MAT-DT-TERM-MM         PIC 9(02).
002800         10  MAT-DT-TERM-DD         PIC 9(02).
002900     05  MAT-DT-TERMINO-R REDEFINES MAT-DT-TERMINO
003000                                    PIC 9(08).
003100     05  FILLER                     PIC X(05).
