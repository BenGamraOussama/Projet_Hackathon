000100******************************************************************
000200*    COPY WALUNO                                                 *
000300*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000400*    SISTEMA ASTBA - CONTROLE DE TREINAMENTOS                    *
000500*    LAYOUT DO CADASTRO DE ALUNOS (STUDENTS.DAT)                 *
000600*------------------------------------------------------------------
000700*    ANALISTA        : J. KOIKE                                  *
000800*    PROGRAMADOR(A)  : M.FARIAS                                  *
000900*    DATA CRIACAO    : 14/03/1991                                *
001000*    VRS    DATA           PROGR.    DESCRICAO                   *
001100*    1.0    14/03/1991     MF        LAYOUT ORIGINAL             *
001200*    1.1    02/09/1993     MF        INCLUIDO ALU-STATUS         *
001300*    1.2    19/01/1999     RCS       CAMPO ALU-CODIGO (Y2K CR-118)*
001350*    1.3    03/09/2004     RCS       CAMPO ALU-SENHA-TEMP (CR-219)*
001400******************************************************************
001500 01  REG-ALUNO.
001600     05  ALU-CHAVE.
001700         10  ALU-MATRICULA          PIC 9(09).
001800     05  ALU-PRENOME                PIC X(20).
001900     05  ALU-SOBRENOME              PIC X(20).
002000     05  ALU-EMAIL                  PIC X(40).
002100     05  ALU-FONE                   PIC X(15).
002200     05  ALU-SEXO                   PIC X(01).
002300         88  ALU-SEXO-MASC          VALUE 'M'.
002400         88  ALU-SEXO-FEMI          VALUE 'F'.
002500     05  ALU-DT-MATRICULA.
002600         10  ALU-DT-MATR-AAAA       PIC 9(04).
002700         10  ALU-DT-MATR-MM         PIC 9(02).
002800         10  ALU-DT-MATR-DD         PIC 9(02).
002900     05  ALU-DT-MATRICULA-R REDEFINES ALU-DT-MATRICULA
003000                                    PIC 9(08).
003100     05  ALU-STATUS                 PIC X(10).
003200         88  ALU-ST-PENDENTE        VALUE 'PENDING'.
003300         88  ALU-ST-APROVADO        VALUE 'APPROVED'.
003400         88  ALU-ST-REJEITADO       VALUE 'REJECTED'.
003500     05  ALU-NIVEL-ATUAL            PIC 9(02).
003600     05  ALU-COD-TREINO             PIC 9(09).
003700     05  ALU-CODIGO                 PIC X(09).
003750     05  ALU-SENHA-TEMP             PIC X(10).
003800     05  FILLER                     PIC X(05).
