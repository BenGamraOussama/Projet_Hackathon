000100******************************************************************
000200*    COPY WSESSAO                                                *
000300*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000400*    SISTEMA ASTBA - CONTROLE DE TREINAMENTOS                    *
000500*    LAYOUT DO CADASTRO DE SESSOES (SESSIONS.DAT)                *
000600*    UMA SESSAO PERTENCE A UM NIVEL DE UM TREINAMENTO            *
000700*------------------------------------------------------------------
000800*    ANALISTA        : J. KOIKE                                  *
000900*    PROGRAMADOR(A)  : M.FARIAS                                  *
001000*    DATA CRIACAO    : 02/05/1991                                *
001100*    VRS    DATA           PROGR.    DESCRICAO                   *
001200*    1.0    02/05/1991     MF        LAYOUT ORIGINAL             *
001300*    1.1    17/11/1997     RCS       CAMPO SES-DURACAO           *
001400******************************************************************
001500 01  REG-SESSAO.
001600     05  SES-CHAVE.
001700         10  SES-CODIGO             PIC 9(09).
001800     05  SES-COD-TREINO             PIC 9(09).
001900     05  SES-NIVEL                  PIC 9(02).
002000     05  SES-NUMERO                 PIC 9(02).
002100     05  SES-TITULO                 PIC X(40).
002200     05  SES-INICIO-EM.
002300         10  SES-INIC-AAAA          PIC 9(04).
002400         10  SES-INIC-MM            PIC 9(02).
002500         10  SES-INIC-DD            PIC 9(02).
002600         10  SES-INIC-HH            PIC 9(02).
002700         10  SES-INIC-MIN           PIC 9(02).
002800     05  SES-INICIO-EM-R REDEFINES SES-INICIO-EM
002900                                    PIC 9(12).
003000     05  SES-DURACAO-MIN            PIC 9(03).
003100     05  SES-STATUS                 PIC X(10).
003200         88  SES-ST-PLANEJADA       VALUE 'PLANNED'.
003300     05  FILLER                     PIC X(06).
