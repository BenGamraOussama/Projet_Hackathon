000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. ENROLL-COB.
000300       AUTHOR. R.C.SILVA.
000400       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500       DATE-WRITTEN. 09/06/1996.
000600       DATE-COMPILED.
000700       SECURITY. NAO CLASSIFICADO - USO INTERNO.
000800*    ANALISTA         :J. KOIKE
000900*    PROGRAMADOR(A)   :R.C.SILVA
001000*    DATA             :09/06/1996
001100*    FINALIDADE       :MANUTENCAO DAS MATRICULAS DE ALUNOS EM
001200*                      TREINAMENTOS
001300*                      - GARANTE NO MAXIMO UMA MATRICULA ATIVA
001400*                        POR ALUNO
001500*                      - SE O ALUNO MUDOU DE TREINO, ENCERRA A
001600*                        MATRICULA ANTIGA E ABRE UMA NOVA
001700*    VRS              DATA              DESCRICAO
001800*    1.0              09/06/1996        TRABALHO ORIGINAL.
001900*    1.1              19/01/1999        CR-0118 REVISAO ANO 2000.
002000*    1.2              14/06/2011        CR-0388 AJUSTE PARA NAO
002100*                                       DUPLICAR MATRICULA ATIVA
002200*                                       QUANDO O TREINO NAO MUDOU.
002300*
002400       ENVIRONMENT DIVISION.
002500       CONFIGURATION SECTION.
002600       SPECIAL-NAMES.
002700           C01 IS TOP-OF-FORM.
002800       INPUT-OUTPUT SECTION.
002900       FILE-CONTROL.
003000           SELECT ALUNO-ENT ASSIGN TO STUDENTS
003100                         ORGANIZATION LINE SEQUENTIAL
003200                         FILE STATUS STATUS-ALU-ENT.
003300
003400           SELECT MATRIC-ENT ASSIGN TO ENROLLMENTS
003500                         ORGANIZATION LINE SEQUENTIAL
003600                         FILE STATUS STATUS-MAT-ENT.
003700
003800           SELECT MATRIC-SAI ASSIGN TO ENROLLMENTS-OUT
003900                         ORGANIZATION LINE SEQUENTIAL
004000                         FILE STATUS STATUS-MAT-SAI.
004100
004200       DATA DIVISION.
004300       FILE SECTION.
004400       FD  ALUNO-ENT
004500           LABEL RECORD STANDARD.
004600       COPY WALUNO.
004700
004800       FD  MATRIC-ENT
004900           LABEL RECORD STANDARD.
005000       COPY WMATRIC.
005100
005200       FD  MATRIC-SAI
005300           LABEL RECORD STANDARD.
005400       01  REG-MATRICULA-SAI         PIC X(49).
005500
005600       WORKING-STORAGE SECTION.
005700       01  STATUS-ALU-ENT             PIC X(02) VALUE SPACES.
005800       01  STATUS-MAT-ENT             PIC X(02) VALUE SPACES.
005900       01  STATUS-MAT-SAI             PIC X(02) VALUE SPACES.
006000*
006100*    TABELA DE MATRICULAS EM MEMORIA - CARREGADA DO ARQUIVO
006200*    ATUAL, ATUALIZADA CONFORME OS ALUNOS SAO PROCESSADOS, E
006300*    REGRAVADA POR INTEIRO NO FINAL.
006400     01  WS-MAT-TAB.
006500         05  WS-MAT-LINHA OCCURS 6000 TIMES
006600                          INDEXED BY WS-MAT-IDX.
006700             10  WS-MAT-COD-ALUNO   PIC 9(09).
006800             10  WS-MAT-COD-TREINO  PIC 9(09).
006900             10  WS-MAT-STATUS      PIC X(10).
007000             10  WS-MAT-DT-INICIO   PIC 9(08).
007100             10  WS-MAT-DT-TERMINO  PIC 9(08).
007200     01  WS-QTD-MAT                 PIC 9(05) COMP VALUE ZERO.
007300*
007400     01  WS-ACHOU-MESMO-TREINO      PIC X(01) VALUE 'N'.
007500         88  WS-E-MESMO-TREINO      VALUE 'Y'.
007600     01  WS-IDX-ATIVA-OUTRO-TREINO  PIC 9(05) COMP VALUE ZERO.
007700*
007800     01  WS-DATA-HOJE.
007900         05  WS-DH-ANO              PIC 9(04).
008000         05  WS-DH-MES              PIC 9(02).
008100         05  WS-DH-DIA              PIC 9(02).
008200     01  WS-DATA-HOJE-R REDEFINES WS-DATA-HOJE
008300                                    PIC 9(08).
008400*
008500     01  WS-CTR-NOVAS-MATRIC        PIC 9(05) COMP VALUE ZERO.
008600     01  WS-CTR-ENCERRADAS          PIC 9(05) COMP VALUE ZERO.
008700*
008800       PROCEDURE DIVISION.
008900*
009000       0100-INICIO.
009100           ACCEPT WS-DATA-HOJE-R FROM DATE.
009200           OPEN INPUT MATRIC-ENT
009300           IF STATUS-MAT-ENT NOT = '00'
009400              GO TO 0102-FECHA-MATRIC.
009500           PERFORM 0110-CARREGA-MATRICULAS THRU 0110-EXIT
009600               UNTIL STATUS-MAT-ENT = '10'.
009700       0102-FECHA-MATRIC.
009800           CLOSE MATRIC-ENT.
009900           OPEN INPUT ALUNO-ENT
010000           IF STATUS-ALU-ENT NOT = '00'
010100              DISPLAY 'ENROLL - STUDENTS.DAT NAO ENCONTRADO'
010200              GO TO 0900-FIM-SEM-GRAVAR.
010300           GO TO 0200-PROCESSA-ALUNOS.
010400*
010500       0110-CARREGA-MATRICULAS.
010600           READ MATRIC-ENT
010700               AT END
010800                   MOVE '10' TO STATUS-MAT-ENT
010900                   GO TO 0110-EXIT.
011000           ADD 1 TO WS-QTD-MAT
011100           MOVE MAT-COD-ALUNO   TO WS-MAT-COD-ALUNO(WS-QTD-MAT)
011200           MOVE MAT-COD-TREINO  TO WS-MAT-COD-TREINO(WS-QTD-MAT)
011300           MOVE MAT-STATUS      TO WS-MAT-STATUS(WS-QTD-MAT)
011400           MOVE MAT-DT-INICIO-R TO WS-MAT-DT-INICIO(WS-QTD-MAT)
011500           MOVE MAT-DT-TERMINO-R TO WS-MAT-DT-TERMINO(WS-QTD-MAT).
011600       0110-EXIT.
011700           EXIT.
011800*
011900       0200-PROCESSA-ALUNOS.
012000           READ ALUNO-ENT NEXT
012100               AT END
012200                   GO TO 0900-FIM.
012300           IF ALU-COD-TREINO NOT NUMERIC OR ALU-COD-TREINO = ZERO
012400              GO TO 0200-PROCESSA-ALUNOS.
012500           PERFORM 0300-PROCESSA-MATRICULA THRU 0300-EXIT.
012600           GO TO 0200-PROCESSA-ALUNOS.
012700*
012800*    GARANTE UMA UNICA MATRICULA ATIVA POR ALUNO, NO TREINO
012900*    CORRENTE DO CADASTRO DE ALUNOS.
013000       0300-PROCESSA-MATRICULA.
013100           PERFORM 0310-PROCURA-MESMO-TREINO THRU 0310-EXIT.
013200           IF WS-E-MESMO-TREINO
013300              GO TO 0300-EXIT.
013400           PERFORM 0320-PROCURA-ATIVA-OUTRO-TREINO THRU 0320-EXIT.
013500           IF WS-IDX-ATIVA-OUTRO-TREINO = ZERO
013600              GO TO 0332-ABRE-NOVA.
013700           MOVE 'COMPLETED' TO
013800               WS-MAT-STATUS(WS-IDX-ATIVA-OUTRO-TREINO)
013900           MOVE WS-DATA-HOJE-R TO
014000               WS-MAT-DT-TERMINO(WS-IDX-ATIVA-OUTRO-TREINO)
014100           ADD 1 TO WS-CTR-ENCERRADAS.
014200       0332-ABRE-NOVA.
014300           PERFORM 0330-ABRE-NOVA-MATRICULA THRU 0330-EXIT.
014400       0300-EXIT.
014500           EXIT.
014600*
014700       0310-PROCURA-MESMO-TREINO.
014800           MOVE 'N' TO WS-ACHOU-MESMO-TREINO
014900           SET WS-MAT-IDX TO 1
015000       0310-LOOP.
015100           IF WS-MAT-IDX > WS-QTD-MAT
015200              GO TO 0310-EXIT.
015300           IF WS-MAT-COD-ALUNO(WS-MAT-IDX) = ALU-MATRICULA
015400              AND WS-MAT-COD-TREINO(WS-MAT-IDX) = ALU-COD-TREINO
015500              AND WS-MAT-STATUS(WS-MAT-IDX) = 'ACTIVE'
015600              MOVE 'Y' TO WS-ACHOU-MESMO-TREINO
015700              GO TO 0310-EXIT.
015800           SET WS-MAT-IDX UP BY 1.
015900           GO TO 0310-LOOP.
016000       0310-EXIT.
016100           EXIT.
016200*
016300       0320-PROCURA-ATIVA-OUTRO-TREINO.
016400           MOVE ZERO TO WS-IDX-ATIVA-OUTRO-TREINO
016500           SET WS-MAT-IDX TO 1
016600       0320-LOOP.
016700           IF WS-MAT-IDX > WS-QTD-MAT
016800              GO TO 0320-EXIT.
016900           IF WS-MAT-COD-ALUNO(WS-MAT-IDX) = ALU-MATRICULA
017000              AND WS-MAT-STATUS(WS-MAT-IDX) = 'ACTIVE'
017100              SET WS-IDX-ATIVA-OUTRO-TREINO TO WS-MAT-IDX
017200              GO TO 0320-EXIT.
017300           SET WS-MAT-IDX UP BY 1.
017400           GO TO 0320-LOOP.
017500       0320-EXIT.
017600           EXIT.
017700*
017800       0330-ABRE-NOVA-MATRICULA.
017900           ADD 1 TO WS-QTD-MAT
018000           MOVE ALU-MATRICULA  TO WS-MAT-COD-ALUNO(WS-QTD-MAT)
018100           MOVE ALU-COD-TREINO TO WS-MAT-COD-TREINO(WS-QTD-MAT)
018200           MOVE 'ACTIVE'       TO WS-MAT-STATUS(WS-QTD-MAT)
018300           MOVE WS-DATA-HOJE-R TO WS-MAT-DT-INICIO(WS-QTD-MAT)
018400           MOVE ZERO           TO WS-MAT-DT-TERMINO(WS-QTD-MAT)
018500           ADD 1 TO WS-CTR-NOVAS-MATRIC.
018600       0330-EXIT.
018700           EXIT.
018800*
018900       0900-FIM.
019000           CLOSE ALUNO-ENT.
019100           OPEN OUTPUT MATRIC-SAI
019200           SET WS-MAT-IDX TO 1
019300       0910-GRAVA.
019400           IF WS-MAT-IDX > WS-QTD-MAT
019500              GO TO 0910-EXIT.
019600           MOVE SPACES TO REG-MATRICULA
019700           MOVE WS-MAT-COD-ALUNO(WS-MAT-IDX)  TO MAT-COD-ALUNO
019800           MOVE WS-MAT-COD-TREINO(WS-MAT-IDX) TO MAT-COD-TREINO
019900           MOVE WS-MAT-STATUS(WS-MAT-IDX)     TO MAT-STATUS
020000           MOVE WS-MAT-DT-INICIO(WS-MAT-IDX)  TO MAT-DT-INICIO-R
020100           MOVE WS-MAT-DT-TERMINO(WS-MAT-IDX) TO MAT-DT-TERMINO-R
020200           WRITE REG-MATRICULA-SAI FROM REG-MATRICULA
020300           SET WS-MAT-IDX UP BY 1.
020400           GO TO 0910-GRAVA.
020500       0910-EXIT.
020600           CLOSE MATRIC-SAI.
020700           DISPLAY 'ENROLL - NOVAS MATRICULAS    : ' WS-CTR-NOVAS-MATRIC.
020800           DISPLAY 'ENROLL - MATRICULAS ENCERRADAS: ' WS-CTR-ENCERRADAS.
020900           CHAIN 'JOBFILT.EXE'.
021000*
021100       0900-FIM-SEM-GRAVAR.
021200           CHAIN 'JOBFILT.EXE'.
021300