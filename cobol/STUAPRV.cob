000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. STUAPRV-COB.
000300       AUTHOR. M.FARIAS.
000400       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500       DATE-WRITTEN. 11/09/1992.
000600       DATE-COMPILED.
000700       SECURITY. NAO CLASSIFICADO - USO INTERNO.
000800*    ANALISTA         :J. KOIKE
000900*    PROGRAMADOR(A)   :M.FARIAS
001000*    DATA             :11/09/1992
001100*    FINALIDADE       :APROVACAO/REJEICAO DE ALUNOS PENDENTES
001200*                      - LE O LIMITE MAX_STUDENTS EM SETTINGS.DAT
001300*                      - CONTROLA VAGA DISPONIVEL NA APROVACAO
001400*                      - GERA CODIGO DE MATRICULA E SENHA PROVISORIA
001500*    VRS              DATA              DESCRICAO
001600*    1.0              11/09/1992        TRABALHO ORIGINAL.
001700*    1.1              30/06/1994        INCLUIDA LEITURA DE LIMITE
001800*                                       DE VAGAS EM SETTINGS.DAT.
001900*    1.2              19/01/1999        CR-0118 REVISAO ANO 2000.
002000*    1.3              03/09/2004        CR-0219 GERACAO DE CODIGO
002100*                                       DE MATRICULA E SENHA.
002200*    1.4              14/06/2011        CR-0388 DEFAULT DE NIVEL E
002300*                                       DATA DE MATRICULA NA
002400*                                       APROVACAO.
002500*    1.5              30/03/2012        CR-0402 TRAVA DE
002600*                                       REPROCESSAMENTO - SO
002700*                                       DECIDE ALUNO AINDA
002800*                                       PENDENTE.
002900*    1.6              18/09/2013        CR-0431 A TRAVA DA CR-0402
003000*                                       FICOU PRESA EM PENDING E
003100*                                       NUNCA MAIS APROVAVA NINGUEM;
003200*                                       CORRIGIDO PARA DECIDIR PELO
003300*                                       CODIGO DE DECISAO (APPROVE/
003400*                                       REJECT) QUE VEM NO CAMPO,
003500*                                       DISTINTO DO STATUS GRAVADO
003600*                                       (PENDING/APPROVED/REJECTED).
003700*
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM.
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400           SELECT ALUNO-ENT ASSIGN TO STUDENTS
004500                         ORGANIZATION LINE SEQUENTIAL
004600                         FILE STATUS STATUS-ALU-ENT.
004700
004800           SELECT ALUNO-SAI ASSIGN TO STUDENTS-OUT
004900                         ORGANIZATION LINE SEQUENTIAL
005000                         FILE STATUS STATUS-ALU-SAI.
005100
005200           SELECT CONFIG-ENT ASSIGN TO SETTINGS
005300                         ORGANIZATION LINE SEQUENTIAL
005400                         FILE STATUS STATUS-CFG-ENT.
005500
005600       DATA DIVISION.
005700       FILE SECTION.
005800       FD  ALUNO-ENT
005900           LABEL RECORD STANDARD.
006000       COPY WALUNO.
006100
006200       FD  ALUNO-SAI
006300           LABEL RECORD STANDARD.
006400       01  REG-ALUNO-SAI              PIC X(158).
006500
006600       FD  CONFIG-ENT
006700           LABEL RECORD STANDARD.
006800       COPY WCONFIG.
006900
007000       WORKING-STORAGE SECTION.
007100       01  STATUS-ALU-ENT             PIC X(02) VALUE SPACES.
007200       01  STATUS-ALU-SAI             PIC X(02) VALUE SPACES.
007300       01  STATUS-CFG-ENT             PIC X(02) VALUE SPACES.
007400*
007500*    LIMITE DE VAGAS (SETTINGS.DAT, CHAVE MAX_STUDENTS); SE O
007600*    ARQUIVO NAO EXISTIR, OU A CHAVE NAO FOR ENCONTRADA, OU O
007700*    VALOR NAO FOR NUMERICO, ASSUME-SE O DEFAULT 25.
007800     01  WS-MAX-STUDENTS            PIC 9(05) COMP VALUE 25.
007900     01  WS-QTD-APROVADOS           PIC 9(05) COMP VALUE ZERO.
008000*
008100*    TABELA DE CODIGOS DE MATRICULA JA EXISTENTES NO ARQUIVO,
008200*    USADA PARA GARANTIR UNICIDADE DO CODIGO RECEM-GERADO.
008300     01  WS-COD-TAB.
008400         05  WS-COD-EXISTENTE OCCURS 5000 TIMES
008500                                    PIC X(09).
008600     01  WS-QTD-COD                 PIC 9(05) COMP VALUE ZERO.
008700     01  WS-COD-ACHOU               PIC X(01) VALUE 'N'.
008800         88  WS-COD-E-ACHOU         VALUE 'Y'.
008900     01  WS-TENTATIVAS              PIC 9(03) COMP VALUE ZERO.
009000*
009100*    GERADOR DE NUMEROS PSEUDO-ALEATORIOS (PARK-MILLER, MODULO
009200*    2**31-1) - SEMENTE TOMADA DA HORA DO RELOGIO NO INICIO DA
009300*    RODADA. NAO EXISTE GERADOR DE NUMERO ALEATORIO NO COMPILADOR
009400*    DESTA MAQUINA, POR ISSO O CALCULO E FEITO NA MAO.
009500     01  WS-SEMENTE                 PIC S9(09) COMP VALUE 1.
009600     01  WS-SEMENTE-PROD            PIC S9(18) COMP VALUE ZERO.
009700     01  WS-SEMENTE-QUOC            PIC S9(09) COMP VALUE ZERO.
009800     01  WS-3-DIGITOS               PIC 9(03).
009900     01  WS-POS-CHARSET             PIC 9(02) COMP VALUE ZERO.
010000*
010100*    CODIGO DE MATRICULA MONTADO EM PARTES (DDD+MSB/FSB+DDD) E
010200*    REDEFINIDO COMO CAMPO UNICO PARA GRAVACAO E COMPARACAO.
010300     01  WS-NOVO-CODIGO-G.
010400         05  NCD-PARTE-1            PIC 9(03).
010500         05  NCD-SEXO-COD           PIC X(03).
010600         05  NCD-PARTE-2            PIC 9(03).
010700     01  WS-NOVO-CODIGO REDEFINES WS-NOVO-CODIGO-G
010800                                    PIC X(09).
010900*
011000     01  WS-CHARSET-SENHA           PIC X(61) VALUE
011100         'ABCDEFGHJKLMNPQRSTUVWXYZabcdefghijkmnopqrstuvwxyz23456789!@#$'.
011200     01  WS-SENHA-NOVA              PIC X(10) VALUE SPACES.
011300     01  WS-IND-SENHA               PIC 9(02) COMP VALUE ZERO.
011400*
011500     01  WS-CFG-VALOR-NUM           PIC 9(10) VALUE ZERO.
011600*
011700     01  WS-DATA-HOJE.
011800         05  WS-DH-ANO              PIC 9(04).
011900         05  WS-DH-MES              PIC 9(02).
012000         05  WS-DH-DIA              PIC 9(02).
012100     01  WS-DATA-HOJE-R REDEFINES WS-DATA-HOJE
012200                                    PIC 9(08).
012300*
012400     01  WS-STATUS-MAIUSC           PIC X(10) VALUE SPACES.
012500*
012600       PROCEDURE DIVISION.
012700*
012800       0100-INICIO.
012900           ACCEPT WS-DATA-HOJE-R FROM DATE.
013000           ACCEPT WS-SEMENTE FROM TIME.
013100           IF WS-SEMENTE = ZERO
013200              MOVE 1 TO WS-SEMENTE.
013300           PERFORM 0150-LE-SETTINGS THRU 0150-EXIT.
013400           OPEN INPUT ALUNO-ENT
013500           IF STATUS-ALU-ENT NOT = '00'
013600              DISPLAY 'STUAPRV - STUDENTS.DAT NAO ENCONTRADO'
013700              CHAIN 'ENROLL.EXE'.
013800           PERFORM 0160-CONTA-E-CARREGA THRU 0160-EXIT
013900               UNTIL STATUS-ALU-ENT = '10'.
014000           CLOSE ALUNO-ENT.
014100           MOVE SPACES TO STATUS-ALU-ENT
014200           OPEN INPUT  ALUNO-ENT
014300           OPEN OUTPUT ALUNO-SAI
014400           GO TO 0200-PROCESSA-ALUNOS.
014500*
014600*    LEITURA DE SETTINGS.DAT A PROCURA DA CHAVE MAX_STUDENTS.
014700       0150-LE-SETTINGS.
014800           OPEN INPUT CONFIG-ENT
014900           IF STATUS-CFG-ENT NOT = '00'
015000              GO TO 0150-EXIT.
015100       0150-LOOP.
015200           READ CONFIG-ENT
015300               AT END
015400                   GO TO 0150-FECHA.
015500           IF CFG-CHAVE(1:12) NOT = 'MAX_STUDENTS'
015600              GO TO 0150-LOOP.
015700           IF CFG-VALOR IS NOT NUMERIC
015800              GO TO 0150-LOOP.
015900           MOVE CFG-VALOR TO WS-CFG-VALOR-NUM
016000           MOVE WS-CFG-VALOR-NUM TO WS-MAX-STUDENTS.
016100           GO TO 0150-LOOP.
016200       0150-FECHA.
016300           CLOSE CONFIG-ENT.
016400       0150-EXIT.
016500           EXIT.
016600*
016700*    PRIMEIRA PASSADA NO ARQUIVO DE ALUNOS: CONTA QUANTOS JA
016800*    ESTAO APROVADOS E CARREGA OS CODIGOS DE MATRICULA JA USADOS.
016900       0160-CONTA-E-CARREGA.
017000           READ ALUNO-ENT
017100               AT END
017200                   MOVE '10' TO STATUS-ALU-ENT
017300                   GO TO 0160-EXIT.
017400           IF ALU-ST-APROVADO
017500              ADD 1 TO WS-QTD-APROVADOS.
017600           IF ALU-CODIGO = SPACES
017700              GO TO 0160-EXIT.
017800           ADD 1 TO WS-QTD-COD
017900           MOVE ALU-CODIGO TO WS-COD-EXISTENTE(WS-QTD-COD).
018000       0160-EXIT.
018100           EXIT.
018200*
018300       0200-PROCESSA-ALUNOS.
018400           READ ALUNO-ENT NEXT
018500               AT END
018600                   GO TO 0900-FIM.
018700           PERFORM 0250-TRATA-ALUNO THRU 0250-EXIT.
018800           WRITE REG-ALUNO-SAI FROM REG-ALUNO.
018900           GO TO 0200-PROCESSA-ALUNOS.
019000*
019100*    O CAMPO ALU-STATUS CHEGA NESTE PASSO CARREGANDO A DECISAO
019200*    (APPROVE/REJECT), NAO O STATUS GRAVADO (PENDING/APPROVED/
019300*    REJECTED) - SAO VALORES DISTINTOS DE PROPOSITO, PARA QUE UM
019400*    ALUNO JA DECIDIDO NUMA RODADA ANTERIOR (OU AINDA PENDENTE,
019500*    SEM DECISAO) PASSE DIRETO SEM SER REPROCESSADO. CR-0431.
019600       0250-TRATA-ALUNO.
019700           MOVE SPACES TO WS-STATUS-MAIUSC
019800           MOVE ALU-STATUS TO WS-STATUS-MAIUSC
019900           INSPECT WS-STATUS-MAIUSC CONVERTING
020000               'abcdefghijklmnopqrstuvwxyz' TO
020100               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
020200           IF WS-STATUS-MAIUSC = 'APPROVE'
020300              PERFORM 0300-TRATA-APROVACAO THRU 0300-EXIT
020400              GO TO 0250-EXIT.
020500           IF WS-STATUS-MAIUSC = 'REJECT'
020600              MOVE 'REJECTED' TO ALU-STATUS.
020700       0250-EXIT.
020800           EXIT.
020900*
021000*    APROVACAO - VERIFICA VAGA, GERA CODIGO E SENHA, AJUSTA
021100*    CAMPOS DEFAULT DE NIVEL E DATA DE MATRICULA.
021200       0300-TRATA-APROVACAO.
021300           IF WS-QTD-APROVADOS < WS-MAX-STUDENTS
021400              GO TO 0302-CONFIRMA-APROVACAO.
021500           MOVE 'REJECTED' TO ALU-STATUS
021600           DISPLAY 'STUAPRV - MATRICULA ' ALU-MATRICULA
021700                   ' REJEITADA - MAX_STUDENTS_REACHED'
021800           GO TO 0300-EXIT.
021900       0302-CONFIRMA-APROVACAO.
022000           PERFORM 0310-GERA-CODIGO THRU 0310-EXIT.
022100           PERFORM 0320-GERA-SENHA THRU 0320-EXIT.
022200           MOVE 'APPROVED' TO ALU-STATUS
022300           MOVE WS-NOVO-CODIGO TO ALU-CODIGO
022400           MOVE WS-SENHA-NOVA(1:10) TO ALU-SENHA-TEMP
022500           ADD 1 TO WS-QTD-APROVADOS.
022600           IF ALU-NIVEL-ATUAL NOT NUMERIC OR ALU-NIVEL-ATUAL < 1
022700              MOVE 1 TO ALU-NIVEL-ATUAL.
022800           IF ALU-DT-MATRICULA-R NOT NUMERIC OR
022900              ALU-DT-MATRICULA-R = ZERO
023000              MOVE WS-DATA-HOJE-R TO ALU-DT-MATRICULA-R.
023100       0300-EXIT.
023200           EXIT.
023300*
023400*    GERA UM NOVO CODIGO DE MATRICULA UNICO (DDD+MSB/FSB+DDD),
023500*    TENTANDO ATE 100 VEZES ANTES DE DESISTIR.
023600       0310-GERA-CODIGO.
023700           MOVE ZERO TO WS-TENTATIVAS
023800       0310-TENTA.
023900           ADD 1 TO WS-TENTATIVAS
024000           PERFORM 0330-PROXIMO-ALEATORIO THRU 0330-EXIT.
024100           DIVIDE WS-SEMENTE BY 1000 GIVING WS-SEMENTE-QUOC
024200               REMAINDER WS-3-DIGITOS.
024300           MOVE WS-3-DIGITOS TO NCD-PARTE-1
024400           IF NOT ALU-SEXO-FEMI
024500              GO TO 0314-SEXO-MASC.
024600           MOVE 'FSB' TO NCD-SEXO-COD
024700           GO TO 0316-PROX-ALEATORIO.
024800       0314-SEXO-MASC.
024900           MOVE 'MSB' TO NCD-SEXO-COD.
025000       0316-PROX-ALEATORIO.
025100           PERFORM 0330-PROXIMO-ALEATORIO THRU 0330-EXIT.
025200           DIVIDE WS-SEMENTE BY 1000 GIVING WS-SEMENTE-QUOC
025300               REMAINDER WS-3-DIGITOS.
025400           MOVE WS-3-DIGITOS TO NCD-PARTE-2
025500           PERFORM 0340-CODIGO-EXISTE THRU 0340-EXIT.
025600           IF WS-COD-E-ACHOU AND WS-TENTATIVAS < 100
025700              GO TO 0310-TENTA.
025800           ADD 1 TO WS-QTD-COD
025900           MOVE WS-NOVO-CODIGO TO WS-COD-EXISTENTE(WS-QTD-COD).
026000       0310-EXIT.
026100           EXIT.
026200*
026300       0340-CODIGO-EXISTE.
026400           MOVE 'N' TO WS-COD-ACHOU
026500           MOVE ZERO TO WS-TENTATIVAS
026600       0340-LOOP.
026700           ADD 1 TO WS-TENTATIVAS
026800           IF WS-TENTATIVAS > WS-QTD-COD
026900              GO TO 0340-SAI-LOOP.
027000           IF WS-NOVO-CODIGO = WS-COD-EXISTENTE(WS-TENTATIVAS)
027100              MOVE 'Y' TO WS-COD-ACHOU
027200              GO TO 0340-SAI-LOOP.
027300           GO TO 0340-LOOP.
027400       0340-SAI-LOOP.
027500           MOVE ZERO TO WS-TENTATIVAS.
027600       0340-EXIT.
027700           EXIT.
027800*
027900*    GERA UMA SENHA PROVISORIA DE 10 CARACTERES, SORTEANDO CADA
028000*    POSICAO NO CONJUNTO DE CARACTERES PERMITIDO.
028100       0320-GERA-SENHA.
028200           MOVE SPACES TO WS-SENHA-NOVA
028300           MOVE 1 TO WS-IND-SENHA.
028400       0322-SORTEIA-POSICAO.
028500           IF WS-IND-SENHA > 10
028600              GO TO 0320-EXIT.
028700           PERFORM 0330-PROXIMO-ALEATORIO THRU 0330-EXIT.
028800           DIVIDE WS-SEMENTE BY 61 GIVING WS-SEMENTE-QUOC
028900               REMAINDER WS-POS-CHARSET.
029000           ADD 1 TO WS-POS-CHARSET.
029100           MOVE WS-CHARSET-SENHA(WS-POS-CHARSET:1)
029200               TO WS-SENHA-NOVA(WS-IND-SENHA:1).
029300           ADD 1 TO WS-IND-SENHA.
029400           GO TO 0322-SORTEIA-POSICAO.
029500       0320-EXIT.
029600           EXIT.
029700*
029800*    PROXIMO NUMERO PSEUDO-ALEATORIO (GERADOR PARK-MILLER).
029900       0330-PROXIMO-ALEATORIO.
030000           COMPUTE WS-SEMENTE-PROD = WS-SEMENTE * 16807
030100           DIVIDE WS-SEMENTE-PROD BY 2147483647 GIVING
030200               WS-SEMENTE-QUOC REMAINDER WS-SEMENTE.
030300           IF WS-SEMENTE <= 0
030400              ADD 2147483647 TO WS-SEMENTE.
030500       0330-EXIT.
030600           EXIT.
030700*
030800       0900-FIM.
030900           DISPLAY 'STUAPRV - TOTAL DE ALUNOS APROVADOS: '
031000                   WS-QTD-APROVADOS.
031100           CLOSE ALUNO-ENT ALUNO-SAI.
031200           CHAIN 'ENROLL.EXE'.
031300