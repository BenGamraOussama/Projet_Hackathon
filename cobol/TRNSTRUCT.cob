000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. TRNSTRUCT-COB.
000300       AUTHOR. R.C.SILVA.
000400       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500       DATE-WRITTEN. 08/07/1995.
000600       DATE-COMPILED.
000700       SECURITY. NAO CLASSIFICADO - USO INTERNO.
000800*    ANALISTA         :J. KOIKE
000900*    PROGRAMADOR(A)   :R.C.SILVA
001000*    DATA             :08/07/1995
001100*    FINALIDADE       :GERACAO DA ESTRUTURA PADRAO DE TREINAMENTO
001200*                      - 4 NIVEIS DE 6 SESSOES CADA (DEFAULT)
001300*                      - SO PARA TREINO EM MODO AUTO E SEM
001400*                        ESTRUTURA AINDA GERADA
001500*                      - ESTRUTURA TRAVADA SE JA HOUVER PRESENCA
001600*                        LANCADA EM ALGUMA SESSAO DO TREINO
001700*    VRS              DATA              DESCRICAO
001800*    1.0              08/07/1995        TRABALHO ORIGINAL.
001900*    1.1              14/02/1997        AJUSTE DO HORARIO PADRAO
002000*                                       09:00 NA PRIMEIRA SESSAO.
002100*    1.2              19/01/1999        CR-0118 REVISAO ANO 2000,
002200*                                       CALCULO DE DATA POR JULIANO.
002300*    1.3              27/05/2003        CR-0204 TRAVA DE ESTRUTURA
002400*                                       POR PRESENCA JA LANCADA.
002500*
002600       ENVIRONMENT DIVISION.
002700       CONFIGURATION SECTION.
002800       SPECIAL-NAMES.
002900           C01 IS TOP-OF-FORM.
003000       INPUT-OUTPUT SECTION.
003100       FILE-CONTROL.
003200           SELECT TREINO-ENT ASSIGN TO TRAININGS
003300                         ORGANIZATION LINE SEQUENTIAL
003400                         FILE STATUS STATUS-TRE-ENT.
003500
003600           SELECT TREINO-SAI ASSIGN TO TRAININGS-OUT
003700                         ORGANIZATION LINE SEQUENTIAL
003800                         FILE STATUS STATUS-TRE-SAI.
003900
004000           SELECT SESSAO-ENT ASSIGN TO SESSIONS
004100                         ORGANIZATION LINE SEQUENTIAL
004200                         FILE STATUS STATUS-SES-ENT.
004300
004400           SELECT SESSAO-SAI ASSIGN TO SESSIONS-OUT
004500                         ORGANIZATION LINE SEQUENTIAL
004600                         FILE STATUS STATUS-SES-SAI.
004700
004800           SELECT PRESENCA-ENT ASSIGN TO ATTENDANCE
004900                         ORGANIZATION LINE SEQUENTIAL
005000                         FILE STATUS STATUS-PRE-ENT.
005100
005200           SELECT SESSAO-SORT ASSIGN TO WSORT01.
005300
005400       DATA DIVISION.
005500       FILE SECTION.
005600       FD  TREINO-ENT
005700           LABEL RECORD STANDARD.
005800       COPY WTREINO.
005900
006000       FD  TREINO-SAI
006100           LABEL RECORD STANDARD.
006200       01  REG-TREINO-SAI             PIC X(85).
006300
006400       FD  SESSAO-ENT
006500           LABEL RECORD STANDARD.
006600       COPY WSESSAO.
006700
006800       FD  SESSAO-SAI
006900           LABEL RECORD STANDARD.
007000       01  REG-SESSAO-SAI             PIC X(93).
007100
007200       FD  PRESENCA-ENT
007300           LABEL RECORD STANDARD.
007400       COPY WPRESEN.
007500
007600       SD  SESSAO-SORT.
007700       01  REG-SESSAO-SORT.
007800           05  SRT-COD-TREINO         PIC 9(09).
007900           05  SRT-NIVEL              PIC 9(02).
008000           05  SRT-NUMERO             PIC 9(02).
008100           05  SRT-DETALHE            PIC X(93).
008200
008300       WORKING-STORAGE SECTION.
008400       01  STATUS-TRE-ENT             PIC X(02) VALUE SPACES.
008500       01  STATUS-TRE-SAI             PIC X(02) VALUE SPACES.
008600       01  STATUS-SES-ENT             PIC X(02) VALUE SPACES.
008700       01  STATUS-SES-SAI             PIC X(02) VALUE SPACES.
008800       01  STATUS-PRE-ENT             PIC X(02) VALUE SPACES.
008900*
009000*    TABELA DE SESSOES JA CADASTRADAS, CARREGADA EM MEMORIA NO
009100*    INICIO DA RODADA PARA PESQUISA POR TREINO/NIVEL/SESSAO E
009200*    PARA REPASSAR O REGISTRO ORIGINAL, INTACTO, AO ARQUIVO DE
009300*    SAIDA REORDENADO.
009400     01  WS-SES-TAB.
009500         05  WS-SES-LINHA OCCURS 3000 TIMES
009600                          INDEXED BY WS-SES-IDX.
009700             10  WS-SES-COD-TREINO  PIC 9(09).
009800             10  WS-SES-NIVEL       PIC 9(02).
009900             10  WS-SES-NUMERO      PIC 9(02).
010000             10  WS-SES-CODIGO      PIC 9(09).
010100             10  WS-SES-REGISTRO    PIC X(93).
010200     01  WS-QTD-SESSOES             PIC 9(04) COMP VALUE ZERO.
010300     01  WS-MAIOR-COD-SESSAO        PIC 9(09) COMP VALUE ZERO.
010400*
010500*    TABELA DE SESSOES COM PRESENCA LANCADA (PARA TRAVA DA
010600*    REGERACAO DE ESTRUTURA).
010700     01  WS-SES-COM-PRES-TAB.
010800         05  WS-SES-COM-PRES PIC 9(09)
010900                          OCCURS 5000 TIMES
011000                          INDEXED BY WS-PRES-IDX.
011100     01  WS-QTD-SES-COM-PRES        PIC 9(05) COMP VALUE ZERO.
011200*
011300     01  WS-ACHOU                   PIC X(01) VALUE 'N'.
011400         88  WS-E-ACHOU             VALUE 'Y'.
011500     01  WS-TREINO-LOCKED           PIC X(01) VALUE 'N'.
011600         88  WS-TREINO-E-LOCKED     VALUE 'Y'.
011700*
011800     01  WS-DATA-BASE.
011900         05  WS-DB-ANO              PIC 9(04).
012000         05  WS-DB-MES              PIC 9(02).
012100         05  WS-DB-DIA              PIC 9(02).
012200     01  WS-DATA-BASE-R REDEFINES WS-DATA-BASE
012300                                    PIC 9(08).
012400     01  WS-DATA-HOJE.
012500         05  WS-DH-ANO              PIC 9(04).
012600         05  WS-DH-MES              PIC 9(02).
012700         05  WS-DH-DIA              PIC 9(02).
012800     01  WS-DATA-HOJE-R REDEFINES WS-DATA-HOJE
012900                                    PIC 9(08).
013000*
013100*    REGISTRO DE SESSAO NOVA, MONTADO EM MEMORIA ANTES DE IR
013200*    PARA O ARQUIVO DE SORT (MESMO LAYOUT DE WSESSAO, PREFIXO
013300*    PROPRIO PARA NAO COLIDIR COM O REGISTRO DE LEITURA).
013400     01  WS-NOVA-SESSAO.
013500         05  NSE-CHAVE.
013600             10  NSE-CODIGO         PIC 9(09).
013700         05  NSE-COD-TREINO         PIC 9(09).
013800         05  NSE-NIVEL              PIC 9(02).
013900         05  NSE-NUMERO             PIC 9(02).
014000         05  NSE-TITULO             PIC X(40).
014100         05  NSE-INICIO-EM.
014200             10  NSE-INIC-AAAA      PIC 9(04).
014300             10  NSE-INIC-MM        PIC 9(02).
014400             10  NSE-INIC-DD        PIC 9(02).
014500             10  NSE-INIC-HH        PIC 9(02).
014600             10  NSE-INIC-MIN       PIC 9(02).
014700         05  NSE-DURACAO-MIN        PIC 9(03).
014800         05  NSE-STATUS             PIC X(10).
014900         05  FILLER                 PIC X(06).
015000*
015100*    CAMPOS DE TRABALHO DO CALCULO DE DATA JULIANA (ANO 2000).
015200     01  WS-JDN-BASE                PIC S9(09) COMP.
015300     01  WS-JDN-CALC                PIC S9(09) COMP.
015400     01  WS-JUL-A                   PIC S9(09) COMP.
015500     01  WS-JUL-L                   PIC S9(09) COMP.
015600     01  WS-JUL-N                   PIC S9(09) COMP.
015700     01  WS-JUL-I                   PIC S9(09) COMP.
015800     01  WS-JUL-J                   PIC S9(09) COMP.
015900*
016000     01  WS-NIVEL-IDX               PIC 9(02) COMP VALUE ZERO.
016100     01  WS-SESSAO-IDX              PIC 9(02) COMP VALUE ZERO.
016200     01  WS-INDICE-GERAL            PIC 9(04) COMP VALUE ZERO.
016300     01  WS-DIAS-A-SOMAR            PIC 9(06) COMP VALUE ZERO.
016400     01  WS-NIVEL-EDIT              PIC Z9.
016500     01  WS-SESSAO-EDIT             PIC Z9.
016600*
016700       PROCEDURE DIVISION.
016800*
016900       0100-ABRE-E-CARREGA.
017000           ACCEPT WS-DATA-HOJE-R FROM DATE
017100           OPEN INPUT  SESSAO-ENT
017200           PERFORM 0110-CARREGA-SESSOES THRU 0110-EXIT
017300               UNTIL STATUS-SES-ENT = '10'.
017400           CLOSE SESSAO-ENT.
017500           OPEN INPUT  PRESENCA-ENT
017600           PERFORM 0120-CARREGA-PRESENCAS THRU 0120-EXIT
017700               UNTIL STATUS-PRE-ENT = '10'.
017800           CLOSE PRESENCA-ENT.
017900           OPEN INPUT  TREINO-ENT
018000           OPEN OUTPUT TREINO-SAI
018100           IF STATUS-TRE-ENT NOT = '00'
018200              DISPLAY 'TRNSTRUCT - TRAININGS.DAT NAO ENCONTRADO'
018300              GO TO 0900-FIM.
018400           GO TO 0200-PROCESSA-COM-SORT.
018500*
018600       0110-CARREGA-SESSOES.
018700           READ SESSAO-ENT
018800               AT END
018900                   MOVE '10' TO STATUS-SES-ENT
019000                   GO TO 0110-EXIT.
019100           ADD 1 TO WS-QTD-SESSOES
019200           MOVE SES-COD-TREINO TO WS-SES-COD-TREINO(WS-QTD-SESSOES)
019300           MOVE SES-NIVEL      TO WS-SES-NIVEL(WS-QTD-SESSOES)
019400           MOVE SES-NUMERO     TO WS-SES-NUMERO(WS-QTD-SESSOES)
019500           MOVE SES-CODIGO     TO WS-SES-CODIGO(WS-QTD-SESSOES)
019600           MOVE REG-SESSAO     TO WS-SES-REGISTRO(WS-QTD-SESSOES)
019700           IF SES-CODIGO > WS-MAIOR-COD-SESSAO
019800              MOVE SES-CODIGO TO WS-MAIOR-COD-SESSAO.
019900       0110-EXIT.
020000           EXIT.
020100*
020200       0120-CARREGA-PRESENCAS.
020300           READ PRESENCA-ENT
020400               AT END
020500                   MOVE '10' TO STATUS-PRE-ENT
020600                   GO TO 0120-EXIT.
020700           ADD 1 TO WS-QTD-SES-COM-PRES
020800           MOVE PRE-COD-SESSAO TO
020900                  WS-SES-COM-PRES(WS-QTD-SES-COM-PRES).
021000       0120-EXIT.
021100           EXIT.
021200*
021300       0200-PROCESSA-COM-SORT.
021400           SORT SESSAO-SORT ASCENDING KEY SRT-COD-TREINO
021500                                          SRT-NIVEL
021600                                          SRT-NUMERO
021700                INPUT  PROCEDURE 0300-GERA-REGISTROS
021800                OUTPUT PROCEDURE 0700-GRAVA-SESSOES-ORDENADAS.
021900           CLOSE TREINO-ENT TREINO-SAI.
022000           DISPLAY 'TRNSTRUCT - FIM DA GERACAO DE ESTRUTURA'.
022100           CHAIN 'STUAPRV.EXE'.
022200*
022300       0300-GERA-REGISTROS.
022400       0310-LE-TREINO.
022500           READ TREINO-ENT NEXT
022600               AT END
022700                   GO TO 0390-EXIT.
022800           PERFORM 0320-VERIFICA-TRAVA THRU 0320-EXIT.
022900           PERFORM 0330-COPIA-SESSOES-EXISTENTES THRU 0330-EXIT.
023000           IF NOT (TRE-MODO-AUTO AND TRE-STRUT-NENHUMA
023100              AND NOT WS-TREINO-E-LOCKED)
023200              GO TO 0315-GRAVA-TREINO.
023300           PERFORM 0400-GERA-FALTANTES THRU 0400-EXIT.
023400           MOVE 'GENERATED' TO TRE-STRUT-STATUS.
023500       0315-GRAVA-TREINO.
023600           WRITE REG-TREINO-SAI FROM REG-TREINO.
023700           GO TO 0310-LE-TREINO.
023800       0390-EXIT.
023900           EXIT.
024000*
024100*    TREINO TRAVADO = JA EXISTE PRESENCA LANCADA EM ALGUMA DAS
024200*    SESSOES DESTE TREINO. NESSE CASO NAO SE REGENERA A ESTRUTURA.
024300       0320-VERIFICA-TRAVA.
024400           MOVE 'N' TO WS-TREINO-LOCKED
024500           SET WS-SES-IDX TO 1
024600       0320-LOOP.
024700           IF WS-SES-IDX > WS-QTD-SESSOES
024800              GO TO 0320-EXIT.
024900           IF WS-SES-COD-TREINO(WS-SES-IDX) NOT = TRE-CODIGO
025000              GO TO 0322-PROXIMA-SESSAO.
025100           PERFORM 0325-TEM-PRESENCA THRU 0325-EXIT.
025200           IF WS-E-ACHOU
025300              MOVE 'Y' TO WS-TREINO-LOCKED
025400              GO TO 0320-EXIT.
025500       0322-PROXIMA-SESSAO.
025600           SET WS-SES-IDX UP BY 1.
025700           GO TO 0320-LOOP.
025800       0320-EXIT.
025900           EXIT.
026000*
026100       0325-TEM-PRESENCA.
026200           MOVE 'N' TO WS-ACHOU
026300           SET WS-PRES-IDX TO 1
026400       0325-LOOP.
026500           IF WS-PRES-IDX > WS-QTD-SES-COM-PRES
026600              GO TO 0325-EXIT.
026700           IF WS-SES-COM-PRES(WS-PRES-IDX) = WS-SES-CODIGO(WS-SES-IDX)
026800              MOVE 'Y' TO WS-ACHOU
026900              GO TO 0325-EXIT.
027000           SET WS-PRES-IDX UP BY 1.
027100           GO TO 0325-LOOP.
027200       0325-EXIT.
027300           EXIT.
027400*
027500       0330-COPIA-SESSOES-EXISTENTES.
027600           SET WS-SES-IDX TO 1
027700       0330-LOOP.
027800           IF WS-SES-IDX > WS-QTD-SESSOES
027900              GO TO 0330-EXIT.
028000           IF WS-SES-COD-TREINO(WS-SES-IDX) NOT = TRE-CODIGO
028100              GO TO 0332-PROX-SESSAO.
028200           MOVE TRE-CODIGO TO SRT-COD-TREINO
028300           MOVE WS-SES-NIVEL(WS-SES-IDX) TO SRT-NIVEL
028400           MOVE WS-SES-NUMERO(WS-SES-IDX) TO SRT-NUMERO
028500           MOVE WS-SES-REGISTRO(WS-SES-IDX) TO SRT-DETALHE
028600           RELEASE REG-SESSAO-SORT.
028700       0332-PROX-SESSAO.
028800           SET WS-SES-IDX UP BY 1.
028900           GO TO 0330-LOOP.
029000       0330-EXIT.
029100           EXIT.
029200*
029300*    PARA CADA NIVEL 1-4 E SESSAO 1-6 NAO EXISTENTE, GERA UM
029400*    NOVO REGISTRO DE SESSAO COM DATA/HORA CALCULADA.
029500       0400-GERA-FALTANTES.
029600           IF TRE-DT-INICIO-R NOT NUMERIC OR TRE-DT-INICIO-R = ZERO
029700              GO TO 0402-BASE-HOJE.
029800           MOVE TRE-DT-INICIO-R TO WS-DATA-BASE-R
029900           GO TO 0404-CALCULA-BASE.
030000       0402-BASE-HOJE.
030100           MOVE WS-DATA-HOJE-R TO WS-DATA-BASE-R.
030200       0404-CALCULA-BASE.
030300           PERFORM 0450-CALCULA-JDN-BASE THRU 0450-EXIT.
030400           MOVE 1 TO WS-NIVEL-IDX.
030500       0406-VARRE-NIVEL.
030600           IF WS-NIVEL-IDX > 4
030700              GO TO 0400-EXIT.
030800           MOVE 1 TO WS-SESSAO-IDX.
030900       0408-VARRE-SESSAO.
031000           IF WS-SESSAO-IDX > 6
031100              GO TO 0412-PROX-NIVEL.
031200           PERFORM 0410-SESSAO-EXISTE THRU 0410-EXIT.
031300           IF NOT WS-E-ACHOU
031400              PERFORM 0420-MONTA-NOVA-SESSAO THRU 0420-EXIT.
031500           SET WS-SESSAO-IDX UP BY 1.
031600           GO TO 0408-VARRE-SESSAO.
031700       0412-PROX-NIVEL.
031800           SET WS-NIVEL-IDX UP BY 1.
031900           GO TO 0406-VARRE-NIVEL.
032000       0400-EXIT.
032100           EXIT.
032200*
032300       0410-SESSAO-EXISTE.
032400           MOVE 'N' TO WS-ACHOU
032500           SET WS-SES-IDX TO 1
032600       0410-LOOP.
032700           IF WS-SES-IDX > WS-QTD-SESSOES
032800              GO TO 0410-EXIT.
032900           IF WS-SES-COD-TREINO(WS-SES-IDX) = TRE-CODIGO
033000              AND WS-SES-NIVEL(WS-SES-IDX) = WS-NIVEL-IDX
033100              AND WS-SES-NUMERO(WS-SES-IDX) = WS-SESSAO-IDX
033200              MOVE 'Y' TO WS-ACHOU
033300              GO TO 0410-EXIT.
033400           SET WS-SES-IDX UP BY 1.
033500           GO TO 0410-LOOP.
033600       0410-EXIT.
033700           EXIT.
033800*
033900       0420-MONTA-NOVA-SESSAO.
034000           ADD 1 TO WS-MAIOR-COD-SESSAO
034100           MOVE SPACES TO WS-NOVA-SESSAO
034200           MOVE WS-MAIOR-COD-SESSAO TO NSE-CODIGO
034300           MOVE TRE-CODIGO          TO NSE-COD-TREINO
034400           MOVE WS-NIVEL-IDX        TO NSE-NIVEL
034500           MOVE WS-SESSAO-IDX       TO NSE-NUMERO
034600           MOVE WS-NIVEL-IDX        TO WS-NIVEL-EDIT
034700           MOVE WS-SESSAO-IDX       TO WS-SESSAO-EDIT
034800           STRING 'Level ' WS-NIVEL-EDIT ' - Session ' WS-SESSAO-EDIT
034900                  DELIMITED BY SIZE INTO NSE-TITULO
035000           MOVE 120 TO NSE-DURACAO-MIN
035100           MOVE 'PLANNED' TO NSE-STATUS
035200*
035300*          INDICE GERAL DA SESSAO (BASE ZERO) E DIAS A SOMAR
035400*          (7 DIAS POR SESSAO, A PARTIR DA DATA DE INICIO DO
035500*          TREINO AS 09:00).
035600           COMPUTE WS-INDICE-GERAL =
035700               (WS-NIVEL-IDX - 1) * 6 + (WS-SESSAO-IDX - 1)
035800           COMPUTE WS-DIAS-A-SOMAR = WS-INDICE-GERAL * 7
035900           COMPUTE WS-JDN-CALC = WS-JDN-BASE + WS-DIAS-A-SOMAR
036000           PERFORM 0460-CONVERTE-JDN-EM-DATA THRU 0460-EXIT
036100           MOVE WS-DB-ANO TO NSE-INIC-AAAA
036200           MOVE WS-DB-MES TO NSE-INIC-MM
036300           MOVE WS-DB-DIA TO NSE-INIC-DD
036400           MOVE 09 TO NSE-INIC-HH
036500           MOVE 00 TO NSE-INIC-MIN
036600*
036700           MOVE TRE-CODIGO   TO SRT-COD-TREINO
036800           MOVE WS-NIVEL-IDX TO SRT-NIVEL
036900           MOVE WS-SESSAO-IDX TO SRT-NUMERO
037000           MOVE WS-NOVA-SESSAO TO SRT-DETALHE
037100           RELEASE REG-SESSAO-SORT
037200*
037300           ADD 1 TO WS-QTD-SESSOES
037400           MOVE TRE-CODIGO TO WS-SES-COD-TREINO(WS-QTD-SESSOES)
037500           MOVE WS-NIVEL-IDX TO WS-SES-NIVEL(WS-QTD-SESSOES)
037600           MOVE WS-SESSAO-IDX TO WS-SES-NUMERO(WS-QTD-SESSOES)
037700           MOVE WS-MAIOR-COD-SESSAO TO WS-SES-CODIGO(WS-QTD-SESSOES)
037800           MOVE WS-NOVA-SESSAO TO WS-SES-REGISTRO(WS-QTD-SESSOES).
037900       0420-EXIT.
038000           EXIT.
038100*
038200*    DATA (ANO,MES,DIA) PARA NUMERO JULIANO (FLIEGEL-VANFLANDERN).
038300       0450-CALCULA-JDN-BASE.
038400           COMPUTE WS-JUL-A = (WS-DB-MES - 14) / 12
038500           COMPUTE WS-JDN-BASE =
038600               WS-DB-DIA - 32075
038700             + 1461 * (WS-DB-ANO + 4800 + WS-JUL-A) / 4
038800             + 367 * (WS-DB-MES - 2 - WS-JUL-A * 12) / 12
038900             - 3 * ((WS-DB-ANO + 4900 + WS-JUL-A) / 100) / 4.
039000       0450-EXIT.
039100           EXIT.
039200*
039300*    NUMERO JULIANO PARA DATA (ANO,MES,DIA) - INVERSA.
039400       0460-CONVERTE-JDN-EM-DATA.
039500           COMPUTE WS-JUL-L = WS-JDN-CALC + 68569
039600           COMPUTE WS-JUL-N = 4 * WS-JUL-L / 146097
039700           COMPUTE WS-JUL-L = WS-JUL-L - (146097 * WS-JUL-N + 3) / 4
039800           COMPUTE WS-JUL-I = 4000 * (WS-JUL-L + 1) / 1461001
039900           COMPUTE WS-JUL-L =
040000               WS-JUL-L - 1461 * WS-JUL-I / 4 + 31
040100           COMPUTE WS-JUL-J = 80 * WS-JUL-L / 2447
040200           COMPUTE WS-DB-DIA = WS-JUL-L - 2447 * WS-JUL-J / 80
040300           COMPUTE WS-JUL-L = WS-JUL-J / 11
040400           COMPUTE WS-DB-MES = WS-JUL-J + 2 - 12 * WS-JUL-L
040500           COMPUTE WS-DB-ANO =
040600               100 * (WS-JUL-N - 49) + WS-JUL-I + WS-JUL-L.
040700       0460-EXIT.
040800           EXIT.
040900*
041000       0700-GRAVA-SESSOES-ORDENADAS.
041100       0710-LE-ORDENADO.
041200           RETURN SESSAO-SORT
041300               AT END
041400                   GO TO 0790-EXIT.
041500           MOVE SRT-DETALHE TO REG-SESSAO-SAI
041600           WRITE REG-SESSAO-SAI.
041700           GO TO 0710-LE-ORDENADO.
041800       0790-EXIT.
041900           EXIT.
042000*
042100       0900-FIM.
042200           CLOSE TREINO-ENT TREINO-SAI.
042300           CHAIN 'STUAPRV.EXE'.
042400