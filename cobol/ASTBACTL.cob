000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. ASTBACTL-COB.
000300       AUTHOR. M.FARIAS.
000400       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500       DATE-WRITTEN. 14/03/1991.
000600       DATE-COMPILED.
000700       SECURITY. NAO CLASSIFICADO - USO INTERNO.
000800*    ANALISTA         :J. KOIKE
000900*    PROGRAMADOR(A)   :M.FARIAS
001000*    DATA             :14/03/1991
001100*    FINALIDADE       :CONTROLE DO PROCESSAMENTO NOTURNO ASTBA
001200*                      - ENCADEIA OS PASSOS DO BATCH NA ORDEM
001300*                      - INTEIRA, INSCRICAO, MATRICULA E NOTAS
001400*                      - EMISSAO DE CERTIFICADOS E RELATORIO
001500*    VRS              DATA              DESCRICAO
001600*    1.0              14/03/1991        TRABALHO ORIGINAL.
001700*    1.1              08/07/1995        INCLUIDO PASSO TRNSTRUCT.
001800*    1.2              22/11/1996        INCLUIDO PASSO CERTISS.
001900*    1.3              19/01/1999        CR-0118 REVISAO ANO 2000.
002000*    1.4              27/05/2003        CR-0204 INCLUIDO JOBFILT
002100*                                       E USRAPRV NA CADEIA.
002200*    1.5              11/08/2008        CR-0311 AJUSTE DE ORDEM
002300*                                       ENROLL APOS STUAPRV.
002400*
002500*    ESTE PROGRAMA NAO ABRE ARQUIVO NENHUM. ELE APENAS ENCADEIA,
002600*    POR MEIO DE CHAIN, OS MODULOS DO PROCESSAMENTO NOTURNO, NA
002700*    ORDEM EM QUE UM PASSO DEPENDE DO RESULTADO DO ANTERIOR.
002800*    SE O OPERADOR PRECISAR RODAR UM PASSO ISOLADO, DEVE CHAMAR
002900*    O .EXE DO PASSO DIRETAMENTE E NAO ESTE CONTROLE.
003000*
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM.
003500
003600       DATA DIVISION.
003700       WORKING-STORAGE SECTION.
003800*
003900*    CR-0118 - QUEBRA DA DATA DO SISTEMA PARA GRAVACAO NO LOG
004000*    DE EXECUCAO DO BATCH NOTURNO (VIRADA DO SECULO).
004100     01  WS-DATA-SISTEMA.
004200         05  WS-DATA-SEC            PIC 9(02).
004300         05  WS-DATA-ANO            PIC 9(02).
004400         05  WS-DATA-MES            PIC 9(02).
004500         05  WS-DATA-DIA            PIC 9(02).
004600     01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA
004700                                    PIC 9(08).
004800*
004900     01  WS-HORA-SISTEMA.
005000         05  WS-HORA-HH             PIC 9(02).
005100         05  WS-HORA-MM             PIC 9(02).
005200         05  WS-HORA-SS             PIC 9(02).
005300         05  WS-HORA-CT             PIC 9(02).
005400     01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA
005500                                    PIC 9(08).
005600*
005700*    TABELA COM O NOME DOS .EXE DE CADA PASSO DO BATCH, NA
005800*    ORDEM DE EXECUCAO. MANTIDA AQUI PARA DOCUMENTAR A CADEIA;
005900*    O ENCADEAMENTO REAL E FEITO POR CHAIN EXPLICITO ABAIXO.
006000     01  WS-TABELA-PASSOS.
006100         05  FILLER                 PIC X(10) VALUE 'APPINTK'.
006200         05  FILLER                 PIC X(10) VALUE 'TRNSTRUCT'.
006300         05  FILLER                 PIC X(10) VALUE 'STUAPRV'.
006400         05  FILLER                 PIC X(10) VALUE 'ENROLL'.
006500         05  FILLER                 PIC X(10) VALUE 'JOBFILT'.
006600         05  FILLER                 PIC X(10) VALUE 'USRAPRV'.
006700         05  FILLER                 PIC X(10) VALUE 'PROGRESS'.
006800         05  FILLER                 PIC X(10) VALUE 'RELSUM'.
006900         05  FILLER                 PIC X(10) VALUE 'CERTISS'.
007000     01  WS-TABELA-PASSOS-R REDEFINES WS-TABELA-PASSOS.
007100         05  WS-PASSO-NOME OCCURS 9 TIMES
007200                                    PIC X(10).
007300*
007400     01  WS-PASSO-NUM               PIC 9(02) COMP VALUE ZERO.
007500     01  WS-TOTAL-PASSOS            PIC 9(02) COMP VALUE 9.
007600*
007700       PROCEDURE DIVISION.
007800*
007900       0100-INICIO.
008000           DISPLAY 'ASTBACTL - INICIO DO PROCESSAMENTO NOTURNO'.
008100           ACCEPT WS-DATA-SISTEMA-R FROM DATE.
008200           ACCEPT WS-HORA-SISTEMA-R FROM TIME.
008300           DISPLAY 'DATA DO PROCESSAMENTO : ' WS-DATA-SISTEMA-R.
008400           GO TO 0200-PASSO-INSCRICAO.
008500*
008600*    PASSO 1 - INTAKE DE INSCRICOES DE ALUNOS E CANDIDATURAS
008700       0200-PASSO-INSCRICAO.
008800           MOVE 1 TO WS-PASSO-NUM
008900           CHAIN 'APPINTK.EXE'.
009000*
009100*    OS PASSOS SEGUINTES SAO DISPARADOS PELO PROPRIO MODULO
009200*    ANTERIOR AO TERMINAR (CHAIN 'TRNSTRUCT.EXE', DEPOIS
009300*    CHAIN 'STUAPRV.EXE', E ASSIM POR DIANTE, ATE CERTISS.EXE
009400*    QUE ENCERRA A CADEIA COM STOP RUN). A SEQUENCIA COMPLETA
009500*    ESTA DOCUMENTADA EM WS-TABELA-PASSOS ACIMA.
009600*
009700       0900-FIM.
009800           STOP RUN.
