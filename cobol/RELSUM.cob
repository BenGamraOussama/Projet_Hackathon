000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. RELSUM-COB.
000300       AUTHOR. M.FARIAS.
000400       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500       DATE-WRITTEN. 22/07/1996.
000600       DATE-COMPILED.
000700       SECURITY. NAO CLASSIFICADO - USO INTERNO.
000800*    ANALISTA         :J. KOIKE
000900*    PROGRAMADOR(A)   :M.FARIAS
001000*    DATA             :22/07/1996
001100*    FINALIDADE       :RELATORIO RESUMO DO SISTEMA ASTBA
001200*                      - TOTAIS GERAIS DE ARQUIVOS
001300*                      - RELACAO DOS 10 ALUNOS EM RISCO (MENOR
001400*                        TAXA DE PRESENCA)
001500*                      - LISTAGEM DE PROGRESSO POR ALUNO COM
001600*                        QUEBRA DE CONTROLE POR TREINAMENTO
001700*                      - REFAZ O CALCULO DE PROGRESSO DO ZERO
001800*                        (NAO LE O PROGRESS-OUT DO APURA-PROGRESSO,
001900*                        CADA PROGRAMA TEM SEU PROPRIO CALCULO)
002000*    VRS              DATA              DESCRICAO
002100*    1.0              22/07/1996        TRABALHO ORIGINAL.
002200*    1.1              21/01/1999        CR-0118 REVISAO ANO 2000.
002300*    1.2              14/02/2005        CR-0247 SECAO DE ALUNOS EM
002400*                                       RISCO (TOP 10).
002500*    1.3              30/03/2012        CR-0402 TAXA DE PRESENCA
002600*                                       ARREDONDADA, IGUAL AO
002700*                                       APURA-PROGRESSO.
002800*    1.4              18/09/2013        CR-0431 STATUS DE PRESENCA
002900*                                       MAIUSCULIZADO NA CARGA,
003000*                                       IGUAL AO APURA-PROGRESSO.
003100*    1.5              12/02/2015        CR-0458 0217-NIVEIS-SEM-
003200*                                       SESSOES NAO LIGAVA WS-ACHOU-
003300*                                       GAP NO NIVEL INCOMPLETO,
003400*                                       IGUAL AO APURA-PROGRESSO.
003500*                                       M.T.ALVES
003600*
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM.
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300           SELECT ALUNO-ENT ASSIGN TO STUDENTS
004400                         ORGANIZATION LINE SEQUENTIAL
004500                         FILE STATUS STATUS-ALU-ENT.
004600
004700           SELECT TREINO-ENT ASSIGN TO TRAININGS
004800                         ORGANIZATION LINE SEQUENTIAL
004900                         FILE STATUS STATUS-TRE-ENT.
005000
005100           SELECT SESSAO-ENT ASSIGN TO SESSIONS
005200                         ORGANIZATION LINE SEQUENTIAL
005300                         FILE STATUS STATUS-SES-ENT.
005400
005500           SELECT PRESENCA-ENT ASSIGN TO ATTENDANCE
005600                         ORGANIZATION LINE SEQUENTIAL
005700                         FILE STATUS STATUS-PRE-ENT.
005800
005900           SELECT CERTIF-ENT ASSIGN TO CERTIFICATES
006000                         ORGANIZATION LINE SEQUENTIAL
006100                         FILE STATUS STATUS-CER-ENT.
006200
006300           SELECT RELAT-SAI ASSIGN TO REPORT.
006400
006500           SELECT RISCO-SORT ASSIGN TO WSORT03.
006600
006700           SELECT DET-SORT   ASSIGN TO WSORT04.
006800
006900       DATA DIVISION.
007000       FILE SECTION.
007100       FD  ALUNO-ENT
007200           LABEL RECORD STANDARD.
007300       COPY WALUNO.
007400
007500       FD  TREINO-ENT
007600           LABEL RECORD STANDARD.
007700       COPY WTREINO.
007800
007900       FD  SESSAO-ENT
008000           LABEL RECORD STANDARD.
008100       COPY WSESSAO.
008200
008300       FD  PRESENCA-ENT
008400           LABEL RECORD STANDARD.
008500       COPY WPRESEN.
008600
008700       FD  CERTIF-ENT
008800           LABEL RECORD STANDARD.
008900       COPY WCERTIF.
009000
009100       FD  RELAT-SAI
009200           LABEL RECORD OMITTED.
009300       01  REG-RELAT                     PIC X(132).
009400
009500       SD  RISCO-SORT.
009600       01  REG-RISCO-SORT.
009700           05  SRT-R-TAXA             PIC 9(03).
009800           05  SRT-R-ALUNO            PIC 9(09).
009900           05  SRT-R-NOME             PIC X(30).
010000           05  SRT-R-TREINO-NOME      PIC X(25).
010100           05  SRT-R-FALTAS           PIC 9(03).
010200           05  SRT-R-FALTANTES        PIC 9(03).
010300
010400       SD  DET-SORT.
010500       01  REG-DET-SORT.
010600           05  SRT-D-TREINO           PIC 9(09).
010700           05  SRT-D-ALUNO            PIC 9(09).
010800           05  SRT-D-COMPLETAS        PIC 9(03).
010900           05  SRT-D-TOTAL            PIC 9(03).
011000           05  SRT-D-TAXA             PIC 9(03).
011100           05  SRT-D-ELEGIVEL         PIC X(01).
011200
011300       WORKING-STORAGE SECTION.
011400       01  STATUS-ALU-ENT             PIC X(02) VALUE SPACES.
011500       01  STATUS-TRE-ENT             PIC X(02) VALUE SPACES.
011600       01  STATUS-SES-ENT             PIC X(02) VALUE SPACES.
011700       01  STATUS-PRE-ENT             PIC X(02) VALUE SPACES.
011800       01  STATUS-CER-ENT             PIC X(02) VALUE SPACES.
011900*
012000*    DATA DA RODADA, USADA NO CABECALHO DO RELATORIO.
012100     01  WS-DATA-HOJE.
012200         05  WS-DH-ANO              PIC 9(04).
012300         05  WS-DH-MES              PIC 9(02).
012400         05  WS-DH-DIA              PIC 9(02).
012500     01  WS-DATA-HOJE-R REDEFINES WS-DATA-HOJE
012600                                    PIC 9(08).
012700     01  WS-DATA-EDIT.
012800         05  WS-DE-DIA              PIC 9(02).
012900         05  FILLER                 PIC X(01) VALUE '/'.
013000         05  WS-DE-MES              PIC 9(02).
013100         05  FILLER                 PIC X(01) VALUE '/'.
013200         05  WS-DE-ANO              PIC 9(04).
013300*
013400*    TABELA DE TREINAMENTOS (CODIGO+NOME), PARA O LOOKUP DO NOME
013500*    DO TREINO NA SECAO DE ALUNOS EM RISCO E NO CABECALHO DA
013600*    QUEBRA DE CONTROLE.
013700     01  WS-TRE-TAB.
013800         05  WS-TRE-LINHA OCCURS 500 TIMES.
013900             10  WS-TRE-CODIGO      PIC 9(09).
014000             10  WS-TRE-NOME        PIC X(30).
014100     01  WS-QTD-TRE                 PIC 9(03) COMP VALUE ZERO.
014200*
014300*    TABELA COMPLETA DE SESSOES E DE PRESENCAS - MESMO ESQUEMA DE
014400*    CARGA DO APURA-PROGRESSO, REPETIDO AQUI PORQUE ESTE PROGRAMA
014500*    NAO LE O ARQUIVO DE SAIDA DO APURA-PROGRESSO.
014600     01  WS-SES-TAB.
014700         05  WS-SES-LINHA OCCURS 3000 TIMES.
014800             10  WS-SES-CODIGO      PIC 9(09).
014900             10  WS-SES-COD-TREINO  PIC 9(09).
015000             10  WS-SES-NIVEL       PIC 9(02).
015100     01  WS-QTD-SES                 PIC 9(05) COMP VALUE ZERO.
015200*
015300     01  WS-PRE-TAB.
015400         05  WS-PRE-LINHA OCCURS 20000 TIMES.
015500             10  WS-PRE-COD-ALUNO   PIC 9(09).
015600             10  WS-PRE-COD-SESSAO  PIC 9(09).
015700             10  WS-PRE-STATUS      PIC X(08).
015800     01  WS-QTD-PRE                 PIC 9(05) COMP VALUE ZERO.
015900*
016000*    SESSOES DO TREINO DO ALUNO CORRENTE E NIVEIS DISTINTOS -
016100*    MESMO ESQUEMA DO APURA-PROGRESSO.
016200     01  WS-SDT-TAB.
016300         05  WS-SDT-LINHA OCCURS 200 TIMES.
016400             10  WS-SDT-CODIGO      PIC 9(09).
016500             10  WS-SDT-NIVEL       PIC 9(02).
016600             10  WS-SDT-ATENDIDA    PIC X(01).
016700     01  WS-QTD-SDT                 PIC 9(03) COMP VALUE ZERO.
016800     01  WS-NVL-TAB.
016900         05  WS-NVL-LINHA OCCURS 50 TIMES.
017000             10  WS-NVL-NUMERO      PIC 9(02).
017100             10  WS-NVL-QTD-SESSOES PIC 9(03) COMP.
017200             10  WS-NVL-QTD-ATEND   PIC 9(03) COMP.
017300     01  WS-QTD-NVL                 PIC 9(02) COMP VALUE ZERO.
017400*
017500     01  WS-IDX-1                   PIC 9(05) COMP VALUE ZERO.
017600     01  WS-IDX-2                   PIC 9(05) COMP VALUE ZERO.
017700     01  WS-ACHEI-SESSAO            PIC X(01) VALUE 'N'.
017800         88  WS-E-ACHEI-SESSAO      VALUE 'Y'.
017900*
018000*    CAMPOS DE TRABALHO DA APURACAO DO ALUNO CORRENTE.
018100     01  WS-COMPLETAS               PIC 9(03) COMP VALUE ZERO.
018200     01  WS-ATENDIDAS               PIC 9(03) COMP VALUE ZERO.
018300     01  WS-FALTAS                  PIC 9(03) COMP VALUE ZERO.
018400     01  WS-TOTAL-SESSOES           PIC 9(03) COMP VALUE ZERO.
018500     01  WS-TOTAL-NIVEIS            PIC 9(02) COMP VALUE ZERO.
018600     01  WS-NIVEIS-COMPLETOS        PIC 9(02) COMP VALUE ZERO.
018700     01  WS-NIVEL-FALTANTE          PIC 9(02) COMP VALUE ZERO.
018800     01  WS-SESSOES-FALTANTES       PIC 9(03) COMP VALUE ZERO.
018900     01  WS-SESSOES-POR-NIVEL       PIC 9(03) COMP VALUE ZERO.
019000     01  WS-TAXA                    PIC 9(03) COMP VALUE ZERO.
019100     01  WS-ACHOU-GAP               PIC X(01) VALUE 'N'.
019200         88  WS-E-ACHOU-GAP         VALUE 'Y'.
019300     01  WS-ELEGIVEL                PIC X(01) VALUE 'N'.
019400         88  WS-E-ELEGIVEL          VALUE 'Y'.
019500*
019600*    RESULTADOS POR ALUNO, GUARDADOS PARA A LISTAGEM COM QUEBRA
019700*    DE CONTROLE (NAO PRECISAM VIR ORDENADOS AQUI - A ORDENACAO E
019800*    FEITA PELO DET-SORT).
019900     01  WS-DET-TAB.
020000         05  WS-DET-LINHA OCCURS 5000 TIMES.
020100             10  WS-DET-ALUNO       PIC 9(09).
020200             10  WS-DET-TREINO      PIC 9(09).
020300             10  WS-DET-COMPLETAS   PIC 9(03).
020400             10  WS-DET-TOTAL       PIC 9(03).
020500             10  WS-DET-TAXA        PIC 9(03).
020600             10  WS-DET-ELEGIVEL    PIC X(01).
020700     01  WS-QTD-DET                 PIC 9(05) COMP VALUE ZERO.
020800*
020900*    CANDIDATOS A ALUNO EM RISCO, GUARDADOS PARA O RISCO-SORT.
021000     01  WS-RISCO-TAB.
021100         05  WS-RISCO-LINHA OCCURS 5000 TIMES.
021200             10  WS-RIS-TAXA        PIC 9(03).
021300             10  WS-RIS-ALUNO       PIC 9(09).
021400             10  WS-RIS-NOME        PIC X(30).
021500             10  WS-RIS-TREINO-NOME PIC X(25).
021600             10  WS-RIS-FALTAS      PIC 9(03).
021700             10  WS-RIS-FALTANTES   PIC 9(03).
021800     01  WS-QTD-RISCO               PIC 9(05) COMP VALUE ZERO.
021900*
022000*    OS 10 PRIMEIROS DO RISCO-SORT (MENOR TAXA DE PRESENCA).
022100     01  WS-TOP10-TAB.
022200         05  WS-TOP10-LINHA OCCURS 10 TIMES.
022300             10  WS-T10-TAXA        PIC 9(03).
022400             10  WS-T10-ALUNO       PIC 9(09).
022500             10  WS-T10-NOME        PIC X(30).
022600             10  WS-T10-TREINO-NOME PIC X(25).
022700             10  WS-T10-FALTAS      PIC 9(03).
022800             10  WS-T10-FALTANTES   PIC 9(03).
022900     01  WS-QTD-TOP10               PIC 9(02) COMP VALUE ZERO.
023000*
023100*    TOTAIS GERAIS DO ARQUIVO.
023200     01  WS-CTR-ALUNOS              PIC 9(05) COMP VALUE ZERO.
023300     01  WS-CTR-TREINOS             PIC 9(05) COMP VALUE ZERO.
023400     01  WS-CTR-CERTIFICADOS        PIC 9(05) COMP VALUE ZERO.
023500     01  WS-CTR-TREINOS-COMPLETOS   PIC 9(05) COMP VALUE ZERO.
023600*
023700*    EDITADOS DO CABECALHO DE TOTAIS.
023800     01  WS-ED-ALUNOS               PIC ZZZZ9.
023900     01  WS-ED-TREINOS              PIC ZZZZ9.
024000     01  WS-ED-SESSOES              PIC ZZZZ9.
024100     01  WS-ED-PRESENCAS            PIC ZZZZZZ9.
024200     01  WS-ED-CERTIFICADOS         PIC ZZZZ9.
024300     01  WS-ED-COMPLETOS            PIC ZZZZ9.
024400*
024500*    CONTROLE DE QUEBRA POR TREINAMENTO NA LISTAGEM DE PROGRESSO.
024600     01  WS-TREINO-ANTERIOR         PIC 9(09) VALUE ZERO.
024700     01  WS-PRIMEIRA-LINHA          PIC X(01) VALUE 'Y'.
024800         88  WS-E-PRIMEIRA-LINHA    VALUE 'Y'.
024900     01  WS-SUB-QTD-ALUNOS          PIC 9(05) COMP VALUE ZERO.
025000     01  WS-SUB-SOMA-TAXA           PIC 9(07) COMP VALUE ZERO.
025100     01  WS-SUB-MEDIA-TAXA          PIC 9(03) COMP VALUE ZERO.
025200     01  WS-GRAN-QTD-ALUNOS         PIC 9(05) COMP VALUE ZERO.
025300     01  WS-GRAN-SOMA-TAXA          PIC 9(07) COMP VALUE ZERO.
025400     01  WS-GRAN-MEDIA-TAXA         PIC 9(03) COMP VALUE ZERO.
025500*
025600     01  WS-CONT-PG                 PIC 9(05) COMP VALUE ZERO.
025700     01  WS-NOME-COMPLETO           PIC X(41) VALUE SPACES.
025800     01  WS-NOME-TREINO             PIC X(30) VALUE SPACES.
025900*
026000*    LINHAS DE IMPRESSAO DO RELATORIO (132 COLUNAS).
026100     01  CABE1.
026200         05  FILLER                 PIC X(35) VALUE
026300             'ASTBA - RELATORIO RESUMO DE TREINAMENTOS'.
026400         05  FILLER                 PIC X(40) VALUE SPACES.
026500         05  FILLER                 PIC X(11) VALUE 'DATA RODADA'.
026600         05  FILLER                 PIC X(01) VALUE ':'.
026700         05  CABE1-DATA             PIC X(10).
026800         05  FILLER                 PIC X(35) VALUE SPACES.
026900*
027000     01  CABE2.
027100         05  FILLER                 PIC X(15) VALUE 'TOTAL ALUNOS  :'.
027200         05  CABE2-ALUNOS           PIC ZZZZ9.
027300         05  FILLER                 PIC X(06) VALUE SPACES.
027400         05  FILLER                 PIC X(15) VALUE 'TOTAL TREINOS :'.
027500         05  CABE2-TREINOS          PIC ZZZZ9.
027600         05  FILLER                 PIC X(06) VALUE SPACES.
027700         05  FILLER                 PIC X(16) VALUE 'TOTAL SESSOES  :'.
027800         05  CABE2-SESSOES          PIC ZZZZ9.
027900         05  FILLER                 PIC X(63) VALUE SPACES.
028000*
028100     01  CABE3.
028200         05  FILLER                 PIC X(17) VALUE 'TOTAL PRESENCAS :'.
028300         05  CABE3-PRESENCAS        PIC ZZZZZZ9.
028400         05  FILLER                 PIC X(04) VALUE SPACES.
028500         05  FILLER                 PIC X(20) VALUE 'CERTIFICADOS EMITIDOS:'.
028600         05  CABE3-CERTIFS          PIC ZZZZ9.
028700         05  FILLER                 PIC X(04) VALUE SPACES.
028800         05  FILLER                 PIC X(19) VALUE 'TREINOS COMPLETOS:'.
028900         05  CABE3-COMPLETOS        PIC ZZZZ9.
029000         05  FILLER                 PIC X(55) VALUE SPACES.
029100*
029200     01  CABE4.
029300         05  FILLER                 PIC X(20) VALUE
029400             'ALUNOS EM RISCO'.
029500         05  FILLER                 PIC X(112) VALUE SPACES.
029600*
029700     01  CABE5.
029800         05  FILLER                 PIC X(09) VALUE 'ALUNO-ID '.
029900         05  FILLER                 PIC X(30) VALUE 'NOME'.
030000         05  FILLER                 PIC X(25) VALUE 'TREINAMENTO'.
030100         05  FILLER                 PIC X(05) VALUE 'TAXA%'.
030200         05  FILLER                 PIC X(06) VALUE 'FALTAS'.
030300         05  FILLER                 PIC X(07) VALUE 'FALTAND'.
030400         05  FILLER                 PIC X(50) VALUE SPACES.
030500*
030600     01  DETAIL1.
030700         05  DETAIL1-ALUNO          PIC Z(8)9.
030800         05  FILLER                 PIC X(01) VALUE SPACES.
030900         05  DETAIL1-NOME           PIC X(30).
031000         05  DETAIL1-TREINO         PIC X(25).
031100         05  DETAIL1-TAXA           PIC ZZ9.
031200         05  FILLER                 PIC X(02) VALUE SPACES.
031300         05  DETAIL1-FALTAS         PIC ZZ9.
031400         05  FILLER                 PIC X(03) VALUE SPACES.
031500         05  DETAIL1-FALTANTES      PIC ZZ9.
031600         05  FILLER                 PIC X(52) VALUE SPACES.
031700*
031800     01  DETAIL2.
031900         05  FILLER                 PIC X(03) VALUE SPACES.
032000         05  DETAIL2-ALUNO          PIC Z(8)9.
032100         05  FILLER                 PIC X(02) VALUE SPACES.
032200         05  DETAIL2-COMPLETAS      PIC ZZ9.
032300         05  FILLER                 PIC X(01) VALUE '/'.
032400         05  DETAIL2-TOTAL          PIC ZZ9.
032500         05  FILLER                 PIC X(03) VALUE 'SES'.
032600         05  FILLER                 PIC X(03) VALUE SPACES.
032700         05  DETAIL2-TAXA           PIC ZZ9.
032800         05  FILLER                 PIC X(01) VALUE '%'.
032900         05  FILLER                 PIC X(03) VALUE SPACES.
033000         05  DETAIL2-ELEGIVEL       PIC X(01).
033100         05  FILLER                 PIC X(100) VALUE SPACES.
033200*
033300     01  DETAIL3.
033400         05  FILLER                 PIC X(09) VALUE 'TREINO : '.
033500         05  DETAIL3-TREINO         PIC Z(8)9.
033600         05  FILLER                 PIC X(02) VALUE SPACES.
033700         05  DETAIL3-NOME           PIC X(30).
033800         05  FILLER                 PIC X(80) VALUE SPACES.
033900*
034000     01  DETAIL4.
034100         05  FILLER                 PIC X(14) VALUE 'SUBTOTAL     :'.
034200         05  DETAIL4-QTD            PIC ZZZZ9.
034300         05  FILLER                 PIC X(12) VALUE ' ALUNOS, MED'.
034400         05  FILLER                 PIC X(04) VALUE 'IA :'.
034500         05  DETAIL4-MEDIA          PIC ZZ9.
034600         05  FILLER                 PIC X(01) VALUE '%'.
034700         05  FILLER                 PIC X(90) VALUE SPACES.
034800*
034900     01  DETAIL5.
035000         05  FILLER                 PIC X(15) VALUE 'GRAND TOTAL   :'.
035100         05  DETAIL5-QTD            PIC ZZZZ9.
035200         05  FILLER                 PIC X(12) VALUE ' ALUNOS, MED'.
035300         05  FILLER                 PIC X(04) VALUE 'IA :'.
035400         05  DETAIL5-MEDIA          PIC ZZ9.
035500         05  FILLER                 PIC X(01) VALUE '%'.
035600         05  FILLER                 PIC X(89) VALUE SPACES.
035700*
035800       PROCEDURE DIVISION.
035900*
036000       0100-INICIO.
036100           ACCEPT WS-DATA-HOJE-R FROM DATE.
036200           DISPLAY 'RELSUM - INICIO DO RELATORIO EM ' WS-DATA-HOJE-R.
036300           MOVE WS-DH-DIA TO WS-DE-DIA
036400           MOVE WS-DH-MES TO WS-DE-MES
036500           MOVE WS-DH-ANO TO WS-DE-ANO
036600           MOVE WS-DATA-EDIT TO CABE1-DATA.
036700           PERFORM 0110-CARREGA-TREINOS THRU 0110-EXIT.
036800           PERFORM 0120-CARREGA-SESSOES THRU 0120-EXIT.
036900           PERFORM 0130-CARREGA-PRESENCAS THRU 0130-EXIT.
037000           PERFORM 0140-CONTA-CERTIFICADOS THRU 0140-EXIT.
037100           OPEN INPUT ALUNO-ENT
037200           IF STATUS-ALU-ENT NOT = '00'
037300              DISPLAY 'RELSUM - STUDENTS.DAT NAO ENCONTRADO'
037400              CHAIN 'CERTISS.EXE'.
037500           OPEN OUTPUT RELAT-SAI.
037600           GO TO 0200-CALCULA-ALUNOS.
037700*
037800*    CARREGA CODIGO E NOME DE CADA TREINAMENTO E CONTA O TOTAL.
037900       0110-CARREGA-TREINOS.
038000           OPEN INPUT TREINO-ENT
038100           IF STATUS-TRE-ENT NOT = '00'
038200              GO TO 0110-EXIT.
038300       0110-LOOP.
038400           READ TREINO-ENT
038500               AT END
038600                   GO TO 0110-FECHA.
038700           ADD 1 TO WS-CTR-TREINOS
038800           ADD 1 TO WS-QTD-TRE
038900           MOVE TRE-CODIGO TO WS-TRE-CODIGO(WS-QTD-TRE)
039000           MOVE TRE-NOME   TO WS-TRE-NOME(WS-QTD-TRE)
039100           GO TO 0110-LOOP.
039200       0110-FECHA.
039300           CLOSE TREINO-ENT.
039400       0110-EXIT.
039500           EXIT.
039600*
039700*    CARREGA TODAS AS SESSOES E CONTA O TOTAL.
039800       0120-CARREGA-SESSOES.
039900           OPEN INPUT SESSAO-ENT
040000           IF STATUS-SES-ENT NOT = '00'
040100              GO TO 0120-EXIT.
040200       0120-LOOP.
040300           READ SESSAO-ENT
040400               AT END
040500                   GO TO 0120-FECHA.
040600           ADD 1 TO WS-QTD-SES
040700           MOVE SES-CODIGO     TO WS-SES-CODIGO(WS-QTD-SES)
040800           MOVE SES-COD-TREINO TO WS-SES-COD-TREINO(WS-QTD-SES)
040900           MOVE SES-NIVEL      TO WS-SES-NIVEL(WS-QTD-SES)
041000           GO TO 0120-LOOP.
041100       0120-FECHA.
041200           CLOSE SESSAO-ENT.
041300       0120-EXIT.
041400           EXIT.
041500*
041600*    CARREGA TODOS OS LANCAMENTOS DE PRESENCA E CONTA O TOTAL.
041700       0130-CARREGA-PRESENCAS.
041800           OPEN INPUT PRESENCA-ENT
041900           IF STATUS-PRE-ENT NOT = '00'
042000              GO TO 0130-EXIT.
042100       0130-LOOP.
042200           READ PRESENCA-ENT
042300               AT END
042400                   GO TO 0130-FECHA.
042500           ADD 1 TO WS-QTD-PRE
042600           MOVE PRE-COD-ALUNO  TO WS-PRE-COD-ALUNO(WS-QTD-PRE)
042700           MOVE PRE-COD-SESSAO TO WS-PRE-COD-SESSAO(WS-QTD-PRE)
042800           MOVE PRE-STATUS     TO WS-PRE-STATUS(WS-QTD-PRE)
042900           INSPECT WS-PRE-STATUS(WS-QTD-PRE) CONVERTING
043000               'abcdefghijklmnopqrstuvwxyz' TO
043100               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
043200           GO TO 0130-LOOP.
043300       0130-FECHA.
043400           CLOSE PRESENCA-ENT.
043500       0130-EXIT.
043600           EXIT.
043700*
043800*    CONTA OS CERTIFICADOS JA EMITIDOS.
043900       0140-CONTA-CERTIFICADOS.
044000           OPEN INPUT CERTIF-ENT
044100           IF STATUS-CER-ENT NOT = '00'
044200              GO TO 0140-EXIT.
044300       0140-LOOP.
044400           READ CERTIF-ENT
044500               AT END
044600                   GO TO 0140-FECHA.
044700           ADD 1 TO WS-CTR-CERTIFICADOS
044800           GO TO 0140-LOOP.
044900       0140-FECHA.
045000           CLOSE CERTIF-ENT.
045100       0140-EXIT.
045200           EXIT.
045300*
045400*    PASSA POR TODOS OS ALUNOS, REFAZENDO O CALCULO DE PROGRESSO E
045500*    GUARDANDO O RESULTADO PARA A LISTAGEM E PARA A SECAO DE RISCO.
045600       0200-CALCULA-ALUNOS.
045700           READ ALUNO-ENT NEXT
045800               AT END
045900                   GO TO 0300-IMPRIME-TOPO.
046000           ADD 1 TO WS-CTR-ALUNOS
046100           PERFORM 0210-APURA-PROGRESSO THRU 0210-EXIT.
046200           PERFORM 0220-ACUMULA-RESULTADO THRU 0220-EXIT.
046300           GO TO 0200-CALCULA-ALUNOS.
046400*
046500*    REFAZ, PASSO A PASSO, O MESMO CALCULO DE PROGRESSO DO
046600*    APURA-PROGRESSO (PARAGRAFOS 0211 A 0219 CORRESPONDEM AOS
046700*    PARAGRAFOS 0310 A 0350 DAQUELE PROGRAMA).
046800       0210-APURA-PROGRESSO.
046900           MOVE ZERO TO WS-COMPLETAS WS-ATENDIDAS WS-FALTAS
047000                        WS-TOTAL-SESSOES WS-TOTAL-NIVEIS
047100                        WS-NIVEIS-COMPLETOS WS-NIVEL-FALTANTE
047200                        WS-SESSOES-FALTANTES WS-TAXA WS-QTD-SDT
047300                        WS-QTD-NVL
047400           MOVE 'N' TO WS-ELEGIVEL WS-ACHOU-GAP.
047500           IF ALU-COD-TREINO = ZERO
047600              GO TO 0210-EXIT.
047700           PERFORM 0211-MONTA-SESSOES-DO-TREINO THRU 0211-EXIT.
047800           PERFORM 0212-MONTA-NIVEIS THRU 0212-EXIT.
047900           IF WS-QTD-SDT NOT = ZERO
048000              GO TO 0210-TOTAL-SESSOES-SDT.
048100           MOVE 24 TO WS-TOTAL-SESSOES
048200           GO TO 0210-TOTAL-NIVEIS.
048300       0210-TOTAL-SESSOES-SDT.
048400           MOVE WS-QTD-SDT TO WS-TOTAL-SESSOES.
048500       0210-TOTAL-NIVEIS.
048600           IF WS-QTD-NVL NOT = ZERO
048700              GO TO 0210-TOTAL-NIVEIS-NVL.
048800           MOVE 4 TO WS-TOTAL-NIVEIS
048900           GO TO 0210-CONTA-PRESENCAS.
049000       0210-TOTAL-NIVEIS-NVL.
049100           MOVE WS-QTD-NVL TO WS-TOTAL-NIVEIS.
049200       0210-CONTA-PRESENCAS.
049300           PERFORM 0213-CONTA-PRESENCAS THRU 0213-EXIT.
049400           IF WS-COMPLETAS NOT = ZERO
049500              GO TO 0210-CALCULA-TAXA.
049600           MOVE ZERO TO WS-TAXA
049700           GO TO 0210-SESSOES-FALTANTES.
049800       0210-CALCULA-TAXA.
049900           COMPUTE WS-TAXA ROUNDED =
050000               WS-ATENDIDAS * 100 / WS-COMPLETAS.
050100       0210-SESSOES-FALTANTES.
050200           IF WS-TOTAL-SESSOES > WS-COMPLETAS
050300              GO TO 0210-FALTAM-SESSOES.
050400           MOVE ZERO TO WS-SESSOES-FALTANTES
050500           GO TO 0210-NIVEIS-COMPLETUDE.
050600       0210-FALTAM-SESSOES.
050700           COMPUTE WS-SESSOES-FALTANTES =
050800               WS-TOTAL-SESSOES - WS-COMPLETAS.
050900       0210-NIVEIS-COMPLETUDE.
051000           IF WS-QTD-SDT = ZERO
051100              GO TO 0210-NIVEIS-SEM-SESSOES.
051200           PERFORM 0216-NIVEIS-COM-SESSOES THRU 0216-EXIT.
051300           GO TO 0210-VERIFICA-ELEGIVEL.
051400       0210-NIVEIS-SEM-SESSOES.
051500           PERFORM 0217-NIVEIS-SEM-SESSOES THRU 0217-EXIT.
051600       0210-VERIFICA-ELEGIVEL.
051700           IF NOT (WS-TOTAL-SESSOES > ZERO AND
051800              WS-COMPLETAS >= WS-TOTAL-SESSOES AND WS-TAXA >= 80)
051900              GO TO 0210-EXIT.
052000           MOVE 'Y' TO WS-ELEGIVEL.
052100       0210-EXIT.
052200           EXIT.
052300*
052400       0211-MONTA-SESSOES-DO-TREINO.
052500           MOVE 1 TO WS-IDX-1.
052600       0211-LOOP.
052700           IF WS-IDX-1 > WS-QTD-SES
052800              GO TO 0211-EXIT.
052900           IF WS-SES-COD-TREINO(WS-IDX-1) NOT = ALU-COD-TREINO
053000              GO TO 0211-PROX.
053100           ADD 1 TO WS-QTD-SDT
053200           MOVE WS-SES-CODIGO(WS-IDX-1) TO
053300                WS-SDT-CODIGO(WS-QTD-SDT)
053400           MOVE WS-SES-NIVEL(WS-IDX-1) TO
053500                WS-SDT-NIVEL(WS-QTD-SDT)
053600           MOVE 'N' TO WS-SDT-ATENDIDA(WS-QTD-SDT).
053700       0211-PROX.
053800           ADD 1 TO WS-IDX-1.
053900           GO TO 0211-LOOP.
054000       0211-EXIT.
054100           EXIT.
054200*
054300       0212-MONTA-NIVEIS.
054400           MOVE 1 TO WS-IDX-1.
054500       0212-LOOP.
054600           IF WS-IDX-1 > WS-QTD-SDT
054700              GO TO 0212-EXIT.
054800           IF WS-QTD-NVL NOT = ZERO AND
054900              WS-SDT-NIVEL(WS-IDX-1) =
055000                  WS-NVL-NUMERO(WS-QTD-NVL)
055100              GO TO 0212-ACUMULA.
055200           ADD 1 TO WS-QTD-NVL
055300           MOVE WS-SDT-NIVEL(WS-IDX-1) TO
055400                WS-NVL-NUMERO(WS-QTD-NVL)
055500           MOVE ZERO TO WS-NVL-QTD-SESSOES(WS-QTD-NVL)
055600           MOVE ZERO TO WS-NVL-QTD-ATEND(WS-QTD-NVL).
055700       0212-ACUMULA.
055800           ADD 1 TO WS-NVL-QTD-SESSOES(WS-QTD-NVL).
055900           ADD 1 TO WS-IDX-1.
056000           GO TO 0212-LOOP.
056100       0212-EXIT.
056200           EXIT.
056300*
056400       0213-CONTA-PRESENCAS.
056500           MOVE 1 TO WS-IDX-1.
056600       0213-LOOP.
056700           IF WS-IDX-1 > WS-QTD-PRE
056800              GO TO 0213-EXIT.
056900           IF WS-PRE-COD-ALUNO(WS-IDX-1) NOT = ALU-MATRICULA
057000              GO TO 0213-PROX.
057100           PERFORM 0214-ACHA-SESSAO-DO-TREINO THRU
057200               0214-EXIT.
057300           IF WS-QTD-SDT NOT = ZERO AND NOT WS-E-ACHEI-SESSAO
057400              GO TO 0213-PROX.
057500           ADD 1 TO WS-COMPLETAS.
057600           IF WS-PRE-STATUS(WS-IDX-1) NOT = 'PRESENT' AND
057700              WS-PRE-STATUS(WS-IDX-1) NOT = 'LATE'
057800              GO TO 0213-VERIFICA-AUSENTE.
057900           ADD 1 TO WS-ATENDIDAS.
058000       0213-VERIFICA-AUSENTE.
058100           IF WS-PRE-STATUS(WS-IDX-1) NOT = 'ABSENT'
058200              GO TO 0213-VERIFICA-NIVEL.
058300           ADD 1 TO WS-FALTAS.
058400       0213-VERIFICA-NIVEL.
058500           IF NOT WS-E-ACHEI-SESSAO OR
058600              WS-SDT-ATENDIDA(WS-IDX-2) = 'Y'
058700              GO TO 0213-PROX.
058800           MOVE 'Y' TO WS-SDT-ATENDIDA(WS-IDX-2)
058900           PERFORM 0215-MARCA-NIVEL THRU 0215-EXIT.
059000       0213-PROX.
059100           ADD 1 TO WS-IDX-1.
059200           GO TO 0213-LOOP.
059300       0213-EXIT.
059400           EXIT.
059500*
059600       0214-ACHA-SESSAO-DO-TREINO.
059700           MOVE 'N' TO WS-ACHEI-SESSAO
059800           MOVE 1 TO WS-IDX-2.
059900       0214-LOOP.
060000           IF WS-IDX-2 > WS-QTD-SDT
060100              GO TO 0214-EXIT.
060200           IF WS-SDT-CODIGO(WS-IDX-2) NOT =
060300               WS-PRE-COD-SESSAO(WS-IDX-1)
060400              GO TO 0214-PROX.
060500           MOVE 'Y' TO WS-ACHEI-SESSAO
060600           GO TO 0214-EXIT.
060700       0214-PROX.
060800           ADD 1 TO WS-IDX-2.
060900           GO TO 0214-LOOP.
061000       0214-EXIT.
061100           EXIT.
061200*
061300       0215-MARCA-NIVEL.
061400           MOVE 1 TO WS-IDX-1.
061500       0215-LOOP.
061600           IF WS-IDX-1 > WS-QTD-NVL
061700              GO TO 0215-EXIT.
061800           IF WS-NVL-NUMERO(WS-IDX-1) NOT = WS-SDT-NIVEL(WS-IDX-2)
061900              GO TO 0215-PROX.
062000           ADD 1 TO WS-NVL-QTD-ATEND(WS-IDX-1).
062100           GO TO 0215-EXIT.
062200       0215-PROX.
062300           ADD 1 TO WS-IDX-1.
062400           GO TO 0215-LOOP.
062500       0215-EXIT.
062600           EXIT.
062700*
062800       0216-NIVEIS-COM-SESSOES.
062900           MOVE 1 TO WS-IDX-1.
063000       0216-LOOP.
063100           IF WS-IDX-1 > WS-QTD-NVL OR WS-E-ACHOU-GAP
063200              GO TO 0216-EXIT.
063300           IF WS-NVL-QTD-ATEND(WS-IDX-1) <
063400               WS-NVL-QTD-SESSOES(WS-IDX-1)
063500              GO TO 0216-GAP-ENCONTRADO.
063600           ADD 1 TO WS-NIVEIS-COMPLETOS.
063700           GO TO 0216-PROX.
063800       0216-GAP-ENCONTRADO.
063900           MOVE 'Y' TO WS-ACHOU-GAP
064000           MOVE WS-NVL-NUMERO(WS-IDX-1) TO WS-NIVEL-FALTANTE
064100           COMPUTE WS-SESSOES-FALTANTES =
064200               WS-NVL-QTD-SESSOES(WS-IDX-1) -
064300               WS-NVL-QTD-ATEND(WS-IDX-1).
064400       0216-PROX.
064500           ADD 1 TO WS-IDX-1.
064600           GO TO 0216-LOOP.
064700       0216-EXIT.
064800           EXIT.
064900*
065000       0217-NIVEIS-SEM-SESSOES.
065100           COMPUTE WS-SESSOES-POR-NIVEL =
065200               WS-TOTAL-SESSOES / WS-TOTAL-NIVEIS
065300           IF WS-SESSOES-POR-NIVEL < 1
065400              MOVE 1 TO WS-SESSOES-POR-NIVEL.
065500           COMPUTE WS-NIVEIS-COMPLETOS =
065600               WS-COMPLETAS / WS-SESSOES-POR-NIVEL
065700           IF WS-NIVEIS-COMPLETOS > WS-TOTAL-NIVEIS
065800              MOVE WS-TOTAL-NIVEIS TO WS-NIVEIS-COMPLETOS.
065900*    CR-0458 SEM SESSOES DEFINIDAS TAMBEM E GAP DE NIVEL (VIDE
066000*    MESMO AJUSTE NO PROGRESS, 0350-NIVEIS-SEM-SESSOES).
066100           IF WS-NIVEIS-COMPLETOS NOT < WS-TOTAL-NIVEIS
066200              GO TO 0217-EXIT.
066300           MOVE 'Y' TO WS-ACHOU-GAP.
066400           COMPUTE WS-NIVEL-FALTANTE = WS-NIVEIS-COMPLETOS + 1.
066500           COMPUTE WS-SESSOES-FALTANTES =
066600               WS-SESSOES-POR-NIVEL -
066700               (WS-COMPLETAS -
066800                    WS-NIVEIS-COMPLETOS * WS-SESSOES-POR-NIVEL).
066900           IF WS-SESSOES-FALTANTES >= 0
067000              GO TO 0217-EXIT.
067100           MOVE ZERO TO WS-SESSOES-FALTANTES.
067200       0217-EXIT.
067300           EXIT.
067400*
067500*    GUARDA O RESULTADO DO ALUNO PARA A LISTAGEM (WS-DET-TAB), CONTA
067600*    TREINOS COMPLETOS E, SE FOR O CASO, GUARDA O ALUNO NA TABELA DE
067700*    CANDIDATOS A RISCO (WS-RISCO-TAB).
067800       0220-ACUMULA-RESULTADO.
067900           ADD 1 TO WS-QTD-DET
068000           MOVE ALU-MATRICULA  TO WS-DET-ALUNO(WS-QTD-DET)
068100           MOVE ALU-COD-TREINO TO WS-DET-TREINO(WS-QTD-DET)
068200           MOVE WS-COMPLETAS   TO WS-DET-COMPLETAS(WS-QTD-DET)
068300           MOVE WS-TOTAL-SESSOES TO WS-DET-TOTAL(WS-QTD-DET)
068400           MOVE WS-TAXA        TO WS-DET-TAXA(WS-QTD-DET)
068500           MOVE WS-ELEGIVEL    TO WS-DET-ELEGIVEL(WS-QTD-DET).
068600           IF WS-TOTAL-SESSOES > ZERO AND
068700              WS-COMPLETAS >= WS-TOTAL-SESSOES
068800              ADD 1 TO WS-CTR-TREINOS-COMPLETOS.
068900           IF ALU-COD-TREINO NOT = ZERO AND
069000              (WS-TAXA < 80 OR WS-SESSOES-FALTANTES > 2 OR
069100               WS-FALTAS >= 2)
069200              PERFORM 0225-GUARDA-RISCO THRU 0225-EXIT.
069300       0220-EXIT.
069400           EXIT.
069500*
069600*    MONTA O NOME COMPLETO E LOCALIZA O NOME DO TREINO, E EMPILHA O
069700*    CANDIDATO A RISCO EM WS-RISCO-TAB.
069800       0225-GUARDA-RISCO.
069900           STRING ALU-PRENOME DELIMITED BY SPACE
070000               ' ' DELIMITED BY SIZE
070100               ALU-SOBRENOME DELIMITED BY SIZE
070200               INTO WS-NOME-COMPLETO
070300           MOVE SPACES TO WS-NOME-TREINO
070400           MOVE 1 TO WS-IDX-1.
070500       0225-LOOP.
070600           IF WS-IDX-1 > WS-QTD-TRE
070700              GO TO 0226-EMPILHA.
070800           IF WS-TRE-CODIGO(WS-IDX-1) NOT = ALU-COD-TREINO
070900              GO TO 0225-PROX.
071000           MOVE WS-TRE-NOME(WS-IDX-1) TO WS-NOME-TREINO
071100           GO TO 0226-EMPILHA.
071200       0225-PROX.
071300           ADD 1 TO WS-IDX-1.
071400           GO TO 0225-LOOP.
071500       0226-EMPILHA.
071600           ADD 1 TO WS-QTD-RISCO
071700           MOVE WS-TAXA            TO WS-RIS-TAXA(WS-QTD-RISCO)
071800           MOVE ALU-MATRICULA      TO WS-RIS-ALUNO(WS-QTD-RISCO)
071900           MOVE WS-NOME-COMPLETO(1:30)
072000                                   TO WS-RIS-NOME(WS-QTD-RISCO)
072100           MOVE WS-NOME-TREINO     TO
072200                   WS-RIS-TREINO-NOME(WS-QTD-RISCO)
072300           MOVE WS-FALTAS          TO WS-RIS-FALTAS(WS-QTD-RISCO)
072400           MOVE WS-SESSOES-FALTANTES
072500                                   TO WS-RIS-FALTANTES(WS-QTD-RISCO).
072600       0225-EXIT.
072700           EXIT.
072800*
072900*    TERMINADA A PASSAGEM POR TODOS OS ALUNOS, IMPRIME O CABECALHO,
073000*    OS TOTAIS E A SECAO DE ALUNOS EM RISCO, E DEPOIS A LISTAGEM DE
073100*    PROGRESSO COM QUEBRA DE CONTROLE.
073200       0300-IMPRIME-TOPO.
073300           PERFORM 0310-CALCULA-TOP10-RISCO THRU 0310-EXIT.
073400           PERFORM 0320-IMPRIME-CABECALHO THRU 0320-EXIT.
073500           PERFORM 0400-IMPRIME-LISTAGEM THRU 0400-EXIT.
073600           GO TO 0900-FIM.
073700*
073800*    ORDENA OS CANDIDATOS A RISCO POR TAXA DE PRESENCA ASCENDENTE
073900*    E GUARDA OS 10 PRIMEIROS.
074000       0310-CALCULA-TOP10-RISCO.
074100           MOVE ZERO TO WS-QTD-TOP10
074200           SORT RISCO-SORT ASCENDING KEY SRT-R-TAXA
074300                INPUT  PROCEDURE 0312-LIBERA-RISCO
074400                OUTPUT PROCEDURE 0314-COLETA-TOP10.
074500       0310-EXIT.
074600           EXIT.
074700*
074800       0312-LIBERA-RISCO.
074900           MOVE 1 TO WS-IDX-1.
075000       0312-LOOP.
075100           IF WS-IDX-1 > WS-QTD-RISCO
075200              GO TO 0312-EXIT.
075300           MOVE WS-RIS-TAXA(WS-IDX-1)   TO SRT-R-TAXA
075400           MOVE WS-RIS-ALUNO(WS-IDX-1)  TO SRT-R-ALUNO
075500           MOVE WS-RIS-NOME(WS-IDX-1)   TO SRT-R-NOME
075600           MOVE WS-RIS-TREINO-NOME(WS-IDX-1)
075700                                        TO SRT-R-TREINO-NOME
075800           MOVE WS-RIS-FALTAS(WS-IDX-1) TO SRT-R-FALTAS
075900           MOVE WS-RIS-FALTANTES(WS-IDX-1)
076000                                        TO SRT-R-FALTANTES
076100           RELEASE REG-RISCO-SORT.
076200           ADD 1 TO WS-IDX-1.
076300           GO TO 0312-LOOP.
076400       0312-EXIT.
076500           EXIT.
076600*
076700       0314-COLETA-TOP10.
076800       0314-LOOP.
076900           RETURN RISCO-SORT
077000               AT END
077100                   GO TO 0314-EXIT.
077200           IF WS-QTD-TOP10 >= 10
077300              GO TO 0314-LOOP.
077400           ADD 1 TO WS-QTD-TOP10
077500           MOVE SRT-R-TAXA        TO WS-T10-TAXA(WS-QTD-TOP10)
077600           MOVE SRT-R-ALUNO       TO WS-T10-ALUNO(WS-QTD-TOP10)
077700           MOVE SRT-R-NOME        TO WS-T10-NOME(WS-QTD-TOP10)
077800           MOVE SRT-R-TREINO-NOME TO
077900                   WS-T10-TREINO-NOME(WS-QTD-TOP10)
078000           MOVE SRT-R-FALTAS      TO WS-T10-FALTAS(WS-QTD-TOP10)
078100           MOVE SRT-R-FALTANTES   TO
078200                   WS-T10-FALTANTES(WS-QTD-TOP10).
078300           GO TO 0314-LOOP.
078400       0314-EXIT.
078500           EXIT.
078600*
078700*    IMPRIME O CABECALHO, O BLOCO DE TOTAIS E A SECAO DE ALUNOS EM
078800*    RISCO.
078900       0320-IMPRIME-CABECALHO.
079000           ADD 1 TO WS-CONT-PG
079100           WRITE REG-RELAT FROM CABE1 AFTER PAGE.
079200           MOVE WS-CTR-ALUNOS            TO CABE2-ALUNOS
079300           MOVE WS-CTR-TREINOS           TO CABE2-TREINOS
079400           MOVE WS-QTD-SES               TO CABE2-SESSOES
079500           WRITE REG-RELAT FROM CABE2 AFTER 2.
079600           MOVE WS-QTD-PRE               TO CABE3-PRESENCAS
079700           MOVE WS-CTR-CERTIFICADOS      TO CABE3-CERTIFS
079800           MOVE WS-CTR-TREINOS-COMPLETOS TO CABE3-COMPLETOS
079900           WRITE REG-RELAT FROM CABE3 AFTER 1.
080000           WRITE REG-RELAT FROM CABE4 AFTER 2.
080100           WRITE REG-RELAT FROM CABE5 AFTER 1.
080200           MOVE 1 TO WS-IDX-1.
080300       0320-LOOP.
080400           IF WS-IDX-1 > WS-QTD-TOP10
080500              GO TO 0320-EXIT.
080600           MOVE WS-T10-ALUNO(WS-IDX-1)  TO DETAIL1-ALUNO
080700           MOVE WS-T10-NOME(WS-IDX-1)   TO DETAIL1-NOME
080800           MOVE WS-T10-TREINO-NOME(WS-IDX-1) TO DETAIL1-TREINO
080900           MOVE WS-T10-TAXA(WS-IDX-1)   TO DETAIL1-TAXA
081000           MOVE WS-T10-FALTAS(WS-IDX-1) TO DETAIL1-FALTAS
081100           MOVE WS-T10-FALTANTES(WS-IDX-1) TO DETAIL1-FALTANTES
081200           WRITE REG-RELAT FROM DETAIL1 AFTER 1.
081300           ADD 1 TO WS-IDX-1.
081400           GO TO 0320-LOOP.
081500       0320-EXIT.
081600           EXIT.
081700*
081800*    ORDENA OS RESULTADOS POR TREINO/ALUNO E IMPRIME A LISTAGEM COM
081900*    QUEBRA DE CONTROLE POR TRAINING-ID.
082000       0400-IMPRIME-LISTAGEM.
082100           SORT DET-SORT ASCENDING KEY SRT-D-TREINO
082200                                       SRT-D-ALUNO
082300                INPUT  PROCEDURE 0410-LIBERA-DETALHE
082400                OUTPUT PROCEDURE 0420-IMPRIME-QUEBRA.
082500       0400-EXIT.
082600           EXIT.
082700*
082800       0410-LIBERA-DETALHE.
082900           MOVE 1 TO WS-IDX-1.
083000       0410-LOOP.
083100           IF WS-IDX-1 > WS-QTD-DET
083200              GO TO 0410-EXIT.
083300           MOVE WS-DET-ALUNO(WS-IDX-1)     TO SRT-D-ALUNO
083400           MOVE WS-DET-TREINO(WS-IDX-1)    TO SRT-D-TREINO
083500           MOVE WS-DET-COMPLETAS(WS-IDX-1) TO SRT-D-COMPLETAS
083600           MOVE WS-DET-TOTAL(WS-IDX-1)     TO SRT-D-TOTAL
083700           MOVE WS-DET-TAXA(WS-IDX-1)      TO SRT-D-TAXA
083800           MOVE WS-DET-ELEGIVEL(WS-IDX-1)  TO SRT-D-ELEGIVEL
083900           RELEASE REG-DET-SORT.
084000           ADD 1 TO WS-IDX-1.
084100           GO TO 0410-LOOP.
084200       0410-EXIT.
084300           EXIT.
084400*
084500       0420-IMPRIME-QUEBRA.
084600           MOVE 'Y' TO WS-PRIMEIRA-LINHA
084700           MOVE ZERO TO WS-TREINO-ANTERIOR WS-GRAN-QTD-ALUNOS
084800                        WS-GRAN-SOMA-TAXA.
084900       0420-LOOP.
085000           RETURN DET-SORT
085100               AT END
085200                   GO TO 0420-FIM.
085300           IF WS-E-PRIMEIRA-LINHA OR
085400              SRT-D-TREINO NOT = WS-TREINO-ANTERIOR
085500              GO TO 0420-TROCA-TREINO.
085600           GO TO 0420-ESCREVE-LINHA.
085700       0420-TROCA-TREINO.
085800           IF WS-E-PRIMEIRA-LINHA
085900              GO TO 0420-INICIA-TREINO.
086000           PERFORM 0430-IMPRIME-SUBTOTAL THRU 0430-EXIT.
086100       0420-INICIA-TREINO.
086200           MOVE 'N' TO WS-PRIMEIRA-LINHA
086300           MOVE SRT-D-TREINO TO WS-TREINO-ANTERIOR
086400           MOVE ZERO TO WS-SUB-QTD-ALUNOS WS-SUB-SOMA-TAXA
086500           PERFORM 0440-IMPRIME-CABEC-TREINO THRU 0440-EXIT.
086600       0420-ESCREVE-LINHA.
086700           MOVE SRT-D-ALUNO      TO DETAIL2-ALUNO
086800           MOVE SRT-D-COMPLETAS  TO DETAIL2-COMPLETAS
086900           MOVE SRT-D-TOTAL      TO DETAIL2-TOTAL
087000           MOVE SRT-D-TAXA       TO DETAIL2-TAXA
087100           MOVE SRT-D-ELEGIVEL   TO DETAIL2-ELEGIVEL
087200           WRITE REG-RELAT FROM DETAIL2 AFTER 1.
087300           ADD 1 TO WS-SUB-QTD-ALUNOS WS-GRAN-QTD-ALUNOS
087400           ADD SRT-D-TAXA TO WS-SUB-SOMA-TAXA WS-GRAN-SOMA-TAXA.
087500           GO TO 0420-LOOP.
087600       0420-FIM.
087700           IF WS-E-PRIMEIRA-LINHA
087800              GO TO 0420-GRANDE-TOTAL.
087900           PERFORM 0430-IMPRIME-SUBTOTAL THRU 0430-EXIT.
088000       0420-GRANDE-TOTAL.
088100           PERFORM 0450-IMPRIME-GRANDE-TOTAL THRU 0450-EXIT.
088200       0420-EXIT.
088300           EXIT.
088400*
088500       0430-IMPRIME-SUBTOTAL.
088600           MOVE WS-SUB-QTD-ALUNOS TO DETAIL4-QTD.
088700           IF WS-SUB-QTD-ALUNOS NOT = ZERO
088800              GO TO 0430-CALCULA-MEDIA.
088900           MOVE ZERO TO WS-SUB-MEDIA-TAXA
089000           GO TO 0430-ESCREVE.
089100       0430-CALCULA-MEDIA.
089200           COMPUTE WS-SUB-MEDIA-TAXA ROUNDED =
089300               WS-SUB-SOMA-TAXA / WS-SUB-QTD-ALUNOS.
089400       0430-ESCREVE.
089500           MOVE WS-SUB-MEDIA-TAXA TO DETAIL4-MEDIA
089600           WRITE REG-RELAT FROM DETAIL4 AFTER 1.
089700       0430-EXIT.
089800           EXIT.
089900*
090000       0440-IMPRIME-CABEC-TREINO.
090100           MOVE SRT-D-TREINO TO DETAIL3-TREINO
090200           MOVE SPACES TO DETAIL3-NOME
090300           MOVE 1 TO WS-IDX-1.
090400       0440-LOOP.
090500           IF WS-IDX-1 > WS-QTD-TRE
090600              GO TO 0440-ESCREVE.
090700           IF WS-TRE-CODIGO(WS-IDX-1) NOT = SRT-D-TREINO
090800              GO TO 0440-PROX.
090900           MOVE WS-TRE-NOME(WS-IDX-1) TO DETAIL3-NOME
091000           GO TO 0440-ESCREVE.
091100       0440-PROX.
091200           ADD 1 TO WS-IDX-1.
091300           GO TO 0440-LOOP.
091400       0440-ESCREVE.
091500           WRITE REG-RELAT FROM DETAIL3 AFTER 2.
091600       0440-EXIT.
091700           EXIT.
091800*
091900       0450-IMPRIME-GRANDE-TOTAL.
092000           MOVE WS-GRAN-QTD-ALUNOS TO DETAIL5-QTD.
092100           IF WS-GRAN-QTD-ALUNOS NOT = ZERO
092200              GO TO 0450-CALCULA-MEDIA.
092300           MOVE ZERO TO WS-GRAN-MEDIA-TAXA
092400           GO TO 0450-ESCREVE.
092500       0450-CALCULA-MEDIA.
092600           COMPUTE WS-GRAN-MEDIA-TAXA ROUNDED =
092700               WS-GRAN-SOMA-TAXA / WS-GRAN-QTD-ALUNOS.
092800       0450-ESCREVE.
092900           MOVE WS-GRAN-MEDIA-TAXA TO DETAIL5-MEDIA
093000           WRITE REG-RELAT FROM DETAIL5 AFTER 2.
093100       0450-EXIT.
093200           EXIT.
093300*
093400       0900-FIM.
093500           DISPLAY 'RELSUM - ALUNOS NO RELATORIO     : ' WS-CTR-ALUNOS.
093600           DISPLAY 'RELSUM - ALUNOS EM RISCO LISTADOS: ' WS-QTD-TOP10.
093700           CLOSE ALUNO-ENT RELAT-SAI.
093800           CHAIN 'CERTISS.EXE'.
