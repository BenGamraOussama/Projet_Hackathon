000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. APPINTK-COB.
000300       AUTHOR. M.FARIAS.
000400       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500       DATE-WRITTEN. 20/08/1991.
000600       DATE-COMPILED.
000700       SECURITY. NAO CLASSIFICADO - USO INTERNO.
000800*    ANALISTA         :J. KOIKE
000900*    PROGRAMADOR(A)   :M.FARIAS
001000*    DATA             :20/08/1991
001100*    FINALIDADE       :INTAKE DE INSCRICOES PENDENTES
001200*                      - VALIDA EMAIL UNICO (ALUNO E CANDIDATO)
001300*                      - NORMALIZA FUNCAO PEDIDA DO CANDIDATO
001400*                      - INICIALIZA CAMPOS DEFAULT DO PENDENTE
001500*    VRS              DATA              DESCRICAO
001600*    1.0              20/08/1991        TRABALHO ORIGINAL.
001700*    1.1              14/02/1994        INCLUIDA VALIDACAO EMAIL
001800*                                       DUPLICADO.
001900*    1.2              08/07/1995        INCLUIDA NORMALIZACAO DE
002000*                                       FUNCAO DO CANDIDATO.
002100*    1.3              19/01/1999        CR-0118 REVISAO ANO 2000.
002200*    1.4              27/05/2003        CR-0204 GRAVA CONTADOR DE
002300*                                       REJEITADOS POR EMAIL DUP.
002400*
002500       ENVIRONMENT DIVISION.
002600       CONFIGURATION SECTION.
002700       SPECIAL-NAMES.
002800           C01 IS TOP-OF-FORM.
002900       INPUT-OUTPUT SECTION.
003000       FILE-CONTROL.
003100           SELECT ALUNO-ENT ASSIGN TO STUDENTS
003200                         ORGANIZATION LINE SEQUENTIAL
003300                         FILE STATUS STATUS-ALU-ENT.
003400
003500           SELECT ALUNO-SAI ASSIGN TO STUDENTS-OUT
003600                         ORGANIZATION LINE SEQUENTIAL
003700                         FILE STATUS STATUS-ALU-SAI.
003800
003900           SELECT CANDID-ENT ASSIGN TO JOB-APPLICATIONS
004000                         ORGANIZATION LINE SEQUENTIAL
004100                         FILE STATUS STATUS-CAN-ENT.
004200
004300           SELECT CANDID-SAI ASSIGN TO JOB-APPLICATIONS-OUT
004400                         ORGANIZATION LINE SEQUENTIAL
004500                         FILE STATUS STATUS-CAN-SAI.
004600
004700       DATA DIVISION.
004800       FILE SECTION.
004900       FD  ALUNO-ENT
005000           LABEL RECORD STANDARD.
005100       COPY WALUNO.
005200
005300       FD  ALUNO-SAI
005400           LABEL RECORD STANDARD.
005500       01  REG-ALUNO-SAI              PIC X(158).
005600
005700       FD  CANDID-ENT
005800           LABEL RECORD STANDARD.
005900       COPY WCANDID.
006000
006100       FD  CANDID-SAI
006200           LABEL RECORD STANDARD.
006300       01  REG-CANDID-SAI             PIC X(332).
006400
006500       WORKING-STORAGE SECTION.
006600       01  STATUS-ALU-ENT             PIC X(02) VALUE SPACES.
006700       01  STATUS-ALU-SAI             PIC X(02) VALUE SPACES.
006800       01  STATUS-CAN-ENT             PIC X(02) VALUE SPACES.
006900       01  STATUS-CAN-SAI             PIC X(02) VALUE SPACES.
007000*
007100*    TABELA DE EMAILS JA VISTOS NESTA RODADA, USADA PARA
007200*    DETECTAR DUPLICIDADE DE EMAIL ENTRE ALUNOS E CANDIDATOS.
007300*    CADA ARQUIVO TEM A SUA PROPRIA TABELA - EMAIL DE ALUNO
007400*    NAO CONCORRE COM EMAIL DE CANDIDATO.
007500     01  WS-TAB-EMAIL-ALU.
007600         05  WS-EMAIL-ALU OCCURS 2000 TIMES
007700                                    PIC X(40).
007800     01  WS-QTD-EMAIL-ALU           PIC 9(04) COMP VALUE ZERO.
007900*
008000     01  WS-TAB-EMAIL-CAN.
008100         05  WS-EMAIL-CAN OCCURS 2000 TIMES
008200                                    PIC X(40).
008300     01  WS-QTD-EMAIL-CAN           PIC 9(04) COMP VALUE ZERO.
008400*
008500     01  WS-IND-TAB                 PIC 9(04) COMP VALUE ZERO.
008600     01  WS-ACHOU-DUPLICADO         PIC X(01) VALUE 'N'.
008700         88  WS-E-DUPLICADO         VALUE 'Y'.
008800     01  WS-CTR-ALU-REJ-DUP         PIC 9(05) COMP VALUE ZERO.
008900     01  WS-CTR-CAN-REJ-DUP         PIC 9(05) COMP VALUE ZERO.
009000     01  WS-CTR-CAN-NORMALIZADO     PIC 9(05) COMP VALUE ZERO.
009100*
009200*    DATA DO SISTEMA, QUEBRADA PARA O CABECALHO DO LOG DE RODADA.
009300     01  WS-DATA-RODADA.
009400         05  WS-DR-ANO              PIC 9(04).
009500         05  WS-DR-MES              PIC 9(02).
009600         05  WS-DR-DIA              PIC 9(02).
009700     01  WS-DATA-RODADA-R REDEFINES WS-DATA-RODADA
009800                                    PIC 9(08).
009900     01  WS-HORA-RODADA.
010000         05  WS-HR-HH               PIC 9(02).
010100         05  WS-HR-MM               PIC 9(02).
010200     01  WS-HORA-RODADA-R REDEFINES WS-HORA-RODADA
010300                                    PIC 9(04).
010400*
010500       PROCEDURE DIVISION.
010600*
010700       0100-ABRE-ARQUIVOS.
010800           ACCEPT WS-DATA-RODADA-R FROM DATE
010900           ACCEPT WS-HORA-RODADA-R FROM TIME
011000           DISPLAY 'APPINTK - INICIO DA RODADA EM ' WS-DATA-RODADA-R
011100           OPEN INPUT  ALUNO-ENT
011200           OPEN OUTPUT ALUNO-SAI
011300           OPEN INPUT  CANDID-ENT
011400           OPEN OUTPUT CANDID-SAI
011500           IF STATUS-ALU-ENT NOT = '00'
011600              DISPLAY 'APPINTK - STUDENTS.DAT NAO ENCONTRADO'
011700              GO TO 0900-FIM-SEM-ALUNO.
011800           GO TO 0200-PROCESSA-ALUNOS.
011900*
012000       0900-FIM-SEM-ALUNO.
012100           CLOSE ALUNO-ENT ALUNO-SAI CANDID-ENT CANDID-SAI
012200           CHAIN 'TRNSTRUCT.EXE'.
012300*
012400       0200-PROCESSA-ALUNOS.
012500           READ ALUNO-ENT NEXT
012600               AT END
012700                   GO TO 0300-PROCESSA-CANDIDATOS.
012800           PERFORM 0250-TRATA-ALUNO THRU 0250-EXIT.
012900           GO TO 0200-PROCESSA-ALUNOS.
013000*
013100       0250-TRATA-ALUNO.
013200*        DEFAULT DE CAMPOS DO PENDENTE (NIVEL E TREINO AINDA NAO
013300*        ATRIBUIDOS NA INSCRICAO INICIAL).
013400           IF NOT ALU-ST-PENDENTE
013500              GO TO 0252-VERIFICA-EMAIL.
013600           IF ALU-NIVEL-ATUAL NOT NUMERIC
013700              MOVE ZERO TO ALU-NIVEL-ATUAL.
013800           IF ALU-COD-TREINO NOT NUMERIC
013900              MOVE ZERO TO ALU-COD-TREINO.
014000*
014100       0252-VERIFICA-EMAIL.
014200           PERFORM 0260-VERIFICA-EMAIL-ALU THRU 0260-EXIT.
014300           IF NOT WS-E-DUPLICADO
014400              GO TO 0254-EMAIL-NOVO.
014500           IF NOT ALU-ST-PENDENTE
014600              GO TO 0256-GRAVA-ALUNO.
014700           MOVE 'REJECTED' TO ALU-STATUS
014800           ADD 1 TO WS-CTR-ALU-REJ-DUP
014900           GO TO 0256-GRAVA-ALUNO.
015000       0254-EMAIL-NOVO.
015100           ADD 1 TO WS-QTD-EMAIL-ALU
015200           MOVE ALU-EMAIL TO WS-EMAIL-ALU(WS-QTD-EMAIL-ALU).
015300       0256-GRAVA-ALUNO.
015400           WRITE REG-ALUNO-SAI FROM REG-ALUNO.
015500       0250-EXIT.
015600           EXIT.
015700*
015800       0260-VERIFICA-EMAIL-ALU.
015900           MOVE 'N' TO WS-ACHOU-DUPLICADO
016000           MOVE ZERO TO WS-IND-TAB
016100       0260-PROCURA.
016200           ADD 1 TO WS-IND-TAB
016300           IF WS-IND-TAB > WS-QTD-EMAIL-ALU
016400              GO TO 0260-EXIT.
016500           IF ALU-EMAIL = WS-EMAIL-ALU(WS-IND-TAB)
016600              MOVE 'Y' TO WS-ACHOU-DUPLICADO
016700              GO TO 0260-EXIT.
016800           GO TO 0260-PROCURA.
016900       0260-EXIT.
017000           EXIT.
017100*
017200       0300-PROCESSA-CANDIDATOS.
017300           READ CANDID-ENT NEXT
017400               AT END
017500                   GO TO 0900-FIM.
017600           PERFORM 0350-TRATA-CANDIDATO THRU 0350-EXIT.
017700           GO TO 0300-PROCESSA-CANDIDATOS.
017800*
017900       0350-TRATA-CANDIDATO.
018000*        NORMALIZA A FUNCAO PEDIDA - SO FORMATEUR OU RESPONSABLE
018100*        SAO VALIDAS; QUALQUER OUTRA CAI PARA FORMATEUR.
018200           IF NOT CAN-ST-PENDENTE
018300              GO TO 0352-VERIFICA-EMAIL.
018400           IF NOT CAN-FUNC-FORMADOR AND NOT CAN-FUNC-RESPONSAVEL
018500              MOVE 'FORMATEUR' TO CAN-FUNCAO
018600              ADD 1 TO WS-CTR-CAN-NORMALIZADO.
018700*
018800       0352-VERIFICA-EMAIL.
018900           PERFORM 0360-VERIFICA-EMAIL-CAN THRU 0360-EXIT.
019000           IF NOT WS-E-DUPLICADO
019100              GO TO 0354-EMAIL-NOVO.
019200           IF NOT CAN-ST-PENDENTE
019300              GO TO 0356-GRAVA-CAN.
019400           MOVE 'REJECTED' TO CAN-STATUS
019500           ADD 1 TO WS-CTR-CAN-REJ-DUP
019600           GO TO 0356-GRAVA-CAN.
019700       0354-EMAIL-NOVO.
019800           ADD 1 TO WS-QTD-EMAIL-CAN
019900           MOVE CAN-EMAIL TO WS-EMAIL-CAN(WS-QTD-EMAIL-CAN).
020000       0356-GRAVA-CAN.
020100           WRITE REG-CANDID-SAI FROM REG-CANDIDATO.
020200       0350-EXIT.
020300           EXIT.
020400*
020500       0360-VERIFICA-EMAIL-CAN.
020600           MOVE 'N' TO WS-ACHOU-DUPLICADO
020700           MOVE ZERO TO WS-IND-TAB
020800       0360-PROCURA.
020900           ADD 1 TO WS-IND-TAB
021000           IF WS-IND-TAB > WS-QTD-EMAIL-CAN
021100              GO TO 0360-EXIT.
021200           IF CAN-EMAIL = WS-EMAIL-CAN(WS-IND-TAB)
021300              MOVE 'Y' TO WS-ACHOU-DUPLICADO
021400              GO TO 0360-EXIT.
021500           GO TO 0360-PROCURA.
021600       0360-EXIT.
021700           EXIT.
021800*
021900       0900-FIM.
022000           DISPLAY 'APPINTK - ALUNOS REJEITADOS POR EMAIL DUP : '
022100                   WS-CTR-ALU-REJ-DUP
022200           DISPLAY 'APPINTK - CANDID. REJEITADOS POR EMAIL DUP: '
022300                   WS-CTR-CAN-REJ-DUP
022400           DISPLAY 'APPINTK - CANDID. COM FUNCAO NORMALIZADA  : '
022500                   WS-CTR-CAN-NORMALIZADO
022600           CLOSE ALUNO-ENT ALUNO-SAI CANDID-ENT CANDID-SAI
022700           CHAIN 'TRNSTRUCT.EXE'.
022800