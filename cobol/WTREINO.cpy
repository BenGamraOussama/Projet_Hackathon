000100******************************************************************
000200*    COPY WTREINO                                                *
000300*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
000400*    SISTEMA ASTBA - CONTROLE DE TREINAMENTOS                    *
000500*    LAYOUT DO CADASTRO DE TREINAMENTOS (TRAININGS.DAT)          *
000600*------------------------------------------------------------------
000700*    ANALISTA        : J. KOIKE                                  *
000800*    PROGRAMADOR(A)  : M.FARIAS                                  *
000900*    DATA CRIACAO    : 14/03/1991                                *
001000*    VRS    DATA           PROGR.    DESCRICAO                   *
001100*    1.0    14/03/1991     MF        LAYOUT ORIGINAL             *
001200*    1.1    08/07/1995     RCS       INCLUIDO TRE-MODO-CRIACAO   *
001300*    1.2    27/02/1999     RCS       CAMPO TRE-STRUT-STATUS (Y2K)*
001400******************************************************************
001500 01  REG-TREINO.
001600     05  TRE-CHAVE.
001700         10  TRE-CODIGO             PIC 9(09).
001800     05  TRE-NOME                   PIC X(30).
001900     05  TRE-DT-INICIO.
002000         10  TRE-DT-INIC-AAAA       PIC 9(04).
002100         10  TRE-DT-INIC-MM         PIC 9(02).
002200         10  TRE-DT-INIC-DD         PIC 9(02).
002300     05  TRE-DT-INICIO-R REDEFINES TRE-DT-INICIO
002400                                    PIC 9(08).
002500     05  TRE-DT-TERMINO.
002600         10  TRE-DT-TERM-AAAA       PIC 9(04).
002700         10  TRE-DT-TERM-MM         PIC 9(02).
002800         10  TRE-DT-TERM-DD         PIC 9(02).
002900     05  TRE-DT-TERMINO-R REDEFINES TRE-DT-TERMINO
003000                                    PIC 9(08).
003100     05  TRE-STATUS                 PIC X(10).
003200     05  TRE-MODO-CRIACAO           PIC X(06).
003300         88  TRE-MODO-AUTO          VALUE 'AUTO'.
003400         88  TRE-MODO-MANUAL        VALUE 'MANUAL'.
003500     05  TRE-STRUT-STATUS           PIC X(10).
003600         88  TRE-STRUT-NENHUMA      VALUE 'NONE'.
003700         88  TRE-STRUT-GERADA       VALUE 'GENERATED'.
003800     05  FILLER                     PIC X(04).
